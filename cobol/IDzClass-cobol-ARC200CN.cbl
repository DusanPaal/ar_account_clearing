000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ARC200CN.
000030 AUTHOR.         R R BOWMAN.
000040 INSTALLATION.   COBOL DEV CENTER.
000050 DATE-WRITTEN.   04/04/94.
000060 DATE-COMPILED.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*         ARC200CN IS THE CONSOLIDATOR.  IT READS THE OPEN
000130*         ITEMS ARC110FB BUILT AND THE DISPUTE CASES ARC120DM
000140*         SORTED, LEFT-JOINS EACH ITEM TO ITS DISPUTE CASE (IF
000150*         ANY) ON CASE ID, "VIRTUALIZES" ANY ITEM WHOSE TEXT
000160*         NAMES MORE THAN ONE CASE, RUNS THE THREE INCONSISTENCY
000170*         CHECKS AGAINST THE JOINED DISPUTE, AND WRITES THE
000180*         CONSOLIDATED ITEM FILE IN DESCENDING ID ORDER FOR
000190*         ARC300MT.
000200*
000210*         THE DISPUTE CASE TABLE IS HELD ENTIRELY IN WORKING
000220*         STORAGE -- ONE ENTITY'S NIGHTLY DMS VOLUME COMFORTABLY
000230*         FITS, AND A TABLE SEARCH IS CHEAPER THAN RE-READING
000240*         THE CASE FILE FOR EVERY ITEM.
000250*
000260*              INPUT FILE 1  -  DDS0001.ARFBL5N.ITEMS
000270*              INPUT FILE 2  -  DDS0001.ARDMS.CASES
000280*              OUTPUT FILE   -  DDS0001.ARCONS.ITEMS
000290*
000300******************************************************************
000310*                     C H A N G E   L O G
000320******************************************************************
000330*    DATE     BY   TICKET     DESCRIPTION
000340*  --------  ----  ---------  ------------------------------------
000350*  04/04/94  RRB   AR-0037    ORIGINAL PROGRAM.
000360*  10/11/95  RRB   AR-0148    ADDED THE THREE INCONSISTENCY
000370*                             WARNING CHECKS AGAINST THE JOINED
000380*                             DISPUTE CASE.
000390*  11/02/96  TGH   AR-0213    VIRTUALIZATION -- AN ITEM TEXT
000400*                             CAN NAME MORE THAN ONE CASE.  DRAW
000410*                             ONE VIRTUAL ID AND TIE IT TO EVERY
000420*                             STORED ITEM SHARING ONE OF THOSE
000430*                             CASE IDS, THEN SWAP ID/VIRTUAL-ID
000440*                             SO THE MATCHER GROUPS BY IT.
000450*  06/09/98  SDM   AR-0268    Y2K REVIEW -- NO TWO DIGIT YEAR
000460*                             WINDOWS FOUND IN THIS PROGRAM.
000470*  02/25/99  SDM   AR-0272    RAISED THE DISPUTE TABLE TO 1000
000480*                             ENTRIES -- ENTITY 4400 OUTGREW 500.
000490*  03/14/03  KLM   AR-0341    REWORKED THE SCAN AND SORT LOOPS TO
000500*                             THE HOUSE PERFORM-THRU-EXIT STYLE --
000510*                             NO NET CHANGE TO THE RESULTS.
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.    IBM-390.
000570 OBJECT-COMPUTER.    IBM-390.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ITEMS-IN-FILE
000640         ASSIGN TO UT-S-ARFBLITM
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS IS WS-ITEMSIN-STATUS.
000670
000680     SELECT CASES-IN-FILE
000690         ASSIGN TO UT-S-ARDMSOUT
000700         ORGANIZATION IS SEQUENTIAL
000710         FILE STATUS IS WS-CASESIN-STATUS.
000720
000730     SELECT CONS-OUT-FILE
000740         ASSIGN TO UT-S-ARCONOUT
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS WS-CONSOUT-STATUS.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800
000810 FD  ITEMS-IN-FILE
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 224 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS FBL-ITEM-REC.
000870     COPY ARCITEM.
000880
000890 FD  CASES-IN-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 253 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS CIN-CASE-REC.
000950     COPY ARCDISP REPLACING ==:PFX:== BY ==CIN==.
000960
000970 FD  CONS-OUT-FILE
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 224 CHARACTERS
001010     BLOCK CONTAINS 0 RECORDS
001020     DATA RECORD IS CNO-ITEM-REC.
001030     COPY ARCITEM REPLACING ==FBL-== BY ==CNO-==.
001040
001050 WORKING-STORAGE SECTION.
001060
001070*    STANDALONE SCRATCH SUBSCRIPTS FOR THE CASE-ID TEXT SCAN IN
001080*    220-SCAN-ALL-CASE-IDS/225-SCAN-ONE-POSITION -- THESE STAY AT
001090*    THE 77 LEVEL THE WAY THE SHOP HAS ALWAYS KEPT A PARAGRAPH'S
001100*    OWN WORK SUBSCRIPTS, RATHER THAN BURYING THEM IN A 01-GROUP.
001110 77  WS-SCAN-POS                      PIC 9(02) COMP VALUE ZERO.
001120 77  WS-SCAN-SUB                      PIC 9(02) COMP VALUE ZERO.
001130
001140 01  FILE-STATUS-CODES.
001150     05  WS-ITEMSIN-STATUS            PIC X(02) VALUE SPACES.
001160     05  WS-CASESIN-STATUS            PIC X(02) VALUE SPACES.
001170     05  WS-CONSOUT-STATUS            PIC X(02) VALUE SPACES.
001180     05  FILLER                       PIC X(02).
001190
001200 01  PROGRAM-INDICATOR-SWITCHES.
001210     05  WS-EOF-ITEMS-SW              PIC X(03) VALUE 'NO '.
001220         88  EOF-ITEMS                    VALUE 'YES'.
001230     05  WS-EOF-CASES-SW              PIC X(03) VALUE 'NO '.
001240         88  EOF-CASES                    VALUE 'YES'.
001250     05  WS-DISPUTE-FOUND-SW          PIC X(03) VALUE 'NO '.
001260         88  DISPUTE-FOUND                VALUE 'YES'.
001270     05  FILLER                       PIC X(02).
001280
001290*    RULE TABLE -- ONLY THE COMPATIBLE-TAX-CODE LIST IS NEEDED
001300*    HERE.  IT SELF-LOADS FROM THE VALUE CLAUSE IN THE COPYBOOK,
001310*    SO NO LOAD-RULE-TABLES PARAGRAPH IS REQUIRED IN THIS PGM.
001320     COPY ARCRULE.
001330 01  COUNTERS-AND-ACCUMULATORS.
001340     05  WS-ITEMS-READ                PIC 9(07) COMP VALUE ZERO.
001350     05  WS-CASES-LOADED              PIC 9(07) COMP VALUE ZERO.
001360     05  WS-ITEMS-WRITTEN             PIC 9(07) COMP VALUE ZERO.
001370     05  WS-VIRTUAL-GROUPS-BUILT      PIC 9(07) COMP VALUE ZERO.
001380     05  WS-WARNINGS-RAISED           PIC 9(07) COMP VALUE ZERO.
001390     05  WS-VIRTUAL-ID-NEXT           PIC 9(08) COMP
001400                                      VALUE 10000000.
001410     05  WS-TABLE-SUB                 PIC 9(04) COMP VALUE ZERO.
001420     05  WS-TABLE-SUB2                PIC 9(04) COMP VALUE ZERO.
001430     05  WS-SWAP-ID-HOLD              PIC 9(08) COMP VALUE ZERO.
001440     05  WS-SCAN-SOURCE-TEXT          PIC X(50) VALUE SPACES.
001450     05  WS-SORT-SWAP-SW              PIC X(03) VALUE 'NO '.
001460         88  SORT-SWAP-MADE               VALUE 'YES'.
001470     05  FILLER                       PIC X(04).
001480
001490*    DISPUTE CASE TABLE -- LOADED ONCE FROM THE SORTED CASE
001500*    FILE, SEARCHED BY CASE ID FOR EVERY ITEM.  ONLY THE FIELDS
001510*    THE THREE INCONSISTENCY CHECKS NEED ARE CACHED HERE -- THE
001520*    FULL DISPUTE RECORD IS RE-READ BY ARC500ST WHEN A CASE IS
001530*    ACTUALLY CLOSED.
001540 01  WS-DISPUTE-TABLE-CONTROL.
001550     05  WS-DISPUTE-COUNT             PIC 9(04) COMP VALUE ZERO.
001560     05  WS-DISPUTE-ENTRY OCCURS 1000 TIMES
001570                          INDEXED BY WS-DISP-IDX
001580                                     WS-DISP-IDX2.
001590         10  TBD-CASE-ID              PIC 9(08).
001600         10  TBD-DEBITOR              PIC 9(08).
001610         10  TBD-STATUS               PIC 9(01).
001620             88  TBD-STATUS-DEVALUATED    VALUE 4.
001630         10  FILLER                   PIC X(05).
001640
001650*    ITEM WORK TABLE -- HOLDS EVERY OUTPUT ITEM UNTIL THE
001660*    VIRTUALIZATION PASS AND FINAL DESCENDING-ID SORT ARE DONE.
001670 01  WS-ITEM-TABLE-CONTROL.
001680     05  WS-ITEM-COUNT                PIC 9(04) COMP VALUE ZERO.
001690     05  WS-ITEM-ENTRY OCCURS 2000 TIMES
001700                       INDEXED BY WS-ITEM-IDX
001710                                  WS-ITEM-IDX2.
001720         10  WKI-DOCUMENT-NUMBER      PIC 9(10).
001730         10  WKI-ASSIGNMENT-ACC       PIC X(18).
001740         10  WKI-DOCUMENT-TYPE        PIC X(02).
001750         10  WKI-DOCUMENT-DATE.
001760             15  WKI-DOC-DATE-DD      PIC 9(02).
001770             15  WKI-DOC-DATE-MM      PIC 9(02).
001780             15  WKI-DOC-DATE-YYYY    PIC 9(04).
001790         10  WKI-DUE-DATE.
001800             15  WKI-DUE-DATE-DD      PIC 9(02).
001810             15  WKI-DUE-DATE-MM      PIC 9(02).
001820             15  WKI-DUE-DATE-YYYY    PIC 9(04).
001830         10  WKI-DC-AMOUNT            PIC S9(11)V99.
001840         10  WKI-CURRENCY             PIC X(03).
001850         10  WKI-TAX                  PIC X(02).
001860         10  WKI-TEXT                 PIC X(50).
001870         10  WKI-BRANCH               PIC 9(08).
001880         10  WKI-HEAD-OFFICE-TXT      PIC X(08).
001890         10  WKI-ID                   PIC 9(08).
001900         10  WKI-VIRTUAL-ID           PIC 9(08).
001910         10  WKI-ID-MATCH-SW          PIC X(01).
001920         10  WKI-AMOUNT-MATCH-SW      PIC X(01).
001930         10  WKI-TAX-MATCH-SW         PIC X(01).
001940         10  WKI-WARNINGS             PIC X(60).
001950         10  FILLER                   PIC X(15).
001960
001970*    HOLD AREA FOR THE BUBBLE SORT SWAP -- SAME LAYOUT AS ONE
001980*    WS-ITEM-ENTRY OCCURRENCE.
001990 01  WS-ITEM-ENTRY-HOLD.
002000     05  WKH-DOCUMENT-NUMBER          PIC 9(10).
002010     05  WKH-ASSIGNMENT-ACC           PIC X(18).
002020     05  WKH-DOCUMENT-TYPE            PIC X(02).
002030     05  WKH-DOCUMENT-DATE            PIC X(08).
002040*    DDMMYYYY VIEW -- ONLY USED IF A FUTURE PASS NEEDS TO AGE THE
002050*    HOLD-AREA COPY DURING A SWAP WITHOUT RE-PARSING THE ITEM.
002060     05  WKH-DOCUMENT-DATE-DMY REDEFINES WKH-DOCUMENT-DATE.
002070         10  WKH-DOC-DATE-DD          PIC 9(02).
002080         10  WKH-DOC-DATE-MM          PIC 9(02).
002090         10  WKH-DOC-DATE-YYYY        PIC 9(04).
002100     05  WKH-DUE-DATE                 PIC X(08).
002110     05  WKH-DUE-DATE-DMY REDEFINES WKH-DUE-DATE.
002120         10  WKH-DUE-DATE-DD          PIC 9(02).
002130         10  WKH-DUE-DATE-MM          PIC 9(02).
002140         10  WKH-DUE-DATE-YYYY        PIC 9(04).
002150     05  WKH-DC-AMOUNT                PIC S9(11)V99.
002160     05  WKH-CURRENCY                 PIC X(03).
002170     05  WKH-TAX                      PIC X(02).
002180     05  WKH-TEXT                     PIC X(50).
002190     05  WKH-BRANCH                   PIC 9(08).
002200     05  WKH-HEAD-OFFICE-TXT          PIC X(08).
002210     05  WKH-ID                       PIC 9(08).
002220     05  WKH-VIRTUAL-ID               PIC 9(08).
002230     05  WKH-ID-MATCH-SW              PIC X(01).
002240     05  WKH-AMOUNT-MATCH-SW          PIC X(01).
002250     05  WKH-TAX-MATCH-SW             PIC X(01).
002260     05  WKH-WARNINGS                 PIC X(60).
002270     05  FILLER                       PIC X(15).
002280
002290 01  WS-CASEID-SCAN-FIELDS.
002300     05  WS-TEXT-UPPER                PIC X(50) VALUE SPACES.
002310*    FIRST-BYTE VIEW -- THE 'D'/'DP' TEST IN 225-SCAN-ONE-POSITION
002320*    ONLY EVER LOOKS AT ONE CHARACTER AT A TIME OFF THIS FIELD.
002330     05  WS-TEXT-UPPER-LEAD REDEFINES WS-TEXT-UPPER.
002340         10  WS-TEXT-UPPER-FIRST-CHAR PIC X(01).
002350         10  WS-TEXT-UPPER-REST       PIC X(49).
002360     05  WS-DIGIT-RUN-START           PIC 9(02) COMP VALUE ZERO.
002370     05  WS-DIGIT-RUN-LEN             PIC 9(02) COMP VALUE ZERO.
002380     05  WS-PRIOR-CHAR-IS-ALPHA-SW    PIC X(01) VALUE 'N'.
002390         88  WS-PRIOR-CHAR-IS-ALPHA       VALUE 'Y'.
002400     05  WS-FOUND-COUNT               PIC 9(02) COMP VALUE ZERO.
002410     05  WS-FOUND-IDS OCCURS 5 TIMES INDEXED BY WS-FOUND-IDX
002420                                      PIC 9(08).
002430     05  WS-ALREADY-SEEN-SW           PIC X(03) VALUE 'NO '.
002440         88  ID-ALREADY-SEEN              VALUE 'YES'.
002450     05  FILLER                       PIC X(04).
002460
002470 01  WS-WARNING-WORK.
002480     05  WS-NEW-WARNING                PIC X(60) VALUE SPACES.
002490     05  FILLER                       PIC X(04).
002500
002510 01  WS-MISC-FLDS.
002520     05  ABEND-REASON                 PIC X(50) VALUE SPACES.
002530     05  FILLER                       PIC X(04).
002540
002550 PROCEDURE DIVISION.
002560
002570 000-MAINLINE.
002580     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002590     PERFORM 100-LOAD-DISPUTE-TABLE THRU 100-EXIT.
002600     PERFORM 900-READ-ITEM THRU 900-EXIT.
002610     PERFORM 200-CONSOLIDATE-ITEM THRU 200-EXIT
002620         UNTIL EOF-ITEMS.
002630     PERFORM 400-VIRTUALIZE-ITEMS THRU 400-EXIT.
002640     PERFORM 450-SWAP-VIRTUAL-IDS THRU 450-EXIT.
002650     PERFORM 500-SORT-ITEM-TABLE THRU 500-EXIT.
002660     PERFORM 600-WRITE-ITEM-TABLE THRU 600-EXIT.
002670     PERFORM 700-WRITE-DIAGNOSTICS THRU 700-EXIT.
002680     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002690     MOVE ZERO TO RETURN-CODE.
002700     GOBACK.
002710
002720******************************************************************
002730* LOAD THE DISPUTE CASE TABLE FROM THE SORTED DMS EXTRACT.       *
002740******************************************************************
002750 100-LOAD-DISPUTE-TABLE.
002760     PERFORM 950-READ-CASE THRU 950-EXIT.
002770     PERFORM 120-STORE-DISPUTE-CASE THRU 120-EXIT
002780         UNTIL EOF-CASES.
002790 100-EXIT.
002800     EXIT.
002810
002820 120-STORE-DISPUTE-CASE.
002830     ADD +1 TO WS-DISPUTE-COUNT.
002840     SET WS-DISP-IDX TO WS-DISPUTE-COUNT.
002850     MOVE CIN-CASE-ID  TO TBD-CASE-ID(WS-DISP-IDX).
002860     MOVE CIN-DEBITOR  TO TBD-DEBITOR(WS-DISP-IDX).
002870     MOVE CIN-STATUS   TO TBD-STATUS(WS-DISP-IDX).
002880     ADD +1 TO WS-CASES-LOADED.
002890     PERFORM 950-READ-CASE THRU 950-EXIT.
002900 120-EXIT.
002910     EXIT.
002920
002930******************************************************************
002940* CONSOLIDATE ONE INPUT ITEM -- JOIN IT TO ITS DISPUTE CASE ON   *
002950* THE ID FBL5N PREPROCESSING ALREADY EXTRACTED, RUN THE THREE    *
002960* INCONSISTENCY CHECKS, AND STORE IT IN THE WORK TABLE.          *
002970* VIRTUALIZATION IS A SEPARATE PASS -- SEE 400-VIRTUALIZE-ITEMS. *
002980******************************************************************
002990 200-CONSOLIDATE-ITEM.
003000     PERFORM 260-JOIN-AND-CHECK THRU 260-EXIT.
003010     PERFORM 280-STORE-ITEM THRU 280-EXIT.
003020     PERFORM 900-READ-ITEM THRU 900-EXIT.
003030 200-EXIT.
003040     EXIT.
003050
003060******************************************************************
003070* SCAN WS-SCAN-SOURCE-TEXT FOR EVERY DISTINCT CASE ID IT NAMES   *
003080* (UP TO 5).  SAME 'D'/'DP' + DIGIT-RUN RULE AS ARC110FB, BUT    *
003090* COLLECTS ALL MATCHES INSTEAD OF STOPPING AT THE FIRST ONE.     *
003100* USED ONLY BY THE VIRTUALIZATION PASS BELOW.                    *
003110******************************************************************
003120 220-SCAN-ALL-CASE-IDS.
003130     MOVE ZERO TO WS-FOUND-COUNT.
003140     MOVE WS-SCAN-SOURCE-TEXT TO WS-TEXT-UPPER.
003150     INSPECT WS-TEXT-UPPER
003160         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003170                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003180     MOVE 'N' TO WS-PRIOR-CHAR-IS-ALPHA-SW.
003190     MOVE 1 TO WS-SCAN-POS.
003200     PERFORM 225-SCAN-ONE-POSITION THRU 225-EXIT
003210         UNTIL WS-SCAN-POS > 50 OR WS-FOUND-COUNT = 5.
003220 220-EXIT.
003230     EXIT.
003240
003250 225-SCAN-ONE-POSITION.
003260     IF WS-TEXT-UPPER(WS-SCAN-POS:1) = 'D'
003270        AND NOT WS-PRIOR-CHAR-IS-ALPHA
003280         PERFORM 240-TRY-CASE-ID-AT THRU 240-EXIT
003290     END-IF
003300     IF WS-TEXT-UPPER(WS-SCAN-POS:1) >= 'A'
003310        AND WS-TEXT-UPPER(WS-SCAN-POS:1) <= 'Z'
003320         MOVE 'Y' TO WS-PRIOR-CHAR-IS-ALPHA-SW
003330     ELSE
003340         MOVE 'N' TO WS-PRIOR-CHAR-IS-ALPHA-SW
003350     END-IF.
003360     ADD 1 TO WS-SCAN-POS.
003370 225-EXIT.
003380     EXIT.
003390
003400 240-TRY-CASE-ID-AT.
003410     MOVE WS-SCAN-POS TO WS-DIGIT-RUN-START.
003420     ADD +1 TO WS-DIGIT-RUN-START.
003430     IF WS-DIGIT-RUN-START <= 50
003440        AND WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) = 'P'
003450         ADD +1 TO WS-DIGIT-RUN-START.
003460     PERFORM 245-SKIP-SEPARATOR THRU 245-EXIT
003470         UNTIL WS-DIGIT-RUN-START > 50
003480          OR WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) NOT = SPACE
003490          AND WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) NOT = '-'
003500          AND WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) NOT = '_'
003510          AND WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) NOT = '/'.
003520     MOVE ZERO TO WS-DIGIT-RUN-LEN.
003530     MOVE WS-DIGIT-RUN-START TO WS-SCAN-SUB.
003540     PERFORM 248-COUNT-DIGIT-RUN THRU 248-EXIT
003550         UNTIL WS-SCAN-SUB > 50
003560            OR WS-TEXT-UPPER(WS-SCAN-SUB:1) NOT NUMERIC.
003570     IF WS-DIGIT-RUN-LEN = 7 OR WS-DIGIT-RUN-LEN = 8
003580         PERFORM 250-ADD-FOUND-ID THRU 250-EXIT.
003590 240-EXIT.
003600     EXIT.
003610
003620 245-SKIP-SEPARATOR.
003630     ADD +1 TO WS-DIGIT-RUN-START.
003640 245-EXIT.
003650     EXIT.
003660
003670 248-COUNT-DIGIT-RUN.
003680     ADD +1 TO WS-DIGIT-RUN-LEN.
003690     ADD +1 TO WS-SCAN-SUB.
003700 248-EXIT.
003710     EXIT.
003720
003730 250-ADD-FOUND-ID.
003740     MOVE ZERO TO WS-FOUND-IDS(WS-FOUND-COUNT + 1).
003750     MOVE WS-TEXT-UPPER(WS-DIGIT-RUN-START:WS-DIGIT-RUN-LEN)
003760       TO WS-FOUND-IDS(WS-FOUND-COUNT + 1)
003770          (9 - WS-DIGIT-RUN-LEN:WS-DIGIT-RUN-LEN).
003780     MOVE 'NO ' TO WS-ALREADY-SEEN-SW.
003790     SET WS-FOUND-IDX TO 1.
003800     PERFORM 255-CHECK-ID-SEEN THRU 255-EXIT
003810         UNTIL WS-FOUND-IDX > WS-FOUND-COUNT.
003820     IF NOT ID-ALREADY-SEEN
003830         ADD +1 TO WS-FOUND-COUNT.
003840 250-EXIT.
003850     EXIT.
003860
003870 255-CHECK-ID-SEEN.
003880     IF WS-FOUND-IDS(WS-FOUND-IDX) = WS-FOUND-IDS(WS-FOUND-COUNT + 1)
003890         MOVE 'YES' TO WS-ALREADY-SEEN-SW
003900     END-IF.
003910     SET WS-FOUND-IDX UP BY 1.
003920 255-EXIT.
003930     EXIT.
003940
003950*    NOTE -- WE STORE INTO SLOT WS-FOUND-COUNT + 1 SPECULATIVELY
003960*    THEN ONLY ADVANCE THE COUNT WHEN THE ID IS NEW.  A SUBSCRIPT
003970*    OF 6 CAN NEVER OCCUR BECAUSE 220-SCAN-ALL-CASE-IDS STOPS
003980*    SCANNING ONCE WS-FOUND-COUNT REACHES 5.
003990
004000******************************************************************
004010* SEARCH THE DISPUTE TABLE FOR FBL-ID AND RUN THE THREE          *
004020* INCONSISTENCY WARNING CHECKS WHEN A MATCH IS FOUND.            *
004030******************************************************************
004040 260-JOIN-AND-CHECK.
004050     MOVE 'NO ' TO WS-DISPUTE-FOUND-SW.
004060     SET WS-DISP-IDX TO 1.
004070     SEARCH WS-DISPUTE-ENTRY VARYING WS-DISP-IDX
004080         AT END CONTINUE
004090         WHEN TBD-CASE-ID(WS-DISP-IDX) = FBL-ID
004100             MOVE 'YES' TO WS-DISPUTE-FOUND-SW
004110     END-SEARCH.
004120     IF DISPUTE-FOUND
004130         IF FBL-ID NOT = ZERO
004140            AND FBL-BRANCH NOT = TBD-DEBITOR(WS-DISP-IDX)
004150             MOVE 'FBL5N AND DMS DEBITORS NOT EQUAL!' TO WS-NEW-WARNING
004160             PERFORM 270-SET-WARNING THRU 270-EXIT
004170         END-IF
004180         MOVE 'NO ' TO WS-ALREADY-SEEN-SW.
004190         MOVE 1 TO WS-TABLE-SUB.
004200         PERFORM 265-CHECK-TAX-CODE THRU 265-EXIT
004210             UNTIL WS-TABLE-SUB > 10.
004220         IF FBL-TAX NOT = SPACES AND NOT ID-ALREADY-SEEN
004230             MOVE 'UNEXPECTED TAX CODE DETECTED!' TO WS-NEW-WARNING
004240             PERFORM 270-SET-WARNING THRU 270-EXIT
004250         END-IF
004260         IF TBD-STATUS-DEVALUATED(WS-DISP-IDX)
004270             MOVE 'DEVALUATED CASE ID ASSIGNED TO AN OPEN ITEM!'
004280                TO WS-NEW-WARNING
004290             PERFORM 270-SET-WARNING THRU 270-EXIT
004300         END-IF
004310     END-IF.
004320 260-EXIT.
004330     EXIT.
004340
004350 265-CHECK-TAX-CODE.
004360     IF RUL-COMPAT-TAX-CODE(WS-TABLE-SUB) = FBL-TAX
004370         MOVE 'YES' TO WS-ALREADY-SEEN-SW
004380     END-IF.
004390     ADD 1 TO WS-TABLE-SUB.
004400 265-EXIT.
004410     EXIT.
004420
004430******************************************************************
004440* THE LATEST INCONSISTENCY CHECK TO FIRE WINS -- EACH CHECK       *
004450* REPLACES ANY WARNING A PRIOR CHECK ON THIS ITEM ALREADY SET.    *
004460******************************************************************
004470 270-SET-WARNING.
004480     MOVE SPACES TO FBL-WARNINGS.
004490     MOVE WS-NEW-WARNING TO FBL-WARNINGS.
004500     ADD +1 TO WS-WARNINGS-RAISED.
004510 270-EXIT.
004520     EXIT.
004530
004540******************************************************************
004550* STORE THE CURRENT ITEM RECORD IN THE WORK TABLE FOR THE FINAL  *
004560* DESCENDING ID SORT.                                            *
004570******************************************************************
004580 280-STORE-ITEM.
004590     ADD +1 TO WS-ITEM-COUNT.
004600     SET WS-ITEM-IDX TO WS-ITEM-COUNT.
004610     MOVE FBL-ITEM-REC TO WS-ITEM-ENTRY(WS-ITEM-IDX).
004620 280-EXIT.
004630     EXIT.
004640
004650******************************************************************
004660* VIRTUALIZATION -- RESCAN EVERY STORED ITEM'S TEXT FOR ALL THE   *
004670* CASE IDS IT NAMES.  WHEN AN ITEM NAMES MORE THAN ONE CASE, IT   *
004680* AND EVERY OTHER STORED ITEM WHOSE OWN ID MATCHES ONE OF THOSE   *
004690* CASES ARE TIED TOGETHER UNDER ONE NEW VIRTUAL GROUP ID.         *
004700******************************************************************
004710 400-VIRTUALIZE-ITEMS.
004720     SET WS-ITEM-IDX TO 1.
004730     PERFORM 405-VIRTUALIZE-ONE-ITEM THRU 405-EXIT
004740         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
004750 400-EXIT.
004760     EXIT.
004770
004780 405-VIRTUALIZE-ONE-ITEM.
004790     MOVE WKI-TEXT(WS-ITEM-IDX) TO WS-SCAN-SOURCE-TEXT.
004800     PERFORM 220-SCAN-ALL-CASE-IDS THRU 220-EXIT.
004810     IF WS-FOUND-COUNT > 1
004820         ADD +1 TO WS-VIRTUAL-ID-NEXT
004830         MOVE WS-VIRTUAL-ID-NEXT TO WKI-VIRTUAL-ID(WS-ITEM-IDX)
004840         PERFORM 420-MARK-VIRTUAL-GROUP THRU 420-EXIT
004850         ADD +1 TO WS-VIRTUAL-GROUPS-BUILT
004860     END-IF.
004870     SET WS-ITEM-IDX UP BY 1.
004880 405-EXIT.
004890     EXIT.
004900
004910******************************************************************
004920* TIE EVERY STORED ITEM WHOSE ID MATCHES ONE OF THE JUST-FOUND    *
004930* CASE IDS TO THE SAME VIRTUAL GROUP ID.                          *
004940******************************************************************
004950 420-MARK-VIRTUAL-GROUP.
004960     SET WS-FOUND-IDX TO 1.
004970     PERFORM 425-MARK-FOR-ONE-FOUND-ID THRU 425-EXIT
004980         UNTIL WS-FOUND-IDX > WS-FOUND-COUNT.
004990 420-EXIT.
005000     EXIT.
005010
005020 425-MARK-FOR-ONE-FOUND-ID.
005030     SET WS-ITEM-IDX2 TO 1.
005040     PERFORM 428-MARK-ONE-ITEM THRU 428-EXIT
005050         UNTIL WS-ITEM-IDX2 > WS-ITEM-COUNT.
005060     SET WS-FOUND-IDX UP BY 1.
005070 425-EXIT.
005080     EXIT.
005090
005100 428-MARK-ONE-ITEM.
005110     IF WKI-ID(WS-ITEM-IDX2) = WS-FOUND-IDS(WS-FOUND-IDX)
005120         MOVE WKI-VIRTUAL-ID(WS-ITEM-IDX)
005130            TO WKI-VIRTUAL-ID(WS-ITEM-IDX2)
005140     END-IF.
005150     SET WS-ITEM-IDX2 UP BY 1.
005160 428-EXIT.
005170     EXIT.
005180
005190******************************************************************
005200* SWAP ID AND VIRTUAL-ID ON EVERY ITEM A VIRTUAL GROUP WAS        *
005210* ASSIGNED TO -- THE GROUP KEY BECOMES THE ID, THE ITEM'S OWN     *
005220* ORIGINAL CASE ID IS PRESERVED IN VIRTUAL-ID.                    *
005230******************************************************************
005240 450-SWAP-VIRTUAL-IDS.
005250     SET WS-ITEM-IDX TO 1.
005260     PERFORM 455-SWAP-ONE-ITEM THRU 455-EXIT
005270         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
005280 450-EXIT.
005290     EXIT.
005300
005310 455-SWAP-ONE-ITEM.
005320     IF WKI-VIRTUAL-ID(WS-ITEM-IDX) NOT = ZERO
005330         MOVE WKI-ID(WS-ITEM-IDX) TO WS-SWAP-ID-HOLD
005340         MOVE WKI-VIRTUAL-ID(WS-ITEM-IDX) TO WKI-ID(WS-ITEM-IDX)
005350         MOVE WS-SWAP-ID-HOLD TO WKI-VIRTUAL-ID(WS-ITEM-IDX)
005360     END-IF.
005370     SET WS-ITEM-IDX UP BY 1.
005380 455-EXIT.
005390     EXIT.
005400
005410******************************************************************
005420* BUBBLE-SORT THE WORK TABLE DESCENDING BY ID -- ENTITY VOLUMES  *
005430* ARE SMALL ENOUGH THAT A SIMPLE IN-MEMORY SORT IS ADEQUATE.     *
005440******************************************************************
005450 500-SORT-ITEM-TABLE.
005460     MOVE 'YES' TO WS-SORT-SWAP-SW.
005470     PERFORM 505-BUBBLE-PASS THRU 505-EXIT
005480         UNTIL NOT SORT-SWAP-MADE.
005490 500-EXIT.
005500     EXIT.
005510
005520 505-BUBBLE-PASS.
005530     MOVE 'NO ' TO WS-SORT-SWAP-SW.
005540     SET WS-ITEM-IDX TO 1.
005550     PERFORM 510-COMPARE-AND-SWAP THRU 510-EXIT
005560         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT - 1.
005570 505-EXIT.
005580     EXIT.
005590
005600 510-COMPARE-AND-SWAP.
005610     SET WS-ITEM-IDX2 TO WS-ITEM-IDX.
005620     SET WS-ITEM-IDX2 UP BY 1.
005630     IF WKI-ID(WS-ITEM-IDX) <
005640        WKI-ID(WS-ITEM-IDX2)
005650         PERFORM 520-SWAP-ITEM-ENTRIES THRU 520-EXIT
005660         MOVE 'YES' TO WS-SORT-SWAP-SW
005670     END-IF.
005680     SET WS-ITEM-IDX UP BY 1.
005690 510-EXIT.
005700     EXIT.
005710
005720 520-SWAP-ITEM-ENTRIES.
005730     MOVE WS-ITEM-ENTRY(WS-ITEM-IDX)  TO WS-ITEM-ENTRY-HOLD.
005740     MOVE WS-ITEM-ENTRY(WS-ITEM-IDX2) TO WS-ITEM-ENTRY(WS-ITEM-IDX).
005750     MOVE WS-ITEM-ENTRY-HOLD          TO WS-ITEM-ENTRY(WS-ITEM-IDX2).
005760 520-EXIT.
005770     EXIT.
005780
005790 600-WRITE-ITEM-TABLE.
005800     SET WS-ITEM-IDX TO 1.
005810     PERFORM 610-WRITE-ONE-ITEM THRU 610-EXIT
005820         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
005830 600-EXIT.
005840     EXIT.
005850
005860 610-WRITE-ONE-ITEM.
005870     MOVE WS-ITEM-ENTRY(WS-ITEM-IDX) TO CNO-ITEM-REC.
005880     WRITE CNO-ITEM-REC.
005890     ADD +1 TO WS-ITEMS-WRITTEN.
005900     SET WS-ITEM-IDX UP BY 1.
005910 610-EXIT.
005920     EXIT.
005930
005940 700-WRITE-DIAGNOSTICS.
005950     DISPLAY 'ARC200CN - CONSOLIDATOR COMPLETE'.
005960     DISPLAY 'ITEMS READ          : ' WS-ITEMS-READ.
005970     DISPLAY 'DISPUTE CASES LOADED: ' WS-CASES-LOADED.
005980     DISPLAY 'VIRTUAL GROUPS BUILT: ' WS-VIRTUAL-GROUPS-BUILT.
005990     DISPLAY 'ITEMS WRITTEN       : ' WS-ITEMS-WRITTEN.
006000     DISPLAY 'WARNINGS RAISED     : ' WS-WARNINGS-RAISED.
006010 700-EXIT.
006020     EXIT.
006030
006040 800-OPEN-FILES.
006050     OPEN INPUT ITEMS-IN-FILE.
006060     OPEN INPUT CASES-IN-FILE.
006070     OPEN OUTPUT CONS-OUT-FILE.
006080 800-EXIT.
006090     EXIT.
006100
006110 850-CLOSE-FILES.
006120     CLOSE ITEMS-IN-FILE CASES-IN-FILE CONS-OUT-FILE.
006130 850-EXIT.
006140     EXIT.
006150
006160 900-READ-ITEM.
006170     READ ITEMS-IN-FILE
006180         AT END MOVE 'YES' TO WS-EOF-ITEMS-SW
006190         GO TO 900-EXIT
006200     END-READ.
006210     ADD +1 TO WS-ITEMS-READ.
006220 900-EXIT.
006230     EXIT.
006240
006250 950-READ-CASE.
006260     READ CASES-IN-FILE
006270         AT END MOVE 'YES' TO WS-EOF-CASES-SW
006280         GO TO 950-EXIT
006290     END-READ.
006300 950-EXIT.
006310     EXIT.
