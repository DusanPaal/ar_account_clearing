000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ARC600RP.
000030 AUTHOR.         T G HARRIS.
000040 INSTALLATION.   COBOL DEV CENTER.
000050 DATE-WRITTEN.   05/02/94.
000060 DATE-COMPILED.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*         ARC600RP IS THE LAST STEP OF THE ENTITY CLEARING RUN.
000130*         IT LISTS EVERY EVALUATED ITEM (MATCHED OR NOT), LISTS
000140*         EVERY CLEARING RECORD ARC500ST FINISHED WITH ITS
000150*         STATUS FIELDS FILLED IN, AND WRITES THE ONE-ROW ENTITY
000160*         SUMMARY THE OVERNIGHT BATCH REPORT PICKS UP.
000170*
000180*         THE CLEARED-ITEMS PASS RUNS FIRST BECAUSE THE CLEARED-
000190*         CASE AND NOTIFICATION-CLOSED ID SETS IT BUILDS ARE
000200*         NEEDED BY THE ALL-ITEMS PASS THAT FOLLOWS.  THE
000210*         DISPUTE CASE FILE IS RE-READ HERE TOO, THE SAME AS
000220*         EVERY OTHER PROGRAM IN THIS SUITE RE-READS ITS OWN
000230*         SUBSET OF IT, JUST TO PICK UP THE NOTIFICATION NUMBER
000240*         AGAINST EACH CASE ID.
000250*
000260*              INPUT FILE   -  DDS0001.ARSTS.RECORDS  (FROM
000270*                               ARC500ST)
000280*              INPUT FILE   -  DDS0001.ARMAT.ITEMS  (FROM
000290*                               ARC300MT, ALL ITEMS)
000300*              INPUT FILE   -  DDS0001.ARDMS.CASES  (RE-READ FOR
000310*                               THE NOTIFICATION NUMBER)
000320*              OUTPUT FILE  -  DDS0001.ARCLD.RPT  (CLEARED ITEMS)
000330*              OUTPUT FILE  -  DDS0001.ARALL.RPT  (ALL ITEMS)
000340*              OUTPUT FILE  -  DDS0001.ARSUM.RPT  (ENTITY SUMMARY)
000350*
000360******************************************************************
000370*                     C H A N G E   L O G
000380******************************************************************
000390*    DATE     BY   TICKET     DESCRIPTION
000400*  --------  ----  ---------  ------------------------------------
000410*  05/02/94  TGH   AR-0044    ORIGINAL PROGRAM.
000420*  06/09/98  SDM   AR-0267    Y2K -- DUE DATE COMPARE NOW BUILT
000430*                             OFF A FOUR DIGIT YEAR ON BOTH SIDES,
000440*                             TODAY'S DATE DERIVED WITH A CENTURY
000450*                             WINDOW OFF ACCEPT FROM DATE.
000460*  11/03/03  KLM   AR-0341    THE "SKIPPED" AND "WARNING" COUNTS
000470*                             ON THE SUMMARY ROW ARE TEXT SCANS
000480*                             OF THE STATUS FIELDS THEMSELVES,
000490*                             NOT THE SKIPPED SWITCH -- MATCHES
000500*                             WHAT THE OVERNIGHT REPORT HAS
000510*                             ALWAYS COUNTED, EVEN THOUGH A FEW
000520*                             SKIP REASONS DON'T SAY THE WORD.
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.    IBM-390.
000580 OBJECT-COMPUTER.    IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT OPTIONAL CLEARED-STATUS-IN-FILE
000650         ASSIGN TO UT-S-ARSTSOUT
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-CLRIN-STATUS.
000680
000690     SELECT MATCH-ITEMS-FILE
000700         ASSIGN TO UT-S-ARMATOUT
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-ITEMSIN-STATUS.
000730
000740     SELECT CASES-IN-FILE
000750         ASSIGN TO UT-S-ARDMSOUT
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS IS WS-CASESIN-STATUS.
000780
000790     SELECT CLEARED-ITEMS-OUT-FILE
000800         ASSIGN TO UT-S-ARCLDRPT
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS WS-CLDOUT-STATUS.
000830
000840     SELECT ALL-ITEMS-OUT-FILE
000850         ASSIGN TO UT-S-ARALLRPT
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS WS-ALLOUT-STATUS.
000880
000890     SELECT SUMMARY-OUT-FILE
000900         ASSIGN TO UT-S-ARSUMRPT
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS IS WS-SUMOUT-STATUS.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970 FD  CLEARED-STATUS-IN-FILE
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 730 CHARACTERS
001010     BLOCK CONTAINS 0 RECORDS
001020     DATA RECORD IS CLR-OUT-REC.
001030     COPY ARCCLR.
001040
001050 FD  MATCH-ITEMS-FILE
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 224 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS ALI-ITEM-REC.
001110     COPY ARCITEM REPLACING ==FBL-== BY ==ALI-==.
001120
001130 FD  CASES-IN-FILE
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 253 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS CIN-CASE-REC.
001190     COPY ARCDISP REPLACING ==:PFX:== BY ==CIN==.
001200
001210 FD  CLEARED-ITEMS-OUT-FILE
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 354 CHARACTERS
001250     BLOCK CONTAINS 0 RECORDS
001260     DATA RECORD IS CLD-PRINT-REC.
001270 01  CLD-PRINT-REC                    PIC X(354).
001280
001290 FD  ALL-ITEMS-OUT-FILE
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 230 CHARACTERS
001330     BLOCK CONTAINS 0 RECORDS
001340     DATA RECORD IS ALI-PRINT-REC.
001350 01  ALI-PRINT-REC                    PIC X(230).
001360
001370 FD  SUMMARY-OUT-FILE
001380     RECORDING MODE IS F
001390     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 133 CHARACTERS
001410     BLOCK CONTAINS 0 RECORDS
001420     DATA RECORD IS SUM-PRINT-REC.
001430 01  SUM-PRINT-REC                    PIC X(133).
001440
001450 WORKING-STORAGE SECTION.
001460
001470*    A SCRATCH TALLY FOR THE INSPECT ... TALLYING TEXT SCANS IN
001480*    262-CHECK-SKIPPED, 265-CHECK-ROW-WARNING AND 266-CHECK-ROW-
001490*    ERROR -- STAYS AT THE 77 LEVEL THE WAY THE SHOP HAS ALWAYS
001500*    KEPT A SHARED SCAN TALLY, RATHER THAN BURYING IT IN A
001510*    01-GROUP.  RESET TO ZERO BEFORE EVERY USE -- INSPECT ONLY
001520*    ADDS TO WHATEVER IS ALREADY THERE.
001530 77  WS-SCAN-COUNT                    PIC 9(03) COMP VALUE ZERO.
001540
001550 01  FILE-STATUS-CODES.
001560     05  WS-CLRIN-STATUS              PIC X(02) VALUE SPACES.
001570         88  CLRIN-OK                     VALUE '00'.
001580     05  WS-ITEMSIN-STATUS            PIC X(02) VALUE SPACES.
001590         88  ITEMSIN-OK                   VALUE '00'.
001600     05  WS-CASESIN-STATUS            PIC X(02) VALUE SPACES.
001610         88  CASESIN-OK                   VALUE '00'.
001620     05  WS-CLDOUT-STATUS             PIC X(02) VALUE SPACES.
001630         88  CLDOUT-OK                    VALUE '00'.
001640     05  WS-ALLOUT-STATUS             PIC X(02) VALUE SPACES.
001650         88  ALLOUT-OK                    VALUE '00'.
001660     05  WS-SUMOUT-STATUS             PIC X(02) VALUE SPACES.
001670         88  SUMOUT-OK                    VALUE '00'.
001680     05  FILLER                       PIC X(04).
001690
001700 01  PROGRAM-INDICATOR-SWITCHES.
001710     05  WS-EOF-CLRIN-SW              PIC X(03) VALUE 'NO '.
001720         88  EOF-CLRIN                    VALUE 'YES'.
001730     05  WS-EOF-ITEMSIN-SW            PIC X(03) VALUE 'NO '.
001740         88  EOF-ITEMSIN                  VALUE 'YES'.
001750     05  WS-EOF-CASESIN-SW            PIC X(03) VALUE 'NO '.
001760         88  EOF-CASESIN                  VALUE 'YES'.
001770     05  WS-CLRIN-PRESENT-SW          PIC X(03) VALUE 'NO '.
001780         88  CLRIN-PRESENT                VALUE 'YES'.
001790     05  WS-ITEM-CLEARED-SW           PIC X(03) VALUE 'NO '.
001800         88  ITEM-IS-CLEARED              VALUE 'YES'.
001810     05  WS-ITEM-QM-CLOSED-SW         PIC X(03) VALUE 'NO '.
001820         88  ITEM-QM-CLOSED               VALUE 'YES'.
001830     05  WS-DISPUTE-FOUND-SW          PIC X(03) VALUE 'NO '.
001840         88  DISPUTE-FOUND                VALUE 'YES'.
001850     05  WS-NOTIF-SEEN-SW             PIC X(03) VALUE 'NO '.
001860         88  NOTIF-ALREADY-SEEN           VALUE 'YES'.
001870     05  FILLER                       PIC X(01).
001880
001890*    THIS ENTITY'S RUN IS THE ONLY ENTITY THIS PROGRAM EVER
001900*    SEES -- THE OUTER JCL LOOPS OVER ENTITIES, NOT THIS
001910*    PROGRAM.  SAME HARDCODED-LITERAL CONVENTION ARC300MT AND
001920*    ARC400CL USE FOR ENTITY 4400.
001930 01  WS-ENTITY-IDENTIFICATION.
001940     05  WS-RUN-ENTITY-ID             PIC X(12) VALUE '4400'.
001950     05  WS-RUN-ENTITY-ID-N REDEFINES
001960                       WS-RUN-ENTITY-ID PIC 9(12).
001970     05  WS-RUN-COMPANY-CODE          PIC X(06) VALUE '4400'.
001980     05  FILLER                       PIC X(04).
001990
002000*    TODAY'S DATE -- ACCEPT FROM DATE ONLY GIVES A TWO DIGIT
002010*    YEAR, SO A CENTURY WINDOW BUILDS THE FULL FOUR DIGIT YEAR
002020*    THE SAME WAY THE REST OF THE Y2K REMEDIATION DID IN 1998.
002030 01  WS-TODAY-WORK.
002040     05  WS-TODAY-YYMMDD              PIC 9(06).
002050     05  WS-TODAY-DATE-X REDEFINES WS-TODAY-YYMMDD.
002060         10  WS-TODAY-YY              PIC 9(02).
002070         10  WS-TODAY-MM              PIC 9(02).
002080         10  WS-TODAY-DD              PIC 9(02).
002090     05  WS-TODAY-CENTURY             PIC 9(02) COMP.
002100     05  WS-TODAY-COMPARE             PIC 9(08) COMP VALUE ZERO.
002110     05  FILLER                       PIC X(04).
002120
002130*    A DUE DATE BUILT THE SAME COMPARABLE CCYYMMDD WAY, ONE
002140*    ITEM AT A TIME, SO IT CAN BE TESTED AGAINST WS-TODAY-
002150*    COMPARE WITH A STRAIGHT NUMERIC COMPARE.
002160 01  WS-DUE-DATE-WORK.
002170     05  WS-DUE-COMPARE               PIC 9(08) COMP VALUE ZERO.
002180     05  FILLER                       PIC X(04).
002190
002200*    DISPUTE CACHE -- THIS PROGRAM'S OWN SUBSET OF THE DMS
002210*    EXTRACT, JUST THE CASE ID AND THE NOTIFICATION NUMBER
002220*    RIDING ON IT.  RE-READ FRESH, THE SAME AS EVERY OTHER
002230*    PROGRAM IN THE SUITE DOES FOR ITS OWN SUBSET.
002240 01  WS-DISPUTE-TABLE-CONTROL.
002250     05  WS-DISPUTE-COUNT             PIC 9(04) COMP VALUE ZERO.
002260     05  WS-DISPUTE-ENTRY OCCURS 1000 TIMES
002270                          INDEXED BY WS-DSP-IDX.
002280         10  DSP-CASE-ID              PIC 9(08).
002290         10  DSP-NOTIFICATION         PIC 9(12).
002300         10  DSP-NOTIFICATION-X REDEFINES
002310                       DSP-NOTIFICATION.
002320             15  DSP-NOTIF-TYPE       PIC 9(03).
002330             15  DSP-NOTIF-SEQUENCE   PIC 9(09).
002340         10  FILLER                   PIC X(05).
002350
002360*    THE CLEARED-CASE AND NOTIFICATION-CLOSED-CASE ID SETS,
002370*    BUILT OFF THE CLEARED-STATUS-IN-FILE PASS AND CONSULTED
002380*    AGAINST EVERY ITEM ID ON THE SECOND PASS.  THE DISTINCT
002390*    NOTIFICATION TABLE TRACKS NOTIFICATIONS ALREADY COUNTED
002400*    CLOSED SO THE SAME ONE ISN'T COUNTED TWICE.
002410 01  WS-ID-SET-TABLES.
002420     05  WS-CLEARED-COUNT             PIC 9(04) COMP VALUE ZERO.
002430     05  WS-CLEARED-ID-TABLE          PIC 9(08)
002440                       OCCURS 1000 TIMES
002450                       INDEXED BY WS-CLR-ID-IDX.
002460     05  WS-QM-CLOSED-COUNT           PIC 9(04) COMP VALUE ZERO.
002470     05  WS-QM-CLOSED-ID-TABLE        PIC 9(08)
002480                       OCCURS 1000 TIMES
002490                       INDEXED BY WS-QM-ID-IDX.
002500     05  WS-NOTIF-SEEN-COUNT          PIC 9(04) COMP VALUE ZERO.
002510     05  WS-NOTIF-SEEN-TABLE          PIC 9(12)
002520                       OCCURS 1000 TIMES
002530                       INDEXED BY WS-NOTIF-IDX.
002540     05  FILLER                       PIC X(04).
002550
002560 01  COUNTERS-AND-ACCUMULATORS.
002570     05  WS-TOTAL-ITEMS               PIC 9(07) COMP VALUE ZERO.
002580     05  WS-CLEARED-ITEM-COUNT        PIC 9(07) COMP VALUE ZERO.
002590     05  WS-WARNING-ROWS              PIC 9(07) COMP VALUE ZERO.
002600     05  WS-WARNING-ITEMS             PIC 9(07) COMP VALUE ZERO.
002610     05  FILLER                       PIC X(04).
002620
002630*    THE ENTITY CONTROL-TOTAL ROW ITSELF -- SAME LAYOUT THE
002640*    OVERNIGHT REPORT HAS ALWAYS EXPECTED, ACCUMULATED
002650*    DIRECTLY AS THE TWO PASSES RUN AND WRITTEN OUT AS-IS AT
002660*    850-WRITE-SUMMARY TIME.
002670     COPY ARCSUM.
002680
002690*    THE CLEARED-ITEMS DETAIL LINE, WRITTEN FROM ONE PER
002700*    CLEARED-STATUS-IN-FILE ROW, AND THE ONE-LINE "NOTHING TO
002710*    CLEAR" MESSAGE WHEN THAT FILE IS EMPTY OR MISSING.
002720 01  CLD-DETAIL-LINE.
002730     05  FILLER                       PIC X(01) VALUE SPACE.
002740     05  CLD-CASE-ID                  PIC Z(7)9.
002750     05  FILLER                       PIC X(01) VALUE SPACE.
002760     05  CLD-REST-AMOUNT              PIC Z(9)9.99-.
002770     05  FILLER                       PIC X(01) VALUE SPACE.
002780     05  CLD-HEAD-OFFICE              PIC Z(7)9.
002790     05  FILLER                       PIC X(01) VALUE SPACE.
002800     05  CLD-CURRENCY                 PIC X(03).
002810     05  FILLER                       PIC X(01) VALUE SPACE.
002820     05  CLD-TAX-CODE                 PIC X(02).
002830     05  FILLER                       PIC X(01) VALUE SPACE.
002840     05  CLD-GL-ACCOUNT               PIC Z(7)9.
002850     05  FILLER                       PIC X(01) VALUE SPACE.
002860     05  CLD-POSTING-TEXT             PIC X(50).
002870     05  FILLER                       PIC X(01) VALUE SPACE.
002880     05  CLD-POSTING-NUMBER           PIC Z(9)9.
002890     05  FILLER                       PIC X(01) VALUE SPACE.
002900     05  CLD-F30-STATUS               PIC X(80).
002910     05  FILLER                       PIC X(01) VALUE SPACE.
002920     05  CLD-DMS-STATUS               PIC X(80).
002930     05  FILLER                       PIC X(01) VALUE SPACE.
002940     05  CLD-QM-STATUS                PIC X(80).
002950
002960 01  CLD-NO-ITEMS-LINE.
002970     05  FILLER                       PIC X(01) VALUE SPACE.
002980     05  FILLER                       PIC X(24)
002990                       VALUE 'No items to clear found.'.
003000     05  FILLER                       PIC X(329) VALUE SPACES.
003010
003020*    THE ALL-ITEMS DETAIL LINE, WRITTEN FROM ONE PER MATCH-
003030*    ITEMS-FILE ROW -- EVERY ITEM ARC300MT EVALUATED, MATCHED
003040*    OR NOT.  MATCH FLAGS ARE BLANKED WHEN THE ITEM NEVER
003050*    CARRIED A DISPUTE ID.
003060 01  ADL-DETAIL-LINE.
003070     05  FILLER                       PIC X(01) VALUE SPACE.
003080     05  ADL-DOC-NUMBER               PIC Z(9)9.
003090     05  FILLER                       PIC X(01) VALUE SPACE.
003100     05  ADL-ASSIGNMENT               PIC X(18).
003110     05  FILLER                       PIC X(01) VALUE SPACE.
003120     05  ADL-DOC-TYPE                 PIC X(02).
003130     05  FILLER                       PIC X(01) VALUE SPACE.
003140     05  ADL-DOC-DATE                 PIC X(10).
003150     05  FILLER                       PIC X(01) VALUE SPACE.
003160     05  ADL-DUE-DATE                 PIC X(10).
003170     05  FILLER                       PIC X(01) VALUE SPACE.
003180     05  ADL-AMOUNT                   PIC Z(9)9.99-.
003190     05  FILLER                       PIC X(01) VALUE SPACE.
003200     05  ADL-CURRENCY                 PIC X(03).
003210     05  FILLER                       PIC X(01) VALUE SPACE.
003220     05  ADL-TAX                      PIC X(02).
003230     05  FILLER                       PIC X(01) VALUE SPACE.
003240     05  ADL-TEXT                     PIC X(50).
003250     05  FILLER                       PIC X(01) VALUE SPACE.
003260     05  ADL-BRANCH                   PIC Z(7)9.
003270     05  FILLER                       PIC X(01) VALUE SPACE.
003280     05  ADL-HEAD-OFFICE              PIC X(08).
003290     05  FILLER                       PIC X(01) VALUE SPACE.
003300     05  ADL-ID                       PIC Z(7)9.
003310     05  FILLER                       PIC X(01) VALUE SPACE.
003320     05  ADL-VIRTUAL-ID               PIC Z(7)9.
003330     05  FILLER                       PIC X(01) VALUE SPACE.
003340     05  ADL-ID-MATCH                 PIC X(01).
003350     05  FILLER                       PIC X(01) VALUE SPACE.
003360     05  ADL-AMOUNT-MATCH             PIC X(01).
003370     05  FILLER                       PIC X(01) VALUE SPACE.
003380     05  ADL-TAX-MATCH                PIC X(01).
003390     05  FILLER                       PIC X(01) VALUE SPACE.
003400     05  ADL-WARNINGS                 PIC X(60).
003410
003420*    THE ENTITY SUMMARY PAGE -- ONE HEADER PAGE, ONE COLUMN
003430*    HEADING LINE, AND THE ONE DETAIL ROW THIS RUN PRODUCES.
003440*    RESTATES CNTRLBRK'S OWN HEADING/DETAIL PRINT-LINE SHAPE.
003450 01  SUM-HEADER-1.
003460     05  FILLER                       PIC X(01) VALUE SPACE.
003470     05  FILLER                       PIC X(40)
003480             VALUE 'AR ACCOUNT CLEARING -- ENTITY SUMMARY'.
003490     05  FILLER                       PIC X(20) VALUE SPACES.
003500     05  FILLER                       PIC X(05) VALUE 'DATE '.
003510     05  SUM-RPT-DATE                 PIC X(10).
003520     05  FILLER                       PIC X(57) VALUE SPACES.
003530
003540 01  SUM-HEADER-2.
003550     05  FILLER                       PIC X(01) VALUE SPACE.
003560     05  FILLER                       PIC X(12) VALUE 'ENTITY'.
003570     05  FILLER                       PIC X(06) VALUE 'CO CD'.
003580     05  FILLER                       PIC X(08) VALUE 'LEFT'.
003590     05  FILLER                       PIC X(10) VALUE 'DUE W/ID'.
003600     05  FILLER                       PIC X(10) VALUE 'DUE NOID'.
003610     05  FILLER                       PIC X(08) VALUE 'SKIPPED'.
003620     05  FILLER                       PIC X(08) VALUE 'CLEARED'.
003630     05  FILLER                       PIC X(08) VALUE 'DSP CLS'.
003640     05  FILLER                       PIC X(08) VALUE 'NOT CLS'.
003650     05  FILLER                       PIC X(08) VALUE 'WARNING'.
003660     05  FILLER                       PIC X(08) VALUE 'ERRORS'.
003670     05  FILLER                       PIC X(38) VALUE SPACES.
003680
003690 01  SUM-DETAIL-LINE.
003700     05  FILLER                       PIC X(01) VALUE SPACE.
003710     05  SDL-ENTITY-ID                PIC X(12).
003720     05  SDL-COMPANY-CODE             PIC X(06).
003730     05  SDL-ITEMS-LEFT               PIC Z(6)9.
003740     05  FILLER                       PIC X(01) VALUE SPACE.
003750     05  SDL-DUE-WITH-ID              PIC Z(6)9.
003760     05  FILLER                       PIC X(03) VALUE SPACES.
003770     05  SDL-DUE-WITHOUT-ID           PIC Z(6)9.
003780     05  FILLER                       PIC X(03) VALUE SPACES.
003790     05  SDL-SKIPPED                  PIC Z(6)9.
003800     05  FILLER                       PIC X(01) VALUE SPACE.
003810     05  SDL-CLEARED                  PIC Z(6)9.
003820     05  FILLER                       PIC X(01) VALUE SPACE.
003830     05  SDL-DISPUTES-CLOSED          PIC Z(6)9.
003840     05  FILLER                       PIC X(01) VALUE SPACE.
003850     05  SDL-NOTIFS-CLOSED            PIC Z(6)9.
003860     05  FILLER                       PIC X(01) VALUE SPACE.
003870     05  SDL-WARNINGS                 PIC Z(6)9.
003880     05  FILLER                       PIC X(01) VALUE SPACE.
003890     05  SDL-ERRORS                   PIC Z(6)9.
003900     05  FILLER                       PIC X(39) VALUE SPACES.
003910
003920 PROCEDURE DIVISION.
003930
003940*    TWO PASSES OVER THE RUN'S OUTPUT -- THE CLEARED-STATUS FILE FIRST
003950*    (BUILDS THE ID SETS THE SECOND PASS NEEDS AND WRITES THE CLEARED-
003960*    ITEMS LISTING), THEN THE FULL MATCH-ITEMS FILE (WRITES THE ALL-
003970*    ITEMS LISTING) -- THEN ONE SUMMARY ROW FOR THE ENTITY.
003980 000-MAIN-LINE.
003990     INITIALIZE SUM-ENTITY-REC.
004000     MOVE WS-RUN-ENTITY-ID    TO SUM-ENTITY-ID.
004010     MOVE WS-RUN-COMPANY-CODE TO SUM-COMPANY-CODE.
004020     PERFORM 100-DETERMINE-TODAYS-DATE THRU 100-EXIT.
004030     PERFORM 150-LOAD-DISPUTE-TABLE THRU 150-EXIT.
004040     OPEN OUTPUT CLEARED-ITEMS-OUT-FILE.
004050     PERFORM 200-PROCESS-CLEARED-PASS THRU 200-EXIT.
004060     CLOSE CLEARED-ITEMS-OUT-FILE.
004070     OPEN INPUT  MATCH-ITEMS-FILE.
004080     OPEN OUTPUT ALL-ITEMS-OUT-FILE.
004090     PERFORM 400-READ-ITEM-RECORD THRU 400-EXIT.
004100     PERFORM 410-PROCESS-ITEM-RECORD THRU 410-EXIT
004110         UNTIL EOF-ITEMSIN.
004120     CLOSE MATCH-ITEMS-FILE.
004130     CLOSE ALL-ITEMS-OUT-FILE.
004140     COMPUTE SUM-ITEMS-LEFT = WS-TOTAL-ITEMS - WS-CLEARED-ITEM-COUNT.
004150     COMPUTE SUM-WARNINGS-COUNT = WS-WARNING-ROWS + WS-WARNING-ITEMS.
004160     MOVE WS-NOTIF-SEEN-COUNT TO SUM-NOTIFS-CLOSED.
004170     OPEN OUTPUT SUMMARY-OUT-FILE.
004180     PERFORM 800-WRITE-SUMMARY THRU 800-EXIT.
004190     CLOSE SUMMARY-OUT-FILE.
004200     PERFORM 900-WRITE-DIAGNOSTICS THRU 900-EXIT.
004210     MOVE ZERO TO RETURN-CODE.
004220     GOBACK.
004230
004240*    TODAY'S DATE AS AN EIGHT-DIGIT COMPARE VALUE, USED BY 430/440
004250*    BELOW TO DECIDE WHETHER AN ITEM'S DUE DATE HAS ALREADY PASSED.
004260 100-DETERMINE-TODAYS-DATE.
004270     ACCEPT WS-TODAY-YYMMDD FROM DATE.
004280     IF WS-TODAY-YY < 50
004290         MOVE 20 TO WS-TODAY-CENTURY
004300     ELSE
004310         MOVE 19 TO WS-TODAY-CENTURY
004320     END-IF.
004330     COMPUTE WS-TODAY-COMPARE =
004340               ((WS-TODAY-CENTURY * 100) + WS-TODAY-YY) * 10000
004350             + (WS-TODAY-MM * 100) + WS-TODAY-DD.
004360 100-EXIT.
004370     EXIT.
004380
004390******************************************************************
004400* LOAD THE DISPUTE CASE TABLE -- SAME SORTED FILE ARC500ST READS,*
004410* READ AGAIN HERE FOR JUST THE CASE ID / NOTIFICATION PAIR SINCE*
004420* THAT'S ALL THE NOTIFICATIONS-CLOSED COUNT NEEDS.               *
004430******************************************************************
004440 150-LOAD-DISPUTE-TABLE.
004450     MOVE ZERO TO WS-DISPUTE-COUNT.
004460     OPEN INPUT CASES-IN-FILE.
004470     PERFORM 155-READ-CASE-RECORD THRU 155-EXIT.
004480     PERFORM 160-STORE-ONE-CASE THRU 160-EXIT
004490         UNTIL EOF-CASESIN.
004500     CLOSE CASES-IN-FILE.
004510 150-EXIT.
004520     EXIT.
004530
004540*    SHARED READ PARAGRAPH FOR THE DISPUTE TABLE LOAD LOOP.
004550 155-READ-CASE-RECORD.
004560     READ CASES-IN-FILE
004570         AT END MOVE 'YES' TO WS-EOF-CASESIN-SW
004580     END-READ.
004590 155-EXIT.
004600     EXIT.
004610
004620*    TABLE IS CAPPED AT 1000 CASES, SAME AS ARC400CL'S OWN COPY OF THIS
004630*    TABLE -- SEE THAT PROGRAM'S REMARKS FOR THE REASONING.
004640 160-STORE-ONE-CASE.
004650     IF WS-DISPUTE-COUNT < 1000
004660         ADD 1 TO WS-DISPUTE-COUNT
004670         SET WS-DSP-IDX TO WS-DISPUTE-COUNT
004680         MOVE CIN-CASE-ID      TO DSP-CASE-ID(WS-DSP-IDX)
004690         MOVE CIN-NOTIFICATION TO DSP-NOTIFICATION(WS-DSP-IDX)
004700     END-IF.
004710     PERFORM 155-READ-CASE-RECORD THRU 155-EXIT.
004720 160-EXIT.
004730     EXIT.
004740
004750******************************************************************
004760* PASS ONE -- THE CLEARED-STATUS FILE ARC500ST BUILT.  BUILDS   *
004770* THE CLEARED-CASE AND NOTIFICATION-CLOSED-CASE ID SETS THE     *
004780* SECOND PASS NEEDS, TALLIES THE ROW-LEVEL COUNTS, AND WRITES   *
004790* THE CLEARED-ITEMS LISTING ONE LINE PER ROW.                   *
004800******************************************************************
004810 200-PROCESS-CLEARED-PASS.
004820     MOVE 'NO ' TO WS-CLRIN-PRESENT-SW.
004830     OPEN INPUT CLEARED-STATUS-IN-FILE.
004840     IF CLRIN-OK
004850         MOVE 'YES' TO WS-CLRIN-PRESENT-SW
004860         PERFORM 210-READ-CLR-RECORD THRU 210-EXIT
004870         IF EOF-CLRIN
004880             PERFORM 250-WRITE-NO-ITEMS-LINE THRU 250-EXIT
004890         ELSE
004900             PERFORM 260-PROCESS-CLR-RECORD THRU 260-EXIT
004910                 UNTIL EOF-CLRIN
004920         END-IF
004930         CLOSE CLEARED-STATUS-IN-FILE
004940     ELSE
004950         PERFORM 250-WRITE-NO-ITEMS-LINE THRU 250-EXIT
004960     END-IF.
004970 200-EXIT.
004980     EXIT.
004990
005000*    SHARED READ PARAGRAPH FOR THE CLEARED-STATUS PASS.
005010 210-READ-CLR-RECORD.
005020     READ CLEARED-STATUS-IN-FILE
005030         AT END MOVE 'YES' TO WS-EOF-CLRIN-SW
005040     END-READ.
005050 210-EXIT.
005060     EXIT.
005070
005080*    REACHED WHEN ARC500ST'S OUTPUT FILE IS MISSING OR EMPTY -- THE
005090*    CLEARED-ITEMS LISTING STILL NEEDS A LINE SAYING SO, NOT A BLANK
005100*    REPORT WITH NO EXPLANATION.
005110 250-WRITE-NO-ITEMS-LINE.
005120     WRITE CLD-PRINT-REC FROM CLD-NO-ITEMS-LINE.
005130 250-EXIT.
005140     EXIT.
005150
005160*    ONE CLEARED-STATUS ROW -- ROLL IT INTO EVERY COUNT THE SUMMARY
005170*    CARES ABOUT, THEN PRINT ITS DETAIL LINE.
005180 260-PROCESS-CLR-RECORD.
005190     PERFORM 261-CHECK-CLEARED       THRU 261-EXIT.
005200     PERFORM 262-CHECK-SKIPPED       THRU 262-EXIT.
005210     PERFORM 263-CHECK-DISPUTE-CLOSED THRU 263-EXIT.
005220     PERFORM 264-CHECK-QM-CLOSED     THRU 264-EXIT.
005230     PERFORM 265-CHECK-ROW-WARNING   THRU 265-EXIT.
005240     PERFORM 266-CHECK-ROW-ERROR     THRU 266-EXIT.
005250     PERFORM 270-WRITE-CLEARED-DETAIL THRU 270-EXIT.
005260     PERFORM 210-READ-CLR-RECORD     THRU 210-EXIT.
005270 260-EXIT.
005280     EXIT.
005290
005300*    'ITEM CLEARED.' IS THE EXACT F30 STATUS TEXT ARC500ST WRITES WHEN
005310*    A GROUP POSTED SUCCESSFULLY -- TALLY IT AND REMEMBER THE ID FOR
005320*    THE SECOND PASS'S CLEARED-ITEM COUNT.
005330 261-CHECK-CLEARED.
005340     IF CLR-F30-STATUS = 'Item cleared.'
005350         ADD 1 TO SUM-CLEARED-COUNT
005360         IF WS-CLEARED-COUNT < 1000
005370             ADD 1 TO WS-CLEARED-COUNT
005380             SET WS-CLR-ID-IDX TO WS-CLEARED-COUNT
005390             MOVE CLR-CASE-ID TO WS-CLEARED-ID-TABLE(WS-CLR-ID-IDX)
005400         END-IF
005410     END-IF.
005420 261-EXIT.
005430     EXIT.
005440
005450*    THE "SKIPPED" COUNT SCANS THE STATUS TEXT ITSELF FOR THE
005460*    WORD -- SEE THE 11/03/03 CHANGE-LOG ENTRY ABOVE.  A FEW OF
005470*    ARC500ST'S SKIP REASONS DON'T SAY THE WORD, SO THIS COUNT
005480*    RUNS A LITTLE LOWER THAN THE ACTUAL NUMBER OF SKIPPED
005490*    RECORDS -- THAT'S WHAT THE OVERNIGHT REPORT HAS ALWAYS
005500*    SHOWN AND NOBODY'S ASKED FOR IT TO CHANGE.
005510 262-CHECK-SKIPPED.
005520     MOVE ZERO TO WS-SCAN-COUNT.
005530     INSPECT CLR-F30-STATUS TALLYING WS-SCAN-COUNT FOR ALL 'skipped'.
005540     IF WS-SCAN-COUNT > 0
005550         ADD 1 TO SUM-SKIPPED-COUNT
005560     END-IF.
005570 262-EXIT.
005580     EXIT.
005590
005600*    'CASE CLOSED.' IS THE EXACT DMS STATUS TEXT ARC500ST WRITES.
005610 263-CHECK-DISPUTE-CLOSED.
005620     IF CLR-DMS-STATUS = 'Case closed.'
005630         ADD 1 TO SUM-DISPUTES-CLOSED
005640     END-IF.
005650 263-EXIT.
005660     EXIT.
005670
005680*    'NOTIFICATION CLOSED.' IS THE EXACT QM STATUS TEXT ARC500ST
005690*    WRITES -- THE ID GOES ON ITS OWN TABLE SO 460 BELOW CAN COUNT
005700*    DISTINCT NOTIFICATIONS RATHER THAN DISTINCT CASE IDS.
005710 264-CHECK-QM-CLOSED.
005720     IF CLR-QM-STATUS = 'Notification closed.'
005730         IF WS-QM-CLOSED-COUNT < 1000
005740             ADD 1 TO WS-QM-CLOSED-COUNT
005750             SET WS-QM-ID-IDX TO WS-QM-CLOSED-COUNT
005760             MOVE CLR-CASE-ID TO
005770                            WS-QM-CLOSED-ID-TABLE(WS-QM-ID-IDX)
005780         END-IF
005790     END-IF.
005800 264-EXIT.
005810     EXIT.
005820
005830 265-CHECK-ROW-WARNING.
005840     MOVE ZERO TO WS-SCAN-COUNT.
005850     INSPECT CLR-F30-STATUS TALLYING WS-SCAN-COUNT FOR ALL 'WARNING'.
005860     INSPECT CLR-DMS-STATUS TALLYING WS-SCAN-COUNT FOR ALL 'WARNING'.
005870     INSPECT CLR-QM-STATUS  TALLYING WS-SCAN-COUNT FOR ALL 'WARNING'.
005880     IF WS-SCAN-COUNT > 0
005890         ADD 1 TO WS-WARNING-ROWS
005900     END-IF.
005910 265-EXIT.
005920     EXIT.
005930
005940*    NONE OF THIS SUITE'S OWN STATUS TEXT EVER SAYS "ERROR" --
005950*    THE SCAN IS STILL RUN GENUINELY, THE SAME WAY THE OTHER
005960*    TWO ARE, SO A FUTURE ERROR STATUS PICKS ITSELF UP HERE
005970*    WITHOUT NEEDING THIS PARAGRAPH TOUCHED AGAIN.
005980 266-CHECK-ROW-ERROR.
005990     MOVE ZERO TO WS-SCAN-COUNT.
006000     INSPECT CLR-F30-STATUS TALLYING WS-SCAN-COUNT FOR ALL 'error'.
006010     INSPECT CLR-DMS-STATUS TALLYING WS-SCAN-COUNT FOR ALL 'error'.
006020     INSPECT CLR-QM-STATUS  TALLYING WS-SCAN-COUNT FOR ALL 'error'.
006030     IF WS-SCAN-COUNT > 0
006040         ADD 1 TO SUM-ERRORS-COUNT
006050     END-IF.
006060 266-EXIT.
006070     EXIT.
006080
006090*    ONE LINE OF THE CLEARED-ITEMS LISTING -- STRAIGHT FIELD-FOR-FIELD
006100*    MOVES FROM THE CLEARING RECORD, NO DERIVED VALUES.
006110 270-WRITE-CLEARED-DETAIL.
006120     MOVE SPACES TO CLD-DETAIL-LINE.
006130     MOVE CLR-CASE-ID        TO CLD-CASE-ID.
006140     MOVE CLR-REST-AMOUNT    TO CLD-REST-AMOUNT.
006150     MOVE CLR-HEAD-OFFICE    TO CLD-HEAD-OFFICE.
006160     MOVE CLR-CURRENCY       TO CLD-CURRENCY.
006170     MOVE CLR-TAX-CODE       TO CLD-TAX-CODE.
006180     MOVE CLR-GL-ACCOUNT     TO CLD-GL-ACCOUNT.
006190     MOVE CLR-POSTING-TEXT   TO CLD-POSTING-TEXT.
006200     MOVE CLR-POSTING-NUMBER TO CLD-POSTING-NUMBER.
006210     MOVE CLR-F30-STATUS     TO CLD-F30-STATUS.
006220     MOVE CLR-DMS-STATUS     TO CLD-DMS-STATUS.
006230     MOVE CLR-QM-STATUS      TO CLD-QM-STATUS.
006240     WRITE CLD-PRINT-REC FROM CLD-DETAIL-LINE.
006250 270-EXIT.
006260     EXIT.
006270
006280******************************************************************
006290* PASS TWO -- EVERY EVALUATED ITEM, MATCHED OR NOT.  CONSULTS   *
006300* THE ID SETS PASS ONE BUILT AND WRITES THE ALL-ITEMS LISTING.  *
006310******************************************************************
006320 400-READ-ITEM-RECORD.
006330     READ MATCH-ITEMS-FILE
006340         AT END MOVE 'YES' TO WS-EOF-ITEMSIN-SW
006350     END-READ.
006360 400-EXIT.
006370     EXIT.
006380
006390*    ONE EVALUATED ITEM -- ROLL IT INTO THE SUMMARY COUNTS, THEN PRINT
006400*    ITS DETAIL LINE ON THE ALL-ITEMS LISTING.
006410 410-PROCESS-ITEM-RECORD.
006420     ADD 1 TO WS-TOTAL-ITEMS.
006430     PERFORM 420-CHECK-ITEM-CLEARED  THRU 420-EXIT.
006440     PERFORM 430-CHECK-DUE-WITH-ID   THRU 430-EXIT.
006450     PERFORM 440-CHECK-DUE-NO-ID     THRU 440-EXIT.
006460     PERFORM 450-CHECK-ITEM-WARNING  THRU 450-EXIT.
006470     PERFORM 460-CHECK-NOTIF-CLOSED  THRU 460-EXIT.
006480     PERFORM 470-WRITE-ITEM-DETAIL   THRU 470-EXIT.
006490     PERFORM 400-READ-ITEM-RECORD    THRU 400-EXIT.
006500 410-EXIT.
006510     EXIT.
006520
006530*    IS THIS ITEM'S GROUP ID ON THE CLEARED-ID TABLE PASS ONE BUILT.
006540 420-CHECK-ITEM-CLEARED.
006550     MOVE 'NO ' TO WS-ITEM-CLEARED-SW.
006560     SET WS-CLR-ID-IDX TO 1.
006570     SEARCH WS-CLEARED-ID-TABLE
006580         AT END
006590             CONTINUE
006600         WHEN WS-CLEARED-ID-TABLE(WS-CLR-ID-IDX) = ALI-ID
006610             MOVE 'YES' TO WS-ITEM-CLEARED-SW
006620     END-SEARCH.
006630     IF ITEM-IS-CLEARED
006640         ADD 1 TO WS-CLEARED-ITEM-COUNT
006650     END-IF.
006660 420-EXIT.
006670     EXIT.
006680
006690*    AN UNCLEARED ITEM THAT CARRIES A GROUP ID AND IS PAST DUE COUNTS
006700*    TOWARD DUE-WITH-ID.
006710 430-CHECK-DUE-WITH-ID.
006720     IF ALI-ID NOT = 0 AND NOT ITEM-IS-CLEARED
006730         PERFORM 435-BUILD-DUE-COMPARE THRU 435-EXIT
006740         IF WS-DUE-COMPARE NOT > WS-TODAY-COMPARE
006750             ADD 1 TO SUM-DUE-WITH-ID
006760         END-IF
006770     END-IF.
006780 430-EXIT.
006790     EXIT.
006800
006810*    SAME EIGHT-DIGIT COMPARE VALUE AS 100-DETERMINE-TODAYS-DATE,
006820*    BUILT FROM THE ITEM'S OWN DUE DATE.
006830 435-BUILD-DUE-COMPARE.
006840     COMPUTE WS-DUE-COMPARE =
006850               (ALI-DUE-DATE-YYYY * 10000)
006860             + (ALI-DUE-DATE-MM * 100) + ALI-DUE-DATE-DD.
006870 435-EXIT.
006880     EXIT.
006890
006900*    AN ITEM WITH NO GROUP ID THAT IS NOT AN INVOICE AND IS PAST DUE
006910*    COUNTS TOWARD DUE-WITHOUT-ID -- INVOICES ARE EXCLUDED BECAUSE THEY
006920*    ARE EXPECTED TO SIT OPEN UNTIL THE CUSTOMER PAYS.
006930 440-CHECK-DUE-NO-ID.
006940     IF ALI-ID = 0 AND NOT ALI-DOCTYPE-INVOICE
006950         PERFORM 435-BUILD-DUE-COMPARE THRU 435-EXIT
006960         IF WS-DUE-COMPARE NOT > WS-TODAY-COMPARE
006970             ADD 1 TO SUM-DUE-WITHOUT-ID
006980         END-IF
006990     END-IF.
007000 440-EXIT.
007010     EXIT.
007020
007030*    ANY TEXT AT ALL IN THE ITEM'S OWN WARNINGS FIELD COUNTS -- THE
007040*    FIELD IS BLANK-FILLED WHEN THE CONSOLIDATOR HAD NOTHING TO FLAG.
007050 450-CHECK-ITEM-WARNING.
007060     IF ALI-WARNINGS NOT = SPACES
007070         ADD 1 TO WS-WARNING-ITEMS
007080     END-IF.
007090 450-EXIT.
007100     EXIT.
007110
007120*    ONLY ITEMS THAT CARRY A GROUP ID CAN HAVE A CLOSED NOTIFICATION --
007130*    AN ID-LESS ITEM WAS NEVER PART OF A DISPUTE.
007140 460-CHECK-NOTIF-CLOSED.
007150     IF ALI-ID NOT = 0
007160         MOVE 'NO ' TO WS-ITEM-QM-CLOSED-SW
007170         SET WS-QM-ID-IDX TO 1
007180         SEARCH WS-QM-CLOSED-ID-TABLE
007190             AT END
007200                 CONTINUE
007210             WHEN WS-QM-CLOSED-ID-TABLE(WS-QM-ID-IDX) = ALI-ID
007220                 MOVE 'YES' TO WS-ITEM-QM-CLOSED-SW
007230         END-SEARCH
007240         IF ITEM-QM-CLOSED
007250             PERFORM 461-ADD-DISTINCT-NOTIF THRU 461-EXIT
007260         END-IF
007270     END-IF.
007280 460-EXIT.
007290     EXIT.
007300
007310*    LOOK UP THE CASE'S NOTIFICATION NUMBER AND ADD IT TO THE DISTINCT
007320*    LIST IF NOT ALREADY THERE -- ONE CASE CAN GENERATE MULTIPLE ITEMS
007330*    BUT THE SUMMARY COUNTS THE NOTIFICATION ONCE.
007340 461-ADD-DISTINCT-NOTIF.
007350     MOVE 'NO ' TO WS-DISPUTE-FOUND-SW.
007360     SET WS-DSP-IDX TO 1.
007370     SEARCH WS-DISPUTE-ENTRY
007380         AT END
007390             CONTINUE
007400         WHEN DSP-CASE-ID(WS-DSP-IDX) = ALI-ID
007410             MOVE 'YES' TO WS-DISPUTE-FOUND-SW
007420     END-SEARCH.
007430     IF DISPUTE-FOUND
007440         MOVE 'NO ' TO WS-NOTIF-SEEN-SW
007450         SET WS-NOTIF-IDX TO 1
007460         SEARCH WS-NOTIF-SEEN-TABLE
007470             AT END
007480                 CONTINUE
007490             WHEN WS-NOTIF-SEEN-TABLE(WS-NOTIF-IDX) =
007500                                  DSP-NOTIFICATION(WS-DSP-IDX)
007510                 MOVE 'YES' TO WS-NOTIF-SEEN-SW
007520         END-SEARCH
007530         IF NOT NOTIF-ALREADY-SEEN
007540             IF WS-NOTIF-SEEN-COUNT < 1000
007550                 ADD 1 TO WS-NOTIF-SEEN-COUNT
007560                 SET WS-NOTIF-IDX TO WS-NOTIF-SEEN-COUNT
007570                 MOVE DSP-NOTIFICATION(WS-DSP-IDX) TO
007580                                  WS-NOTIF-SEEN-TABLE(WS-NOTIF-IDX)
007590             END-IF
007600         END-IF
007610     END-IF.
007620 461-EXIT.
007630     EXIT.
007640
007650*    ONE LINE OF THE ALL-ITEMS LISTING.  MATCH-FLAG COLUMNS ARE BLANKED
007660*    RATHER THAN 'N' WHEN THE ITEM WAS NEVER GIVEN A GROUP ID -- THERE
007670*    WAS NOTHING FOR ARC300MT TO MATCH AGAINST.
007680 470-WRITE-ITEM-DETAIL.
007690     MOVE SPACES TO ADL-DETAIL-LINE.
007700     MOVE ALI-DOCUMENT-NUMBER TO ADL-DOC-NUMBER.
007710     MOVE ALI-ASSIGNMENT-ACC  TO ADL-ASSIGNMENT.
007720     MOVE ALI-DOCUMENT-TYPE   TO ADL-DOC-TYPE.
007730     PERFORM 471-EDIT-DOC-DATE THRU 471-EXIT.
007740     PERFORM 472-EDIT-DUE-DATE THRU 472-EXIT.
007750     MOVE ALI-DC-AMOUNT       TO ADL-AMOUNT.
007760     MOVE ALI-CURRENCY        TO ADL-CURRENCY.
007770     MOVE ALI-TAX             TO ADL-TAX.
007780     MOVE ALI-TEXT            TO ADL-TEXT.
007790     MOVE ALI-BRANCH          TO ADL-BRANCH.
007800     MOVE ALI-HEAD-OFFICE-TXT TO ADL-HEAD-OFFICE.
007810     MOVE ALI-ID              TO ADL-ID.
007820     MOVE ALI-VIRTUAL-ID      TO ADL-VIRTUAL-ID.
007830     IF ALI-ID = 0
007840         MOVE SPACE TO ADL-ID-MATCH
007850         MOVE SPACE TO ADL-AMOUNT-MATCH
007860         MOVE SPACE TO ADL-TAX-MATCH
007870     ELSE
007880         IF ALI-ID-MATCH
007890             MOVE 'Y' TO ADL-ID-MATCH
007900         ELSE
007910             MOVE 'N' TO ADL-ID-MATCH
007920         END-IF
007930         IF ALI-AMOUNT-MATCH
007940             MOVE 'Y' TO ADL-AMOUNT-MATCH
007950         ELSE
007960             MOVE 'N' TO ADL-AMOUNT-MATCH
007970         END-IF
007980         IF ALI-TAX-MATCH
007990             MOVE 'Y' TO ADL-TAX-MATCH
008000         ELSE
008010             MOVE 'N' TO ADL-TAX-MATCH
008020         END-IF
008030     END-IF.
008040     MOVE ALI-WARNINGS TO ADL-WARNINGS.
008050     WRITE ALI-PRINT-REC FROM ADL-DETAIL-LINE.
008060 470-EXIT.
008070     EXIT.
008080
008090*    DD.MM.YYYY EDIT FOR THE PRINT LINE.
008100 471-EDIT-DOC-DATE.
008110     MOVE SPACES TO ADL-DOC-DATE.
008120     STRING ALI-DOC-DATE-DD   DELIMITED BY SIZE
008130            '.'               DELIMITED BY SIZE
008140            ALI-DOC-DATE-MM   DELIMITED BY SIZE
008150            '.'               DELIMITED BY SIZE
008160            ALI-DOC-DATE-YYYY DELIMITED BY SIZE
008170         INTO ADL-DOC-DATE
008180     END-STRING.
008190 471-EXIT.
008200     EXIT.
008210
008220*    DD.MM.YYYY EDIT FOR THE PRINT LINE.
008230 472-EDIT-DUE-DATE.
008240     MOVE SPACES TO ADL-DUE-DATE.
008250     STRING ALI-DUE-DATE-DD   DELIMITED BY SIZE
008260            '.'               DELIMITED BY SIZE
008270            ALI-DUE-DATE-MM   DELIMITED BY SIZE
008280            '.'               DELIMITED BY SIZE
008290            ALI-DUE-DATE-YYYY DELIMITED BY SIZE
008300         INTO ADL-DUE-DATE
008310     END-STRING.
008320 472-EXIT.
008330     EXIT.
008340
008350******************************************************************
008360* THE ONE-ROW ENTITY SUMMARY -- HEADER PAGE, COLUMN HEADINGS,   *
008370* AND THE ELEVEN COUNTS THIS RUN PRODUCED.                      *
008380******************************************************************
008390 800-WRITE-SUMMARY.
008400     PERFORM 801-BUILD-DATE-TEXT   THRU 801-EXIT.
008410     WRITE SUM-PRINT-REC FROM SUM-HEADER-1 AFTER ADVANCING PAGE.
008420     WRITE SUM-PRINT-REC FROM SUM-HEADER-2 AFTER ADVANCING 2.
008430     PERFORM 802-BUILD-DETAIL-LINE THRU 802-EXIT.
008440     WRITE SUM-PRINT-REC FROM SUM-DETAIL-LINE AFTER ADVANCING 2.
008450 800-EXIT.
008460     EXIT.
008470
008480*    MM/DD/CCYY EDIT FOR THE SUMMARY HEADER.
008490 801-BUILD-DATE-TEXT.
008500     MOVE SPACES TO SUM-RPT-DATE.
008510     STRING WS-TODAY-MM       DELIMITED BY SIZE
008520            '/'               DELIMITED BY SIZE
008530            WS-TODAY-DD       DELIMITED BY SIZE
008540            '/'               DELIMITED BY SIZE
008550            WS-TODAY-CENTURY  DELIMITED BY SIZE
008560            WS-TODAY-YY       DELIMITED BY SIZE
008570         INTO SUM-RPT-DATE
008580     END-STRING.
008590 801-EXIT.
008600     EXIT.
008610
008620*    THE ELEVEN SUMMARY COUNTS, ONE MOVE APIECE, ONTO THE SINGLE
008630*    DETAIL LINE THE REPORT PRINTS FOR THIS ENTITY.
008640 802-BUILD-DETAIL-LINE.
008650     MOVE WS-RUN-ENTITY-ID          TO SDL-ENTITY-ID.
008660     MOVE WS-RUN-COMPANY-CODE       TO SDL-COMPANY-CODE.
008670     MOVE SUM-ITEMS-LEFT             TO SDL-ITEMS-LEFT.
008680     MOVE SUM-DUE-WITH-ID            TO SDL-DUE-WITH-ID.
008690     MOVE SUM-DUE-WITHOUT-ID         TO SDL-DUE-WITHOUT-ID.
008700     MOVE SUM-SKIPPED-COUNT           TO SDL-SKIPPED.
008710     MOVE SUM-CLEARED-COUNT           TO SDL-CLEARED.
008720     MOVE SUM-DISPUTES-CLOSED   TO SDL-DISPUTES-CLOSED.
008730     MOVE SUM-NOTIFS-CLOSED         TO SDL-NOTIFS-CLOSED.
008740     MOVE SUM-WARNINGS-COUNT         TO SDL-WARNINGS.
008750     MOVE SUM-ERRORS-COUNT             TO SDL-ERRORS.
008760 802-EXIT.
008770     EXIT.
008780
008790*    END-OF-RUN COUNTS TO THE JOB LOG -- SAME SHAPE AS EVERY OTHER
008800*    ARCxxx PROGRAM'S CLOSING DISPLAY BLOCK.
008810 900-WRITE-DIAGNOSTICS.
008820     DISPLAY 'ARC600RP -- TOTAL ITEMS READ    : ' WS-TOTAL-ITEMS.
008830     DISPLAY 'ARC600RP -- ITEMS LEFT           : ' SUM-ITEMS-LEFT.
008840     DISPLAY 'ARC600RP -- DUE WITH ID          : ' SUM-DUE-WITH-ID.
008850     DISPLAY 'ARC600RP -- DUE WITHOUT ID       : ' SUM-DUE-WITHOUT-ID.
008860     DISPLAY 'ARC600RP -- CLEARED ROWS         : ' SUM-CLEARED-COUNT.
008870     DISPLAY 'ARC600RP -- SKIPPED ROWS         : ' SUM-SKIPPED-COUNT.
008880     DISPLAY 'ARC600RP -- DISPUTES CLOSED      : '
008890             SUM-DISPUTES-CLOSED.
008900     DISPLAY 'ARC600RP -- NOTIFICATIONS CLOSED : '
008910             SUM-NOTIFS-CLOSED.
008920     DISPLAY 'ARC600RP -- TOTAL WARNINGS       : ' SUM-WARNINGS-COUNT.
008930     DISPLAY 'ARC600RP -- TOTAL ERRORS         : ' SUM-ERRORS-COUNT.
008940 900-EXIT.
008950     EXIT.
