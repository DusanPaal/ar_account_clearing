000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ARC500ST.
000030 AUTHOR.         T G HARRIS.
000040 INSTALLATION.   COBOL DEV CENTER.
000050 DATE-WRITTEN.   04/25/94.
000060 DATE-COMPILED.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*         ARC500ST CLEARS ONE POSTING PER CURRENCY BATCH OF THE
000130*         CLEARING RECORDS ARC400CL BUILT, THEN CLOSES OUT THE
000140*         DISPUTE CASES AND NOTIFICATIONS THAT RIDE ALONG WITH
000150*         EACH NON-SKIPPED RECORD.  A RECORD ALREADY SKIPPED AT
000160*         INPUT-GENERATION TIME GETS A WARNING STATUS AND IS NOT
000170*         PROCESSED ANY FURTHER.
000180*
000190*         THIS PROGRAM OWNS TODAY'S DATE AND THE HOLIDAY TABLE
000200*         AND MAKES THE ONE CALL TO ARC450DT FOR THE WHOLE RUN --
000210*         SEE THE 06/09/98 ENTRY BELOW.
000220*
000230*              INPUT FILE   -  DDS0001.ARCLR.RECORDS  (FROM
000240*                               ARC400CL)
000250*              INPUT FILE   -  DDS0001.ARDMS.CASES  (RE-READ FOR
000260*                               THE OLD STATUS-AC VALUE)
000270*              OUTPUT FILE  -  DDS0001.ARSTS.RECORDS  (SAME
000280*                               LAYOUT, STATUS FIELDS FILLED IN)
000290*              SUBPROGRAM   -  ARC450DT (CLEARING DATE)
000300*
000310******************************************************************
000320*                     C H A N G E   L O G
000330******************************************************************
000340*    DATE     BY   TICKET     DESCRIPTION
000350*  --------  ----  ---------  ------------------------------------
000360*  04/25/94  TGH   AR-0042    ORIGINAL PROGRAM.
000370*  06/09/98  SDM   AR-0267    Y2K -- THE HOLIDAY TABLE BUILD AND
000380*                             THE CALL TO ARC450DT MOVED IN HERE
000390*                             FROM ARC400CL SO THE FOUR DIGIT
000400*                             YEAR ARITHMETIC AND THE ONE-
000410*                             POSTING-NUMBER-PER-BATCH NUMBERING
000420*                             LIVE TOGETHER IN ONE PLACE.  TODAY'S
000430*                             DATE IS NOW DERIVED WITH A CENTURY
000440*                             WINDOW OFF ACCEPT FROM DATE.
000450*  09/14/01  KLM   AR-0319    CHECK ARC450DT'S RETURN CODE -- AN
000460*                             EMPTY HOLIDAY TABLE NO LONGER FAILS
000470*                             SILENTLY.
000480******************************************************************
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.    IBM-390.
000530 OBJECT-COMPUTER.    IBM-390.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT CLEARED-IN-FILE
000600         ASSIGN TO UT-S-ARCLROUT
000610         ORGANIZATION IS SEQUENTIAL
000620         FILE STATUS IS WS-CLRIN-STATUS.
000630
000640     SELECT CASES-IN-FILE
000650         ASSIGN TO UT-S-ARDMSOUT
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-CASESIN-STATUS.
000680
000690     SELECT CLEARED-STATUS-OUT-FILE
000700         ASSIGN TO UT-S-ARSTSOUT
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-CLROUT-STATUS.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760
000770 FD  CLEARED-IN-FILE
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 730 CHARACTERS
000810     BLOCK CONTAINS 0 RECORDS
000820     DATA RECORD IS CLI-OUT-REC.
000830     COPY ARCCLR REPLACING ==CLR-== BY ==CLI-==.
000840
000850 FD  CASES-IN-FILE
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 253 CHARACTERS
000890     BLOCK CONTAINS 0 RECORDS
000900     DATA RECORD IS CIN-CASE-REC.
000910     COPY ARCDISP REPLACING ==:PFX:== BY ==CIN==.
000920
000930 FD  CLEARED-STATUS-OUT-FILE
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 730 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS CLR-OUT-REC.
000990     COPY ARCCLR.
001000
001010 WORKING-STORAGE SECTION.
001020
001021*    STANDALONE SCAN SUBSCRIPTS -- THE STATUS-AC BACKSCAN AND
001022*    THE POSTING-NUMBER EDIT-FIELD BACKSCAN, NEITHER OF WHICH
001023*    BELONGS TO ANY GROUP, SO BOTH STAY AT THE 77 LEVEL.
001024 77  WS-SAC-SCAN-SUB                  PIC 9(02) COMP VALUE ZERO.
001025 77  WS-PNUM-SCAN-SUB                 PIC 9(02) COMP VALUE ZERO.
001026
001030 01  FILE-STATUS-CODES.
001040     05  WS-CLRIN-STATUS              PIC X(02) VALUE SPACES.
001050         88  CLRIN-OK                     VALUE '00'.
001060     05  WS-CASESIN-STATUS            PIC X(02) VALUE SPACES.
001070         88  CASESIN-OK                   VALUE '00'.
001080     05  WS-CLROUT-STATUS             PIC X(02) VALUE SPACES.
001090         88  CLROUT-OK                    VALUE '00'.
001100     05  FILLER                       PIC X(04).
001110
001120 01  PROGRAM-INDICATOR-SWITCHES.
001130     05  WS-EOF-CLRIN-SW              PIC X(03) VALUE 'NO '.
001140         88  EOF-CLRIN                    VALUE 'YES'.
001150     05  WS-EOF-CASESIN-SW            PIC X(03) VALUE 'NO '.
001160         88  EOF-CASESIN                  VALUE 'YES'.
001170     05  WS-DISPUTE-FOUND-SW          PIC X(03) VALUE 'NO '.
001180         88  DISPUTE-FOUND                VALUE 'YES'.
001190     05  FILLER                       PIC X(07).
001200
001210     COPY ARCRULE.
001220
001230*    TODAY'S DATE -- ACCEPT FROM DATE ONLY GIVES A TWO DIGIT
001240*    YEAR, SO A CENTURY WINDOW BUILDS THE FULL FOUR DIGIT YEAR
001250*    THE SAME WAY THE REST OF THE Y2K REMEDIATION DID IN 1998.
001260 01  WS-TODAY-WORK.
001270     05  WS-TODAY-YYMMDD              PIC 9(06).
001280     05  WS-TODAY-DATE-X REDEFINES WS-TODAY-YYMMDD.
001290         10  WS-TODAY-YY              PIC 9(02).
001300         10  WS-TODAY-MM              PIC 9(02).
001310         10  WS-TODAY-DD              PIC 9(02).
001320     05  WS-TODAY-CENTURY             PIC 9(02) COMP.
001330     05  FILLER                       PIC X(04).
001340
001350*    THE ARC450DT CALLING SEQUENCE -- BUILT HERE IN WORKING-
001360*    STORAGE SINCE THIS PROGRAM IS THE CALLER, NOT THE CALLED.
001370 01  WS-CLEARING-DATE-PARMS.
001380     COPY ARCCDATE.
001390
001400 01  COUNTERS-AND-ACCUMULATORS.
001410     05  WS-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
001420     05  WS-RECORDS-CLEARED           PIC 9(07) COMP VALUE ZERO.
001430     05  WS-RECORDS-SKIPPED           PIC 9(07) COMP VALUE ZERO.
001440     05  WS-CURRENCY-BATCHES          PIC 9(05) COMP VALUE ZERO.
001450     05  WS-NEXT-POSTING-NUMBER       PIC 9(10) COMP VALUE ZERO.
001460     05  FILLER                       PIC X(04).
001470
001480 01  WS-PREVIOUS-CURRENCY-AREA.
001490     05  WS-PREVIOUS-CURRENCY         PIC X(03) VALUE SPACES.
001500     05  FILLER                       PIC X(04).
001510
001520*    DISPUTE CACHE -- ARC500ST'S OWN SUBSET OF THE DMS EXTRACT,
001530*    JUST THE OLD STATUS-AC VALUE PLUS THE FIELDS THE CLOSING
001540*    RULES UPDATE.  RE-READ FRESH, THE SAME AS ARC400CL DOES FOR
001550*    ITS OWN SUBSET -- SEE THAT PROGRAM'S REMARKS.
001560 01  WS-DISPUTE-TABLE-CONTROL.
001570     05  WS-DISPUTE-COUNT             PIC 9(04) COMP VALUE ZERO.
001580     05  WS-DISPUTE-ENTRY OCCURS 1000 TIMES
001590                          INDEXED BY WS-DSP-IDX.
001600         10  DSP-CASE-ID              PIC 9(08).
001610         10  DSP-STATUS-AC            PIC X(50).
001620         10  DSP-STATUS               PIC 9(01).
001630             88  DSP-STATUS-CLOSED        VALUE 3.
001640         10  DSP-ROOT-CAUSE           PIC X(03).
001650         10  FILLER                   PIC X(05).
001660
001670*    STATUS-AC GROWTH WORK AREA -- THE OLD VALUE IS TRIMMED, A
001680*    SPACE AND THE POSTING NUMBER ARE APPENDED, AND THE RESULT
001690*    IS KEPT ONLY IF IT STILL FITS IN 50 BYTES.
001700 01  WS-STATUS-AC-WORK.
001710     05  WS-NEW-STATUS-AC             PIC X(50) VALUE SPACES.
001730     05  WS-SAC-LENGTH                PIC 9(02) COMP VALUE ZERO.
001740     05  WS-SAC-POINTER               PIC 9(02) COMP VALUE ZERO.
001750     05  WS-POSTING-NUM-EDIT          PIC Z(9)9.
001760     05  WS-POSTING-NUM-EDIT-X REDEFINES
001770                       WS-POSTING-NUM-EDIT PIC X(10).
001780     05  WS-POSTING-NUM-TRIMMED       PIC X(10) VALUE SPACES.
001800     05  FILLER                       PIC X(04).
001810
001820*    NOTIFICATION-TYPE CHECK -- THE FIRST THREE DIGITS OF THE
001830*    COMBINED NOTIFICATION NUMBER ARE THE TYPE, THE SAME SPLIT
001840*    ARCDISP CARRIES ON THE ORIGINAL DMS RECORD.
001850 01  WS-NOTIF-CHECK.
001860     05  WS-NOTIF-VALUE               PIC 9(12).
001870     05  WS-NOTIF-VALUE-X REDEFINES WS-NOTIF-VALUE.
001880         10  WS-NOTIF-TYPE            PIC 9(03).
001890         10  WS-NOTIF-SEQUENCE        PIC 9(09).
001900     05  FILLER                       PIC X(04).
001910
001920 PROCEDURE DIVISION.
001930
001940 000-MAIN-LINE.
001950     PERFORM 100-DETERMINE-TODAYS-DATE THRU 100-EXIT.
001960     PERFORM 120-LOAD-HOLIDAYS THRU 120-EXIT.
001970     PERFORM 150-LOAD-DISPUTE-TABLE THRU 150-EXIT.
001980     PERFORM 180-CALL-CLEARING-DATE THRU 180-EXIT.
001990     OPEN INPUT  CLEARED-IN-FILE.
002000     OPEN OUTPUT CLEARED-STATUS-OUT-FILE.
002010     PERFORM 200-READ-CLR-RECORD THRU 200-EXIT.
002020     PERFORM 300-PROCESS-ONE-RECORD THRU 300-EXIT
002030         UNTIL EOF-CLRIN.
002040     CLOSE CLEARED-IN-FILE.
002050     CLOSE CLEARED-STATUS-OUT-FILE.
002060     PERFORM 700-WRITE-DIAGNOSTICS THRU 700-EXIT.
002070     MOVE ZERO TO RETURN-CODE.
002080     GOBACK.
002090
002100 100-DETERMINE-TODAYS-DATE.
002110     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002120     IF WS-TODAY-YY < 50
002130         MOVE 20 TO WS-TODAY-CENTURY
002140     ELSE
002150         MOVE 19 TO WS-TODAY-CENTURY
002160     END-IF.
002170     COMPUTE DTL-TODAY-CCYY = (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
002180     MOVE WS-TODAY-MM TO DTL-TODAY-MM.
002190     MOVE WS-TODAY-DD TO DTL-TODAY-DD.
002200 100-EXIT.
002210     EXIT.
002220
002230*    ENTITY HOLIDAY CALENDAR -- LIKE THE COMPANY-CODE AND ENTITY
002240*    ACCOUNTING RULES IN ARC400CL, THIS SHOP KEEPS THE HOLIDAY
002250*    LIST AS A LITERAL TABLE RATHER THAN A PARAMETER FILE.
002260 120-LOAD-HOLIDAYS.
002270     MOVE 3 TO RUL-HOLIDAY-COUNT.
002280     MOVE 01 TO RUL-HOLIDAY-MONTH(1).
002290     MOVE 01 TO RUL-HOLIDAY-DAY(1).
002300     MOVE 12 TO RUL-HOLIDAY-MONTH(2).
002310     MOVE 25 TO RUL-HOLIDAY-DAY(2).
002320     MOVE 12 TO RUL-HOLIDAY-MONTH(3).
002330     MOVE 26 TO RUL-HOLIDAY-DAY(3).
002340 120-EXIT.
002350     EXIT.
002360
002370******************************************************************
002380* LOAD THE DISPUTE CACHE -- SAME SORTED FILE ARC400CL RE-READS,  *
002390* CACHING ONLY THE OLD STATUS-AC VALUE AND THE FIELDS THE POST-  *
002400* CLEARING RULES UPDATE.                                         *
002410******************************************************************
002420 150-LOAD-DISPUTE-TABLE.
002430     MOVE ZERO TO WS-DISPUTE-COUNT.
002440     OPEN INPUT CASES-IN-FILE.
002450     PERFORM 155-READ-CASE-RECORD THRU 155-EXIT.
002460     PERFORM 160-STORE-ONE-CASE THRU 160-EXIT
002470         UNTIL EOF-CASESIN.
002480     CLOSE CASES-IN-FILE.
002490 150-EXIT.
002500     EXIT.
002510
002520 155-READ-CASE-RECORD.
002530     READ CASES-IN-FILE
002540         AT END MOVE 'YES' TO WS-EOF-CASESIN-SW
002550     END-READ.
002560 155-EXIT.
002570     EXIT.
002580
002590 160-STORE-ONE-CASE.
002600     IF WS-DISPUTE-COUNT < 1000
002610         ADD 1 TO WS-DISPUTE-COUNT
002620         SET WS-DSP-IDX TO WS-DISPUTE-COUNT
002630         MOVE CIN-CASE-ID     TO DSP-CASE-ID(WS-DSP-IDX)
002640         MOVE CIN-STATUS-AC   TO DSP-STATUS-AC(WS-DSP-IDX)
002650         MOVE CIN-STATUS      TO DSP-STATUS(WS-DSP-IDX)
002660         MOVE CIN-ROOT-CAUSE  TO DSP-ROOT-CAUSE(WS-DSP-IDX)
002670     END-IF.
002680     PERFORM 155-READ-CASE-RECORD THRU 155-EXIT.
002690 160-EXIT.
002700     EXIT.
002710
002720******************************************************************
002730* ONE CALL COVERS THE WHOLE RUN -- THE CLEARING DATE DEPENDS     *
002740* ONLY ON TODAY'S DATE AND THE HOLIDAY CALENDAR, NOT ON ANY ONE  *
002750* CURRENCY BATCH.                                                *
002760******************************************************************
002770 180-CALL-CLEARING-DATE.
002780     MOVE RUL-HOLIDAY-COUNT TO DTL-HOLIDAY-COUNT.
002790     SET RUL-HOLIDAY-IDX TO 1.
002800     SET DTL-HOL-IDX TO 1.
002810     PERFORM 181-COPY-ONE-HOLIDAY THRU 181-EXIT
002820         UNTIL RUL-HOLIDAY-IDX > RUL-HOLIDAY-COUNT.
002830     CALL 'ARC450DT' USING WS-CLEARING-DATE-PARMS.
002840     IF NOT DTL-CLEARING-DATE-OK
002850         DISPLAY 'ARC500ST - WARNING - ARC450DT RETURN CODE '
002860                  DTL-RETURN-CODE
002870     END-IF.
002880 180-EXIT.
002890     EXIT.
002900
002910 181-COPY-ONE-HOLIDAY.
002920     MOVE RUL-HOLIDAY-MONTH(RUL-HOLIDAY-IDX) TO
002930                       DTL-HOLIDAY-MONTH(DTL-HOL-IDX).
002940     MOVE RUL-HOLIDAY-DAY(RUL-HOLIDAY-IDX) TO
002950                       DTL-HOLIDAY-DAY(DTL-HOL-IDX).
002960     SET RUL-HOLIDAY-IDX UP BY 1.
002970     SET DTL-HOL-IDX UP BY 1.
002980 181-EXIT.
002990     EXIT.
003000
003010 200-READ-CLR-RECORD.
003020     READ CLEARED-IN-FILE
003030         AT END MOVE 'YES' TO WS-EOF-CLRIN-SW
003040         GO TO 200-EXIT
003050     END-READ.
003060     ADD 1 TO WS-RECORDS-READ.
003070 200-EXIT.
003080     EXIT.
003090
003100******************************************************************
003110* ONE CLEARING RECORD -- A NEW CURRENCY STARTS A NEW POSTING     *
003120* NUMBER, THEN THE RECORD IS EITHER MARKED SKIPPED OR CLEARED.   *
003130******************************************************************
003140 300-PROCESS-ONE-RECORD.
003150     MOVE CLI-OUT-REC TO CLR-OUT-REC.
003160     IF CLR-CURRENCY NOT = WS-PREVIOUS-CURRENCY
003170         ADD 1 TO WS-NEXT-POSTING-NUMBER
003180         MOVE CLR-CURRENCY TO WS-PREVIOUS-CURRENCY
003190         ADD 1 TO WS-CURRENCY-BATCHES
003200     END-IF.
003210     IF CLR-SKIPPED
003220         PERFORM 310-HANDLE-SKIPPED-RECORD THRU 310-EXIT
003230     ELSE
003240         PERFORM 320-HANDLE-CLEARED-RECORD THRU 320-EXIT
003250     END-IF.
003260     WRITE CLR-OUT-REC.
003270     PERFORM 200-READ-CLR-RECORD THRU 200-EXIT.
003280 300-EXIT.
003290     EXIT.
003300
003310 310-HANDLE-SKIPPED-RECORD.
003320     MOVE SPACES TO CLR-F30-STATUS.
003330     STRING 'WARNING: ' DELIMITED BY SIZE
003340            CLR-MESSAGE(1:71) DELIMITED BY SIZE
003350         INTO CLR-F30-STATUS
003360     END-STRING.
003370     MOVE SPACES TO CLR-DMS-STATUS.
003380     STRING 'WARNING: Closing skipped due to the accouting '
003390            'exclusion criteria.'
003400         DELIMITED BY SIZE INTO CLR-DMS-STATUS
003410     END-STRING.
003420     MOVE CLR-DMS-STATUS TO CLR-QM-STATUS.
003430     ADD 1 TO WS-RECORDS-SKIPPED.
003440 310-EXIT.
003450     EXIT.
003460
003470 320-HANDLE-CLEARED-RECORD.
003480     MOVE 'Item cleared.' TO CLR-F30-STATUS.
003490     MOVE WS-NEXT-POSTING-NUMBER TO CLR-POSTING-NUMBER.
003500     PERFORM 340-CLOSE-DISPUTE-CASES THRU 340-EXIT.
003510     PERFORM 350-CLOSE-NOTIFICATIONS THRU 350-EXIT.
003520     ADD 1 TO WS-RECORDS-CLEARED.
003530 320-EXIT.
003540     EXIT.
003550
003560******************************************************************
003570* DISPUTE CLOSING -- EVERY CASE ID IN THE GROUP GETS ITS STATUS  *
003580* AC GROWN, ITS ROOT CAUSE SET TO THE RECORD'S, AND ITS STATUS   *
003590* MOVED TO CLOSED.  THE RECORD ITSELF ALWAYS COMES BACK          *
003600* 'CASE CLOSED.' -- IT IS NOT SKIPPED, OR IT WOULD NOT BE HERE.  *
003610******************************************************************
003620 340-CLOSE-DISPUTE-CASES.
003630     SET CLR-CASE-ID-IDX TO 1.
003640     PERFORM 341-CLOSE-ONE-CASE THRU 341-EXIT
003650         UNTIL CLR-CASE-ID-IDX > CLR-CASE-ID-COUNT.
003660     MOVE 'Case closed.' TO CLR-DMS-STATUS.
003670 340-EXIT.
003680     EXIT.
003690
003700 341-CLOSE-ONE-CASE.
003710     MOVE 'NO ' TO WS-DISPUTE-FOUND-SW.
003720     SET WS-DSP-IDX TO 1.
003730     SEARCH WS-DISPUTE-ENTRY
003740         AT END CONTINUE
003750         WHEN DSP-CASE-ID(WS-DSP-IDX) =
003760                       CLR-CASE-ID-TABLE(CLR-CASE-ID-IDX)
003770             MOVE 'YES' TO WS-DISPUTE-FOUND-SW
003780     END-SEARCH.
003790     IF DISPUTE-FOUND
003800         PERFORM 342-GROW-STATUS-AC THRU 342-EXIT
003810         MOVE CLR-ROOT-CAUSE TO DSP-ROOT-CAUSE(WS-DSP-IDX)
003820         MOVE 3 TO DSP-STATUS(WS-DSP-IDX)
003830     END-IF.
003840     SET CLR-CASE-ID-IDX UP BY 1.
003850 341-EXIT.
003860     EXIT.
003870
003880 342-GROW-STATUS-AC.
003890     MOVE DSP-STATUS-AC(WS-DSP-IDX) TO WS-NEW-STATUS-AC.
003900     PERFORM 343-FIND-STATUS-AC-LEN THRU 343-EXIT.
003910     IF WS-SAC-LENGTH = 0
003920         MOVE 1 TO WS-SAC-POINTER
003930     ELSE
003940         COMPUTE WS-SAC-POINTER = WS-SAC-LENGTH + 2
003950     END-IF.
003960     IF WS-SAC-POINTER < 50
003970         MOVE WS-NEXT-POSTING-NUMBER TO WS-POSTING-NUM-EDIT
003980         PERFORM 344-TRIM-POSTING-NUM THRU 344-EXIT
003990         STRING ' ' DELIMITED BY SIZE
004000                WS-POSTING-NUM-TRIMMED DELIMITED BY SPACE
004010             INTO WS-NEW-STATUS-AC
004020             WITH POINTER WS-SAC-POINTER
004030         END-STRING
004040         PERFORM 343-FIND-STATUS-AC-LEN THRU 343-EXIT
004050         IF WS-SAC-LENGTH <= 50
004060             MOVE WS-NEW-STATUS-AC TO DSP-STATUS-AC(WS-DSP-IDX)
004070         END-IF
004080     END-IF.
004090 342-EXIT.
004100     EXIT.
004110
004120 343-FIND-STATUS-AC-LEN.
004130     MOVE 50 TO WS-SAC-SCAN-SUB.
004140     PERFORM 343A-BACKSCAN-SAC THRU 343A-EXIT
004150         UNTIL WS-SAC-SCAN-SUB = 0
004160            OR WS-NEW-STATUS-AC(WS-SAC-SCAN-SUB:1) NOT = SPACE.
004170     MOVE WS-SAC-SCAN-SUB TO WS-SAC-LENGTH.
004180 343-EXIT.
004190     EXIT.
004200
004210 343A-BACKSCAN-SAC.
004220     SUBTRACT 1 FROM WS-SAC-SCAN-SUB.
004230 343A-EXIT.
004240     EXIT.
004250
004260 344-TRIM-POSTING-NUM.
004270     MOVE SPACES TO WS-POSTING-NUM-TRIMMED.
004280     MOVE 1 TO WS-PNUM-SCAN-SUB.
004290     PERFORM 344A-SCAN-POSTING-NUM THRU 344A-EXIT
004300         UNTIL WS-PNUM-SCAN-SUB > 10
004310            OR WS-POSTING-NUM-EDIT-X(WS-PNUM-SCAN-SUB:1) NOT = SPACE.
004320     IF WS-PNUM-SCAN-SUB < 10
004330         MOVE WS-POSTING-NUM-EDIT-X(WS-PNUM-SCAN-SUB:)
004340             TO WS-POSTING-NUM-TRIMMED
004350     END-IF.
004360 344-EXIT.
004370     EXIT.
004380
004390 344A-SCAN-POSTING-NUM.
004400     ADD 1 TO WS-PNUM-SCAN-SUB.
004410 344A-EXIT.
004420     EXIT.
004430
004440******************************************************************
004450* NOTIFICATION CLOSING -- SKIP FOR NOTIFICATION TYPE 301 OR A    *
004460* CREDITED L06 ITEM, OTHERWISE CLOSE IT.                         *
004470******************************************************************
004480 350-CLOSE-NOTIFICATIONS.
004490     MOVE CLR-NOTIFICATION TO WS-NOTIF-VALUE.
004500     IF WS-NOTIF-TYPE = 301
004510         MOVE SPACES TO CLR-QM-STATUS
004520         STRING 'WARNING: Closing skipped due to invalid '
004530                'notification type for QM02.'
004540             DELIMITED BY SIZE INTO CLR-QM-STATUS
004550         END-STRING
004560     ELSE
004570         IF CLR-ROOT-CAUSE = 'L06'
004580             MOVE SPACES TO CLR-QM-STATUS
004590             STRING 'WARNING: Manual closing expected for '
004600                    'credited L06 items.'
004610                 DELIMITED BY SIZE INTO CLR-QM-STATUS
004620             END-STRING
004630         ELSE
004640             MOVE 'Notification closed.' TO CLR-QM-STATUS
004650         END-IF
004660     END-IF.
004670 350-EXIT.
004680     EXIT.
004690
004700 700-WRITE-DIAGNOSTICS.
004710     DISPLAY 'ARC500ST - CLEARING / CLOSING STATUS RUN COMPLETE'.
004720     DISPLAY 'RECORDS READ                 : ' WS-RECORDS-READ.
004730     DISPLAY 'RECORDS CLEARED               : ' WS-RECORDS-CLEARED.
004740     DISPLAY 'RECORDS SKIPPED                : ' WS-RECORDS-SKIPPED.
004750     DISPLAY 'CURRENCY BATCHES POSTED         : ' WS-CURRENCY-BATCHES.
004760     DISPLAY 'CLEARING DATE USED               : ' DTL-CLEARING-DATE.
004770     DISPLAY 'DISPUTE CASES LOADED               : ' WS-DISPUTE-COUNT.
004780 700-EXIT.
004790     EXIT.
