000100******************************************************************
000200*    ARCRULE  --  CLEARING RULE / THRESHOLD CONFIGURATION        *
000300*    HOLDS THE COMPANY-CODE AND ENTITY ACCOUNTING RULES THAT     *
000400*    DRIVE MATCHING AND CLEARING-INPUT GENERATION.  THIS SHOP    *
000500*    KEEPS THESE AS LITERAL TABLES IN WORKING-STORAGE RATHER     *
000600*    THAN A PARAMETER FILE -- SEE THE LOAD-RULE-TABLES           *
000700*    PARAGRAPH OF THE CALLING PROGRAM FOR THE ACTUAL VALUES.     *
000800*    TGH 07/06/94 ORIGINAL LAYOUT                                *
000900*    RRB 02/19/98 ADDED PENALTY GL SET AND SKIPPED-TAX TABLES    *
001000******************************************************************
001100 01  RUL-CLEARING-RULES.
001200     05  RUL-BASE-THRESHOLD           PIC S9(5)V99 VALUE ZERO.
001300     05  RUL-TAX-THRESH-COUNT         PIC 9(02) COMP VALUE ZERO.
001400     05  RUL-TAX-THRESH-TABLE
001500                       OCCURS 20 TIMES
001600                       INDEXED BY RUL-TAX-THRESH-IDX.
001700         10  RUL-TAX-THRESH-CODE      PIC X(02).
001800         10  RUL-TAX-THRESH-AMT       PIC S9(5)V99.
001900     05  RUL-COMPAT-TAX-LIST-X        PIC X(20)
002000                       VALUE 'YRYNTTTZYOC3IGK6AUUU'.
002100     05  RUL-COMPAT-TAX-TABLE REDEFINES RUL-COMPAT-TAX-LIST-X.
002200         10  RUL-COMPAT-TAX-CODE      PIC X(02) OCCURS 10 TIMES.
002300     05  RUL-CC-DIFF-UNIV-TAX-CODE    PIC X(02) VALUE SPACES.
002400     05  RUL-CC-UNUSED-TAX-CODE       PIC X(02) VALUE SPACES.
002500     05  RUL-CC-LOCAL-DIFF-NAME       PIC X(30) VALUE SPACES.
002600     05  RUL-CC-COUNTRY               PIC X(02) VALUE SPACES.
002700         88  RUL-CC-COUNTRY-FRANCE        VALUE 'FR'.
002800     05  RUL-CC-CURR-TAX-COUNT        PIC 9(02) COMP VALUE ZERO.
002900     05  RUL-CC-CURR-TAX-TABLE
003000                       OCCURS 15 TIMES
003100                       INDEXED BY RUL-CURR-TAX-IDX.
003200         10  RUL-CC-CURR-CODE         PIC X(03).
003300         10  RUL-CC-CURR-TAX          PIC X(02).
003400     05  RUL-CC-CAT-TAX-COUNT         PIC 9(02) COMP VALUE ZERO.
003500     05  RUL-CC-CAT-TAX-TABLE
003600                       OCCURS 10 TIMES
003700                       INDEXED BY RUL-CAT-TAX-IDX.
003800         10  RUL-CC-CAT-CODE          PIC X(03).
003900         10  RUL-CC-CAT-TAX           PIC X(02).
004000     05  RUL-CC-SKIP-TAX-COUNT        PIC 9(02) COMP VALUE ZERO.
004100     05  RUL-CC-SKIP-TAX-TABLE        PIC X(02)
004200                       OCCURS 10 TIMES
004300                       INDEXED BY RUL-CC-SKIP-IDX.
004400     05  RUL-ENT-HDOFF-TAX-COUNT      PIC 9(02) COMP VALUE ZERO.
004500     05  RUL-ENT-HDOFF-TAX-TABLE
004600                       OCCURS 20 TIMES
004700                       INDEXED BY RUL-HDOFF-IDX.
004800         10  RUL-ENT-HDOFF-ACCT       PIC 9(08).
004900         10  RUL-ENT-HDOFF-TAX        PIC X(02).
005000     05  RUL-ENT-SKIP-TAX-COUNT       PIC 9(02) COMP VALUE ZERO.
005100     05  RUL-ENT-SKIP-TAX-TABLE       PIC X(02)
005200                       OCCURS 10 TIMES
005300                       INDEXED BY RUL-ENT-SKIP-IDX.
005400     05  RUL-GL-SET-TABLE.
005500         10  RUL-GL-PENALTY.
005600             15  RUL-GL-PENALTY-USED-SW  PIC X(01) VALUE 'N'.
005700                 88  RUL-GL-PENALTY-CONFIGURED  VALUE 'Y'.
005800             15  RUL-GL-PENALTY-ACCOUNT   PIC 9(08) VALUE ZERO.
005900             15  RUL-GL-PENALTY-TRADE-CC  PIC X(10) VALUE SPACES.
006000             15  RUL-GL-PENALTY-RTL-CC    PIC X(10) VALUE SPACES.
006100         10  RUL-GL-WOFF-DEBIT.
006200             15  RUL-GL-WOFFD-USED-SW     PIC X(01) VALUE 'N'.
006300                 88  RUL-GL-WOFFD-CONFIGURED    VALUE 'Y'.
006400             15  RUL-GL-WOFFD-ACCOUNT     PIC 9(08) VALUE ZERO.
006500             15  RUL-GL-WOFFD-TRADE-CC    PIC X(10) VALUE SPACES.
006600             15  RUL-GL-WOFFD-RTL-CC      PIC X(10) VALUE SPACES.
006700         10  RUL-GL-WOFF-CREDIT.
006800             15  RUL-GL-WOFFC-USED-SW     PIC X(01) VALUE 'N'.
006900                 88  RUL-GL-WOFFC-CONFIGURED    VALUE 'Y'.
007000             15  RUL-GL-WOFFC-ACCOUNT     PIC 9(08) VALUE ZERO.
007100             15  RUL-GL-WOFFC-TRADE-CC    PIC X(10) VALUE SPACES.
007200             15  RUL-GL-WOFFC-RTL-CC      PIC X(10) VALUE SPACES.
007300         10  RUL-GL-WOFF-COMMON.
007400             15  RUL-GL-WOFFCM-ACCOUNT    PIC 9(08) VALUE ZERO.
007500             15  RUL-GL-WOFFCM-TRADE-CC   PIC X(10) VALUE SPACES.
007600             15  RUL-GL-WOFFCM-RTL-CC     PIC X(10) VALUE SPACES.
007700     05  RUL-HOLIDAY-COUNT            PIC 9(03) COMP VALUE ZERO.
007800     05  RUL-HOLIDAY-TABLE
007900                       OCCURS 40 TIMES
008000                       INDEXED BY RUL-HOLIDAY-IDX.
008100         10  RUL-HOLIDAY-MONTH        PIC 9(02).
008200         10  RUL-HOLIDAY-DAY          PIC 9(02).
008300     05  FILLER                       PIC X(20).
