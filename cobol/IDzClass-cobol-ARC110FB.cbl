000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ARC110FB.
000030 AUTHOR.         T G HARRIS.
000040 INSTALLATION.   COBOL DEV CENTER.
000050 DATE-WRITTEN.   03/14/94.
000060 DATE-COMPILED.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*         ARC110FB COMPACTS AND PARSES THE NIGHTLY FBL5N OPEN
000130*         ITEMS EXTRACT FOR ONE PROCESSING ENTITY.  THE FBL5N
000140*         REPORT IS A PIPE-FRAMED TEXT DUMP OF OPEN AR LINE
000150*         ITEMS WITH REPORT HEADINGS AND RULE LINES MIXED IN --
000160*         THIS PROGRAM KEEPS ONLY THE REAL DATA LINES, SPLITS
000170*         THEM INTO THE ELEVEN FBL5N FIELDS, NORMALIZES THE SAP
000180*         AMOUNT AND TAX CONVENTIONS, AND PULLS THE FIRST
000190*         DISPUTE CASE ID OUT OF THE ITEM TEXT SO THE
000200*         CONSOLIDATOR (ARC200CN) CAN JOIN TO THE DMS EXTRACT.
000210*
000220*              INPUT FILE   -  DDS0001.ARFBL5N.RAWTXT
000230*              OUTPUT FILE  -  DDS0001.ARFBL5N.ITEMS
000240*              DUMP FILE    -  SYSOUT
000250*
000260******************************************************************
000270*                     C H A N G E   L O G
000280******************************************************************
000290*    DATE     BY   TICKET     DESCRIPTION
000300*  --------  ----  ---------  ------------------------------------
000310*  03/14/94  TGH   AR-0031    ORIGINAL PROGRAM.
000320*  08/02/94  TGH   AR-0058    ALLOW '**' TAX LITERAL TO MEAN NO
000330*                             TAX CODE (NORMALIZE TO SPACES).
000340*  01/19/95  RRB   AR-0104    HEAD-OFFICE MAY COME BACK NON-
000350*                             NUMERIC ON SOME COMPANY CODES --
000360*                             KEPT AS TEXT, REDEFINED NUMERIC.
000370*  11/02/96  TGH   AR-0212    CASE ID SCAN NOW ACCEPTS 'DP' AS
000380*                             WELL AS 'D' AND A SEPARATOR OF
000390*                             SPACE, DASH, UNDERSCORE OR SLASH.
000400*  06/09/98  SDM   AR-0266    Y2K -- DATE FIELDS SPLIT TO FOUR
000410*                             DIGIT YEAR SUBFIELDS INSTEAD OF A
000420*                             TWO DIGIT WINDOW.
000430*  02/25/99  SDM   AR-0271    REJECT A LEADING LETTER BEFORE THE
000440*                             'D' SO 'AD1234567' NO LONGER
000450*                             FALSE-MATCHES AS A CASE ID.
000460*  09/14/01  KLM   AR-0318    RAISE MAX RAW LINE TO 200 BYTES --
000470*                             SOME COMPANY CODES PRINT LONGER
000480*                             ASSIGNMENT TEXT THAN THE US SET.
000490******************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.    IBM-390.
000540 OBJECT-COMPUTER.    IBM-390.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT FBL-RAW-FILE
000610         ASSIGN TO UT-S-ARFBLRAW
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS IS WS-FBLRAW-STATUS.
000640
000650     SELECT FBL-ITEMS-FILE
000660         ASSIGN TO UT-S-ARFBLITM
000670         ORGANIZATION IS SEQUENTIAL
000680         FILE STATUS IS WS-FBLITM-STATUS.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720
000730 FD  FBL-RAW-FILE
000740     RECORDING MODE IS F
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 200 CHARACTERS
000770     BLOCK CONTAINS 0 RECORDS
000780     DATA RECORD IS FBL-RAW-LINE.
000790 01  FBL-RAW-LINE                     PIC X(200).
000800
000810 FD  FBL-ITEMS-FILE
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 224 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS FBL-ITEM-REC.
000870     COPY ARCITEM.
000880
000890 WORKING-STORAGE SECTION.
000900
000901*    STANDALONE SCAN SUBSCRIPTS -- THE LINE-LENGTH BACKSCAN AND
000902*    THE SIGN-DIGIT SCAN OVER THE RAW AMOUNT TEXT, NEITHER OF
000903*    WHICH BELONGS TO ANY GROUP, SO BOTH STAY AT THE 77 LEVEL.
000904 77  WS-SCAN-SUB                      PIC 9(03) COMP VALUE ZERO.
000905 77  WS-AMT-SCAN-SUB                  PIC 9(02) COMP VALUE ZERO.
000906
000910 01  FILE-STATUS-CODES.
000920     05  WS-FBLRAW-STATUS             PIC X(02) VALUE SPACES.
000930         88  FBLRAW-OK                    VALUE '00'.
000940         88  FBLRAW-EOF                   VALUE '10'.
000950     05  WS-FBLITM-STATUS             PIC X(02) VALUE SPACES.
000960         88  FBLITM-OK                    VALUE '00'.
000970     05  FILLER                       PIC X(02).
000980
000990 01  PROGRAM-INDICATOR-SWITCHES.
001000     05  WS-EOF-RAW-SW                PIC X(03) VALUE 'NO '.
001010         88  EOF-RAW                      VALUE 'YES'.
001020     05  WS-LINE-IS-DATA-SW           PIC X(03) VALUE 'NO '.
001030         88  LINE-IS-DATA                 VALUE 'YES'.
001040     05  FILLER                       PIC X(02).
001050
001060 01  COUNTERS-AND-ACCUMULATORS.
001070     05  WS-LINES-READ                PIC 9(07) COMP VALUE ZERO.
001080     05  WS-LINES-KEPT                PIC 9(07) COMP VALUE ZERO.
001090     05  WS-LINES-DISCARDED           PIC 9(07) COMP VALUE ZERO.
001100     05  WS-ITEMS-WITH-ID             PIC 9(07) COMP VALUE ZERO.
001110     05  FILLER                       PIC X(04).
001120
001130 01  WS-LINE-SCAN-FIELDS.
001140     05  WS-LINE-LEN                  PIC 9(03) COMP VALUE ZERO.
001160     05  WS-STRIPPED-LINE             PIC X(200) VALUE SPACES.
001170*    THE PIPE-CHECK LOGIC ONLY EVER CARES ABOUT THE FIRST BYTE
001180*    OF THE STRIPPED LINE -- THIS VIEW SAVES A REF-MOD ON
001190*    THE HOT PATH IN 150-CHECK-LINE-IS-DATA.
001200     05  WS-STRIPPED-LINE-LEAD REDEFINES WS-STRIPPED-LINE.
001210         10  WS-STRIPPED-FIRST-CHAR   PIC X(01).
001220         10  WS-STRIPPED-REST         PIC X(199).
001230     05  WS-STRIPPED-LEN              PIC 9(03) COMP VALUE ZERO.
001240     05  FILLER                       PIC X(04).
001250
001260 01  WS-SPLIT-FIELDS.
001270     05  WS-FIELD-COUNT               PIC 9(02) COMP VALUE ZERO.
001280     05  WS-FIELD-TAB OCCURS 11 TIMES INDEXED BY WS-FIELD-IDX
001290                                      PIC X(50).
001300     05  FILLER                       PIC X(04).
001310
001320 01  WS-TRIM-WORK.
001330     05  WS-TRIM-IN                   PIC X(50).
001340     05  WS-TRIM-OUT                  PIC X(50).
001350     05  WS-TRIM-POS                  PIC 9(02) COMP.
001360     05  FILLER                       PIC X(04).
001370
001380 01  WS-AMOUNT-WORK.
001390     05  WS-AMT-TEXT                  PIC X(20).
001400     05  WS-AMT-DIGITS-RAW            PIC X(13) VALUE SPACES.
001410     05  WS-AMT-DIGIT-SUB             PIC 9(02) COMP.
001430     05  WS-AMT-NEGATIVE-SW           PIC X(01) VALUE 'N'.
001440         88  WS-AMT-IS-NEGATIVE           VALUE 'Y'.
001450     05  WS-AMT-NUMERIC-VALUE         PIC 9(11)V99 VALUE ZERO.
001460*    CHARACTER VIEW OF THE NORMALIZED AMOUNT -- USED WHEN
001470*    DUMPING A REJECTED AMOUNT FIELD TO THE DIAGNOSTIC LISTING.
001480     05  WS-AMT-NUMERIC-X REDEFINES WS-AMT-NUMERIC-VALUE
001490                                  PIC X(13).
001500     05  FILLER                       PIC X(04).
001510
001520 01  WS-CASEID-SCAN-FIELDS.
001530     05  WS-TEXT-UPPER                PIC X(50) VALUE SPACES.
001540     05  WS-SCAN-POS                  PIC 9(02) COMP VALUE ZERO.
001550     05  WS-DIGIT-RUN-START           PIC 9(02) COMP VALUE ZERO.
001560     05  WS-DIGIT-RUN-LEN             PIC 9(02) COMP VALUE ZERO.
001570     05  WS-CASEID-FOUND-SW           PIC X(01) VALUE 'N'.
001580         88  WS-CASEID-FOUND              VALUE 'Y'.
001590     05  WS-PRIOR-CHAR-IS-ALPHA-SW    PIC X(01) VALUE 'N'.
001600         88  WS-PRIOR-CHAR-IS-ALPHA       VALUE 'Y'.
001610     05  FILLER                       PIC X(04).
001620
001630 01  WS-MISC-FLDS.
001640     05  WS-CURRENT-DATE-FIELDS.
001650         10  WS-CURRENT-YEAR          PIC 9(04).
001660         10  WS-CURRENT-MONTH         PIC 9(02).
001670         10  WS-CURRENT-DAY           PIC 9(02).
001680*    COMPRESSED CCYYMMDD VIEW FOR THE DIAGNOSTIC BANNER DATE STAMP.
001690     05  WS-CURRENT-DATE-COMPRESSED REDEFINES
001700                                  WS-CURRENT-DATE-FIELDS.
001710         10  WS-CURRENT-CCYY          PIC 9(04).
001720         10  WS-CURRENT-MMDD          PIC 9(04).
001730     05  ABEND-REASON                 PIC X(50) VALUE SPACES.
001740     05  FILLER                       PIC X(04).
001750
001760 PROCEDURE DIVISION.
001770
001780 000-MAINLINE.
001790     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001800     PERFORM 900-READ-RAW-LINE THRU 900-EXIT.
001810     PERFORM 100-PROCESS-ONE-LINE THRU 100-EXIT
001820         UNTIL EOF-RAW.
001830     PERFORM 700-WRITE-DIAGNOSTICS THRU 700-EXIT.
001840     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
001850     MOVE ZERO TO RETURN-CODE.
001860     GOBACK.
001870
001880 100-PROCESS-ONE-LINE.
001890     PERFORM 150-CHECK-LINE-IS-DATA THRU 150-EXIT.
001900     IF LINE-IS-DATA
001910         PERFORM 200-STRIP-AND-SPLIT THRU 200-EXIT
001920         PERFORM 300-BUILD-ITEM-RECORD THRU 300-EXIT
001930         PERFORM 950-WRITE-ITEM-RECORD THRU 950-EXIT
001940         ADD +1 TO WS-LINES-KEPT
001950     ELSE
001960         ADD +1 TO WS-LINES-DISCARDED.
001970     PERFORM 900-READ-RAW-LINE THRU 900-EXIT.
001980 100-EXIT.
001990     EXIT.
002000
002010******************************************************************
002020* A KEPT DATA LINE IS '|<DIGITS>...|' -- LEADING PIPE, A FIELD   *
002030* STARTING WITH A DIGIT, AND A TRAILING PIPE.  HEADINGS,         *
002040* SEPARATOR RULES AND BLANK LINES ALL FAIL THIS TEST.            *
002050******************************************************************
002060 150-CHECK-LINE-IS-DATA.
002070     MOVE 'NO ' TO WS-LINE-IS-DATA-SW.
002080     PERFORM 160-FIND-LINE-LENGTH THRU 160-EXIT.
002090     IF WS-LINE-LEN > 2
002100         IF FBL-RAW-LINE(1:1) = '|'
002110             IF FBL-RAW-LINE(2:1) IS NUMERIC
002120                 IF FBL-RAW-LINE(WS-LINE-LEN:1) = '|'
002130                     MOVE 'YES' TO WS-LINE-IS-DATA-SW.
002140 150-EXIT.
002150     EXIT.
002160
002170 160-FIND-LINE-LENGTH.
002180     MOVE 200 TO WS-LINE-LEN.
002190     MOVE 200 TO WS-SCAN-SUB.
002200     PERFORM 165-BACKSCAN-FOR-DATA THRU 165-EXIT
002210         UNTIL WS-SCAN-SUB = 0
002220            OR FBL-RAW-LINE(WS-SCAN-SUB:1) NOT = SPACE.
002230     MOVE WS-SCAN-SUB TO WS-LINE-LEN.
002240 160-EXIT.
002250     EXIT.
002260
002270 165-BACKSCAN-FOR-DATA.
002280     SUBTRACT 1 FROM WS-SCAN-SUB.
002290 165-EXIT.
002300     EXIT.
002310
002320******************************************************************
002330* STRIP THE OUTER PIPES AND ANY QUOTE CHARACTERS, THEN SPLIT ON  *
002340* '|' INTO THE ELEVEN RAW FBL5N FIELDS AND LEFT-TRIM EACH ONE.   *
002350******************************************************************
002360 200-STRIP-AND-SPLIT.
002370     MOVE SPACES TO WS-STRIPPED-LINE.
002380     MOVE FBL-RAW-LINE(2:WS-LINE-LEN - 2) TO WS-STRIPPED-LINE.
002390     INSPECT WS-STRIPPED-LINE REPLACING ALL '"' BY SPACE.
002400     MOVE SPACES TO WS-FIELD-TAB(1) WS-FIELD-TAB(2) WS-FIELD-TAB(3)
002410                    WS-FIELD-TAB(4) WS-FIELD-TAB(5) WS-FIELD-TAB(6)
002420                    WS-FIELD-TAB(7) WS-FIELD-TAB(8) WS-FIELD-TAB(9)
002430                    WS-FIELD-TAB(10) WS-FIELD-TAB(11).
002440     UNSTRING WS-STRIPPED-LINE DELIMITED BY '|'
002450         INTO WS-FIELD-TAB(1) WS-FIELD-TAB(2) WS-FIELD-TAB(3)
002460              WS-FIELD-TAB(4) WS-FIELD-TAB(5) WS-FIELD-TAB(6)
002470              WS-FIELD-TAB(7) WS-FIELD-TAB(8) WS-FIELD-TAB(9)
002480              WS-FIELD-TAB(10) WS-FIELD-TAB(11).
002490     SET WS-FIELD-IDX TO 1.
002500     PERFORM 220-TRIM-ONE-FIELD THRU 220-EXIT
002510         UNTIL WS-FIELD-IDX > 11.
002520 200-EXIT.
002530     EXIT.
002540
002550 220-TRIM-ONE-FIELD.
002560     MOVE WS-FIELD-TAB(WS-FIELD-IDX) TO WS-TRIM-IN.
002570     PERFORM 250-LEFT-TRIM-FIELD THRU 250-EXIT.
002580     MOVE WS-TRIM-OUT TO WS-FIELD-TAB(WS-FIELD-IDX).
002590     SET WS-FIELD-IDX UP BY 1.
002600 220-EXIT.
002610     EXIT.
002620
002630 250-LEFT-TRIM-FIELD.
002640     MOVE SPACES TO WS-TRIM-OUT.
002650     MOVE 1 TO WS-TRIM-POS.
002660     PERFORM 255-SCAN-FOR-NONSPACE THRU 255-EXIT
002670         UNTIL WS-TRIM-POS > 50
002680            OR WS-TRIM-IN(WS-TRIM-POS:1) NOT = SPACE.
002690     IF WS-TRIM-POS < 50
002700         MOVE WS-TRIM-IN(WS-TRIM-POS:) TO WS-TRIM-OUT.
002710 250-EXIT.
002720     EXIT.
002730
002740 255-SCAN-FOR-NONSPACE.
002750     ADD 1 TO WS-TRIM-POS.
002760 255-EXIT.
002770     EXIT.
002780
002790******************************************************************
002800* MOVE THE ELEVEN TRIMMED FIELDS INTO THE ITEM RECORD, NORMALIZE *
002810* THE TAX AND AMOUNT CONVENTIONS, AND EXTRACT THE CASE ID.       *
002820******************************************************************
002830 300-BUILD-ITEM-RECORD.
002840     INITIALIZE FBL-ITEM-REC.
002850     MOVE WS-FIELD-TAB(1)  TO FBL-DOCUMENT-NUMBER.
002860     MOVE WS-FIELD-TAB(2)  TO FBL-ASSIGNMENT-ACC.
002870     MOVE WS-FIELD-TAB(3)  TO FBL-DOCUMENT-TYPE.
002880     PERFORM 320-BUILD-DATE THRU 320-EXIT.
002890     MOVE WS-FIELD-TAB(6)  TO WS-AMT-TEXT.
002900     PERFORM 400-NORMALIZE-AMOUNT THRU 400-EXIT.
002910     MOVE WS-FIELD-TAB(7)  TO FBL-CURRENCY.
002920     MOVE WS-FIELD-TAB(8)  TO FBL-TAX.
002930     IF FBL-TAX = '**'
002940         MOVE SPACES TO FBL-TAX.
002950     MOVE WS-FIELD-TAB(9)  TO FBL-TEXT.
002960     MOVE WS-FIELD-TAB(10) TO FBL-BRANCH.
002970     MOVE WS-FIELD-TAB(11) TO FBL-HEAD-OFFICE-TXT.
002980     PERFORM 500-EXTRACT-CASE-ID THRU 500-EXIT.
002990     MOVE 'N' TO FBL-ID-MATCH-SW.
003000     MOVE 'N' TO FBL-AMOUNT-MATCH-SW.
003010     MOVE 'N' TO FBL-TAX-MATCH-SW.
003020     MOVE SPACES TO FBL-WARNINGS.
003030     MOVE ZERO TO FBL-VIRTUAL-ID.
003040     IF FBL-ID NOT = ZERO
003050         ADD +1 TO WS-ITEMS-WITH-ID.
003060 300-EXIT.
003070     EXIT.
003080
003090******************************************************************
003100* DOCUMENT DATE AND DUE DATE COME IN AS DD.MM.YYYY -- FIELDS 4   *
003110* AND 5.  BREAK THEM INTO THE DD/MM/YYYY GROUP ITEMS.            *
003120******************************************************************
003130 320-BUILD-DATE.
003140     MOVE WS-FIELD-TAB(4)(1:2)  TO FBL-DOC-DATE-DD.
003150     MOVE WS-FIELD-TAB(4)(4:2)  TO FBL-DOC-DATE-MM.
003160     MOVE WS-FIELD-TAB(4)(7:4)  TO FBL-DOC-DATE-YYYY.
003170     MOVE WS-FIELD-TAB(5)(1:2)  TO FBL-DUE-DATE-DD.
003180     MOVE WS-FIELD-TAB(5)(4:2)  TO FBL-DUE-DATE-MM.
003190     MOVE WS-FIELD-TAB(5)(7:4)  TO FBL-DUE-DATE-YYYY.
003200 320-EXIT.
003210     EXIT.
003220
003230******************************************************************
003240* SAP AMOUNT FORMAT: '.' THOUSANDS, ',' DECIMAL, TRAILING '-'    *
003250* FOR NEGATIVE (E.G. '1.234,56-' = -1234.56).  STRIP THE '.',    *
003260* TURN THE ',' INTO AN IMPLIED DECIMAL, AND APPLY THE SIGN.      *
003270******************************************************************
003280 400-NORMALIZE-AMOUNT.
003290     MOVE SPACES TO WS-AMT-DIGITS-RAW.
003300     MOVE 'N' TO WS-AMT-NEGATIVE-SW.
003310     MOVE ZERO TO WS-AMT-DIGIT-SUB.
003320     MOVE 1 TO WS-AMT-SCAN-SUB.
003330     PERFORM 420-SCAN-AMOUNT-CHAR THRU 420-EXIT
003340         UNTIL WS-AMT-SCAN-SUB > 20.
003350*    RIGHT-JUSTIFY THE COLLECTED DIGITS INTO THE 13 POSITION
003360*    9(11)V99 WORK FIELD SO THE LAST TWO DIGITS LAND ON THE
003370*    DECIMAL PLACES REGARDLESS OF HOW MANY DIGITS WERE FOUND.
003380     MOVE ZERO TO WS-AMT-NUMERIC-VALUE.
003390     IF WS-AMT-DIGIT-SUB > 0
003400         MOVE WS-AMT-DIGITS-RAW(1:WS-AMT-DIGIT-SUB)
003410            TO WS-AMT-NUMERIC-VALUE(14 - WS-AMT-DIGIT-SUB:
003420                                     WS-AMT-DIGIT-SUB).
003430     MOVE WS-AMT-NUMERIC-VALUE TO FBL-DC-AMOUNT.
003440     IF WS-AMT-IS-NEGATIVE
003450         COMPUTE FBL-DC-AMOUNT = FBL-DC-AMOUNT * -1.
003460 400-EXIT.
003470     EXIT.
003480
003490 420-SCAN-AMOUNT-CHAR.
003500     IF WS-AMT-TEXT(WS-AMT-SCAN-SUB:1) = '-'
003510         MOVE 'Y' TO WS-AMT-NEGATIVE-SW
003520     ELSE
003530         IF WS-AMT-TEXT(WS-AMT-SCAN-SUB:1) IS NUMERIC
003540             ADD +1 TO WS-AMT-DIGIT-SUB
003550             MOVE WS-AMT-TEXT(WS-AMT-SCAN-SUB:1)
003560                    TO WS-AMT-DIGITS-RAW(WS-AMT-DIGIT-SUB:1).
003570     ADD 1 TO WS-AMT-SCAN-SUB.
003580 420-EXIT.
003590     EXIT.
003600
003610******************************************************************
003620* CASE ID EXTRACTION -- A RUN OF 7 OR 8 DIGITS PRECEDED BY 'D'   *
003630* OR 'DP' (CASE INSENSITIVE), OPTIONALLY SEPARATED FROM THE      *
003640* DIGITS BY SPACES OR ONE OF - _ /, WHERE THE 'D' ITSELF IS NOT  *
003650* PRECEDED BY ANOTHER LETTER (SO 'AD1234567' DOES NOT MATCH).    *
003660* TAKES THE FIRST MATCH ONLY -- SEE ARC200CN FOR THE FULL SCAN   *
003670* THAT PICKS UP EVERY EMBEDDED CASE ID FOR VIRTUAL GROUPING.     *
003680******************************************************************
003690 500-EXTRACT-CASE-ID.
003700     MOVE ZERO TO FBL-ID.
003710     MOVE 'N' TO WS-CASEID-FOUND-SW.
003720     MOVE FBL-TEXT TO WS-TEXT-UPPER.
003730     INSPECT WS-TEXT-UPPER
003740         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003750                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003760     MOVE 'N' TO WS-PRIOR-CHAR-IS-ALPHA-SW.
003770     MOVE 1 TO WS-SCAN-POS.
003780     PERFORM 505-SCAN-CHAR-FOR-CASE-ID THRU 505-EXIT
003790         UNTIL WS-SCAN-POS > 50 OR WS-CASEID-FOUND.
003800 500-EXIT.
003810     EXIT.
003820
003830 505-SCAN-CHAR-FOR-CASE-ID.
003840     IF WS-TEXT-UPPER(WS-SCAN-POS:1) = 'D'
003850        AND NOT WS-PRIOR-CHAR-IS-ALPHA
003860         PERFORM 520-TRY-CASE-ID-AT THRU 520-EXIT
003870     END-IF
003880     IF WS-TEXT-UPPER(WS-SCAN-POS:1) >= 'A'
003890        AND WS-TEXT-UPPER(WS-SCAN-POS:1) <= 'Z'
003900         MOVE 'Y' TO WS-PRIOR-CHAR-IS-ALPHA-SW
003910     ELSE
003920         MOVE 'N' TO WS-PRIOR-CHAR-IS-ALPHA-SW.
003930     ADD 1 TO WS-SCAN-POS.
003940 505-EXIT.
003950     EXIT.
003960
003970******************************************************************
003980* TRY TO MATCH A CASE ID STARTING AT THE 'D' FOUND AT            *
003990* WS-SCAN-POS.  SKIP AN OPTIONAL 'P', THEN ANY RUN OF SEPARATOR  *
004000* CHARACTERS, THEN REQUIRE A 7 OR 8 DIGIT RUN.                   *
004010******************************************************************
004020 520-TRY-CASE-ID-AT.
004030     MOVE WS-SCAN-POS TO WS-DIGIT-RUN-START
004040     ADD +1 TO WS-DIGIT-RUN-START.
004050     IF WS-DIGIT-RUN-START <= 50
004060        AND WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) = 'P'
004070         ADD +1 TO WS-DIGIT-RUN-START.
004080     PERFORM 525-SKIP-SEPARATOR THRU 525-EXIT
004090         UNTIL WS-DIGIT-RUN-START > 50
004100          OR WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) NOT = SPACE
004110          AND WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) NOT = '-'
004120          AND WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) NOT = '_'
004130          AND WS-TEXT-UPPER(WS-DIGIT-RUN-START:1) NOT = '/'.
004140     MOVE ZERO TO WS-DIGIT-RUN-LEN.
004150     MOVE WS-DIGIT-RUN-START TO WS-SCAN-SUB.
004160     PERFORM 528-COUNT-DIGIT-RUN THRU 528-EXIT
004170         UNTIL WS-SCAN-SUB > 50
004180            OR WS-TEXT-UPPER(WS-SCAN-SUB:1) NOT NUMERIC.
004190     IF WS-DIGIT-RUN-LEN = 7 OR WS-DIGIT-RUN-LEN = 8
004200         MOVE ZERO TO FBL-ID
004210         MOVE WS-TEXT-UPPER(WS-DIGIT-RUN-START:WS-DIGIT-RUN-LEN)
004220                 TO FBL-ID(9 - WS-DIGIT-RUN-LEN:WS-DIGIT-RUN-LEN)
004230         MOVE 'Y' TO WS-CASEID-FOUND-SW.
004240 520-EXIT.
004250     EXIT.
004260
004270 525-SKIP-SEPARATOR.
004280     ADD +1 TO WS-DIGIT-RUN-START.
004290 525-EXIT.
004300     EXIT.
004310
004320 528-COUNT-DIGIT-RUN.
004330     ADD +1 TO WS-DIGIT-RUN-LEN.
004340     ADD 1 TO WS-SCAN-SUB.
004350 528-EXIT.
004360     EXIT.
004370
004380 700-WRITE-DIAGNOSTICS.
004390     DISPLAY 'ARC110FB - FBL5N PREPROCESSOR COMPLETE'.
004400     DISPLAY 'RAW LINES READ      : ' WS-LINES-READ.
004410     DISPLAY 'DATA LINES KEPT     : ' WS-LINES-KEPT.
004420     DISPLAY 'LINES DISCARDED     : ' WS-LINES-DISCARDED.
004430     DISPLAY 'ITEMS WITH CASE ID  : ' WS-ITEMS-WITH-ID.
004440 700-EXIT.
004450     EXIT.
004460
004470 800-OPEN-FILES.
004480     OPEN INPUT FBL-RAW-FILE.
004490     OPEN OUTPUT FBL-ITEMS-FILE.
004500 800-EXIT.
004510     EXIT.
004520
004530 850-CLOSE-FILES.
004540     CLOSE FBL-RAW-FILE FBL-ITEMS-FILE.
004550 850-EXIT.
004560     EXIT.
004570
004580 900-READ-RAW-LINE.
004590     READ FBL-RAW-FILE
004600         AT END MOVE 'YES' TO WS-EOF-RAW-SW
004610         GO TO 900-EXIT
004620     END-READ.
004630     ADD +1 TO WS-LINES-READ.
004640 900-EXIT.
004650     EXIT.
004660
004670 950-WRITE-ITEM-RECORD.
004680     WRITE FBL-ITEM-REC.
004690 950-EXIT.
004700     EXIT.
