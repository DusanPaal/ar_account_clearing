000100******************************************************************
000200*    ARCSUM   --  ENTITY CONTROL TOTAL SUMMARY ROW                *
000300*    ONE ROW PER ENTITY, WRITTEN BY ARC600RP AT THE ENTITY       *
000400*    CONTROL BREAK.  MATCHES THE ELEVEN COUNTS ON THE OVERNIGHT  *
000500*    CLEARING REPORT.                                            *
000600*    TGH 06/11/94 ORIGINAL LAYOUT                                *
000700******************************************************************
000800 01  SUM-ENTITY-REC.
000900     05  SUM-ENTITY-ID                PIC X(10).
001000     05  SUM-COMPANY-CODE             PIC X(04).
001100     05  SUM-ITEMS-LEFT               PIC 9(07) COMP.
001200     05  SUM-DUE-WITH-ID              PIC 9(07) COMP.
001300     05  SUM-DUE-WITHOUT-ID           PIC 9(07) COMP.
001400     05  SUM-SKIPPED-COUNT            PIC 9(07) COMP.
001500     05  SUM-CLEARED-COUNT            PIC 9(07) COMP.
001600     05  SUM-DISPUTES-CLOSED          PIC 9(07) COMP.
001700     05  SUM-NOTIFS-CLOSED            PIC 9(07) COMP.
001800     05  SUM-WARNINGS-COUNT           PIC 9(07) COMP.
001900     05  SUM-ERRORS-COUNT             PIC 9(07) COMP.
002000     05  FILLER                       PIC X(30).
