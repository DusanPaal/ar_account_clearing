000100******************************************************************
000200*    ARCCDATE  --  ARC450DT CLEARING-DATE CALLING SEQUENCE       *
000300*    THE CALLER (ARC500ST) BUILDS DTL-TODAYS-DATE AND THE        *
000400*    HOLIDAY TABLE (COPIED STRAIGHT OFF RUL-HOLIDAY-TABLE IN     *
000500*    ARCRULE) BEFORE THE CALL, AND READS DTL-CLEARING-DATE AND   *
000600*    DTL-RETURN-CODE BACK.                                       *
000700*    DMS 05/02/94 ORIGINAL LAYOUT                                *
000800*    SDM 06/09/98 TODAY'S DATE CARRIED FULL FOUR DIGIT YEAR      *
000900*    SDM 06/09/98 CALLER MOVED FROM ARC400CL TO ARC500ST SO ONE  *
001000*    POSTING NUMBER COVERS THE WHOLE CURRENCY BATCH              *
001100******************************************************************
001200     05  DTL-TODAYS-DATE              PIC 9(08).
001300     05  DTL-TODAYS-DATE-X REDEFINES DTL-TODAYS-DATE.
001400         10  DTL-TODAY-CCYY           PIC 9(04).
001500         10  DTL-TODAY-MM             PIC 9(02).
001600         10  DTL-TODAY-DD             PIC 9(02).
001700     05  DTL-HOLIDAY-COUNT            PIC 9(03).
001800     05  DTL-HOLIDAY-TABLE
001900                       OCCURS 40 TIMES
002000                       INDEXED BY DTL-HOL-IDX.
002100         10  DTL-HOLIDAY-MONTH        PIC 9(02).
002200         10  DTL-HOLIDAY-DAY          PIC 9(02).
002300     05  DTL-CLEARING-DATE            PIC 9(08) VALUE ZERO.
002400     05  DTL-RETURN-CODE              PIC X(02) VALUE SPACES.
002500         88  DTL-CLEARING-DATE-OK         VALUE 'OK'.
002600         88  DTL-HOLIDAY-TABLE-EMPTY      VALUE 'HE'.
002700     05  FILLER                       PIC X(04).
