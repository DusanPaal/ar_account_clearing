000100******************************************************************
000200*    ARCCUST  --  CUSTOMER CHANNEL TABLE RECORD                  *
000300*    OPTIONAL PER-COMPANY-CODE LOOKUP OF ACCOUNT NUMBER TO       *
000400*    CUSTOMER NAME AND SALES CHANNEL (TRADE/RETAIL), USED BY     *
000500*    ARC400CL WHEN A GL ACCOUNT SET CARRIES DIFFERENT TRADE      *
000600*    AND RETAIL COST CENTERS.                                    *
000700*    TGH 05/02/94 ORIGINAL LAYOUT                                *
000800******************************************************************
000900 01  CHN-CUST-REC.
001000     05  CHN-ACCOUNT-NUMBER           PIC 9(08).
001100     05  CHN-CUSTOMER-NAME            PIC X(35).
001200     05  CHN-CHANNEL                  PIC X(06).
001300         88  CHN-CHANNEL-TRADE            VALUE 'TRADE '.
001400         88  CHN-CHANNEL-RETAIL           VALUE 'RETAIL'.
001500     05  FILLER                       PIC X(10).
