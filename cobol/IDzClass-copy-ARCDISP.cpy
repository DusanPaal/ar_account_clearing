000100******************************************************************
000200*    ARCDISP  --  DISPUTE CASE (DMS EXTRACT) RECORD LAYOUT       *
000300*    COPIED WITH REPLACING SO THE SAME LAYOUT SERVES BOTH THE    *
000400*    DMS INPUT FD AND THE SORT WORK RECORD IN ARC120DM.          *
000500*    RRB 03/21/94 ORIGINAL LAYOUT                                *
000600*    TGH 02/02/97 ADDED STATUS-AC 50-CHAR LIMIT PER F30 SPEC     *
000700******************************************************************
000800 01  :PFX:-CASE-REC.
000900     05  :PFX:-DEBITOR                PIC 9(08).
001000     05  :PFX:-CASE-ID                PIC 9(08).
001100     05  :PFX:-NOTIFICATION.
001200         10  :PFX:-NOTIF-TYPE         PIC 9(03).
001300         10  :PFX:-NOTIF-SEQUENCE     PIC 9(09).
001400     05  :PFX:-STATUS-SALES           PIC X(30).
001500     05  :PFX:-ASSIGNMENT-DISP        PIC X(20).
001600     05  :PFX:-STATUS                 PIC 9(01).
001700         88  :PFX:-STATUS-ORIGINAL        VALUE 0.
001800         88  :PFX:-STATUS-OPEN            VALUE 1.
001900         88  :PFX:-STATUS-SOLVED          VALUE 2.
002000         88  :PFX:-STATUS-CLOSED          VALUE 3.
002100         88  :PFX:-STATUS-DEVALUATED      VALUE 4.
002200     05  :PFX:-CREATED-ON.
002300         10  :PFX:-CREATED-DD         PIC 9(02).
002400         10  :PFX:-CREATED-MM         PIC 9(02).
002500         10  :PFX:-CREATED-YYYY       PIC 9(04).
002600     05  :PFX:-STATUS-AC              PIC X(50).
002700     05  :PFX:-PROCESSOR              PIC X(20).
002800     05  :PFX:-CATEGORY-DESC          PIC X(30).
002900     05  :PFX:-ROOT-CAUSE             PIC X(03).
003000         88  :PFX:-ROOT-CAUSE-L01         VALUE 'L01'.
003100         88  :PFX:-ROOT-CAUSE-L06         VALUE 'L06'.
003200     05  :PFX:-AUTOCLAIMS-NOTE        PIC X(30).
003300     05  :PFX:-FAX-NUMBER             PIC X(20).
003400     05  :PFX:-CATEGORY               PIC X(03).
003500         88  :PFX:-CATEGORY-PENALTY   VALUES '010' '011' '012'.
003600     05  FILLER                       PIC X(10).
