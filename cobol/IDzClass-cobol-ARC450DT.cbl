000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ARC450DT.
000030 AUTHOR.         D M STOUT.
000040 INSTALLATION.   COBOL DEV CENTER.
000050 DATE-WRITTEN.   05/02/94.
000060 DATE-COMPILED.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*         ARC450DT IS THE CLEARING-DATE SUBROUTINE.  IT IS
000130*         CALLED BY ARC400CL ONCE PER RUN AND RETURNS THE
000140*         POSTING DATE THE CLEARING BATCH SHOULD STAMP ON EVERY
000150*         CLEARING RECORD IT BUILDS.
000160*
000170*         THE RULE WALKS THE CALENDAR FROM TODAY'S DATE:  THE
000180*         'ULTIMO' IS THE LAST BUSINESS DAY OF TODAY'S MONTH,
000190*         FOUND BY BACKING UP FROM MONTH-END OVER WEEKENDS AND
000200*         ENTITY HOLIDAYS; THE 'ULTIMO-PLUS-ONE' IS THE FIRST
000210*         BUSINESS DAY OF THE MONTH, FOUND BY STEPPING FORWARD
000220*         FROM THE 1ST THE SAME WAY.  IF THE ULTIMO HAS ALREADY
000230*         PASSED, POST TO THE ULTIMO.  IF WE HAVE NOT YET
000240*         REACHED ULTIMO-PLUS-ONE, POST TO THE PRIOR MONTH'S
000250*         ULTIMO INSTEAD (THE CURRENT MONTH IS STILL BEING
000260*         CLOSED OUT).  OTHERWISE POST TO TODAY.
000270*
000280*         THE HOLIDAY LIST AND BUSINESS-DAY TEST ARE CALENDAR
000290*         ARITHMETIC ONLY -- THIS SHOP HAS NO DATE INTRINSIC ON
000300*         THE 390 COMPILER WE COMPILE WITH, SO DAY-OF-WEEK IS
000310*         WORKED OUT BY THE OLD ZELLER'S-CONGRUENCE FORMULA AND
000320*         MONTH-END ROLLOVER IS TABLE DRIVEN.
000330*
000340*              LINKAGE       -  DTL-CLEARING-DATE-PARMS
000350*                               (SEE COPY MEMBER ARCCDATE)
000360*
000370******************************************************************
000380*                     C H A N G E   L O G
000390******************************************************************
000400*    DATE     BY   TICKET     DESCRIPTION
000410*  --------  ----  ---------  ------------------------------------
000420*  05/02/94  DMS   AR-0052    ORIGINAL PROGRAM.
000430*  06/09/98  SDM   AR-0269    Y2K -- CENTURY NOW CARRIED IN THE
000440*                             PARM AREA AND IN ALL WORK DATES;
000450*                             ZELLER TERMS RECOMPUTED FROM THE
000460*                             FULL FOUR DIGIT YEAR.
000470*  02/25/99  SDM   AR-0273    LEAP YEAR CHECK NOW HANDLES THE
000480*                             CENTURY EXCEPTION (2000 IS A LEAP
000490*                             YEAR, 1900 WOULD NOT HAVE BEEN).
000500*  09/14/01  KLM   AR-0319    RETURN CODE ADDED FOR A HOLIDAY
000510*                             TABLE THAT COMES BACK EMPTY.
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.    IBM-390.
000570 OBJECT-COMPUTER.    IBM-390.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630
000640*    STANDALONE SCRATCH COUNTER FOR 750-GET-DAYS-IN-MONTH AND
000650*    760-CHECK-LEAP-YEAR -- STAYS AT THE 77 LEVEL THE WAY THE
000660*    SHOP HAS ALWAYS KEPT A ONE-PARAGRAPH WORK FIELD, RATHER
000670*    THAN BURYING IT IN THE MONTH-END WALK'S 01-GROUP.
000680 77  WS-DAYS-IN-MONTH                 PIC 9(02) COMP VALUE ZERO.
000690
000700 01  PROGRAM-INDICATOR-SWITCHES.
000710     05  WS-BUSINESS-DAY-SW           PIC X(03) VALUE 'NO '.
000720         88  BUSINESS-DAY                 VALUE 'YES'.
000730     05  FILLER                       PIC X(04).
000740
000750*    MONTH-END WALK WORK AREA -- ONE COMMON DATE FIELD IS REUSED
000760*    FOR THE ULTIMO WALK, THE ULTIMO-PLUS-ONE WALK, AND THE
000770*    PREVIOUS-ULTIMO WALK.  ONLY ONE WALK IS EVER IN PROGRESS AT
000780*    A TIME SO THERE IS NO NEED FOR SEPARATE COPIES.
000790 01  WS-DATE-CALC-WORK.
000800     05  WS-CALC-CCYYMMDD             PIC 9(08).
000810     05  WS-CALC-DATE-X REDEFINES WS-CALC-CCYYMMDD.
000820         10  WS-CALC-CCYY             PIC 9(04).
000830         10  WS-CALC-MM               PIC 9(02).
000840         10  WS-CALC-DD               PIC 9(02).
000850     05  FILLER                       PIC X(06).
000860
000870*    DAYS-PER-MONTH TABLE (JAN-DEC, NON-LEAP FEBRUARY) -- BUILT
000880*    AS A LITERAL LIST AND REDEFINED, THE SAME WAY THE COMPATIBLE
000890*    TAX CODE LIST IS BUILT IN ARCRULE.
000900 01  WS-DIM-LIST-X                    PIC 9(24)
000910                       VALUE '312831303130313130313031'.
000920 01  WS-DIM-TABLE REDEFINES WS-DIM-LIST-X.
000930     05  WS-DIM-MONTH-DAYS            PIC 9(02) OCCURS 12 TIMES.
000940
000950*    ZELLER'S CONGRUENCE WORK AREA -- USED ONLY BY
000960*    800-COMPUTE-DAY-OF-WEEK BELOW.  WS-DOW-CODE COMES BACK
000970*    0 = SATURDAY THROUGH 6 = FRIDAY.
000980 01  WS-ZELLER-WORK.
000990     05  WS-Z-YEAR                    PIC 9(04) COMP.
001000     05  WS-Z-MONTH                   PIC 9(02) COMP.
001010     05  WS-Z-DAY                     PIC 9(02) COMP.
001020     05  WS-Z-CENTURY                 PIC 9(02) COMP.
001030     05  WS-Z-YR-OF-CENT              PIC 9(02) COMP.
001040     05  WS-Z-TERM-1                  PIC 9(04) COMP.
001050     05  WS-Z-TERM-2                  PIC 9(04) COMP.
001060     05  WS-Z-TERM-3                  PIC 9(04) COMP.
001070     05  WS-Z-SUM                     PIC 9(06) COMP.
001080     05  WS-Z-QUOTIENT                PIC 9(06) COMP.
001090     05  WS-DOW-CODE                  PIC 9(01) COMP.
001100         88  DOW-IS-SATURDAY              VALUE 0.
001110         88  DOW-IS-SUNDAY                VALUE 1.
001120     05  FILLER                       PIC X(04).
001130
001140*    LEAP-YEAR CHECK WORK AREA -- USED ONLY BY
001150*    760-CHECK-LEAP-YEAR BELOW.
001160 01  WS-LEAP-YEAR-WORK.
001170     05  WS-LEAP-Q4                   PIC 9(04) COMP.
001180     05  WS-LEAP-R4                   PIC 9(04) COMP.
001190     05  WS-LEAP-Q100                 PIC 9(04) COMP.
001200     05  WS-LEAP-R100                 PIC 9(04) COMP.
001210     05  WS-LEAP-Q400                 PIC 9(04) COMP.
001220     05  WS-LEAP-R400                 PIC 9(04) COMP.
001230     05  FILLER                       PIC X(04).
001240
001250*    THE THREE CANDIDATE DATES -- ULTIMO, ULTIMO-PLUS-ONE, AND
001260*    (WHEN NEEDED) THE PREVIOUS MONTH'S ULTIMO.
001270 01  WS-CANDIDATE-DATES.
001280     05  WS-ULTIMO-DATE               PIC 9(08) VALUE ZERO.
001290     05  WS-ULTIMO-DATE-X REDEFINES WS-ULTIMO-DATE.
001300         10  WS-ULTIMO-CCYY           PIC 9(04).
001310         10  WS-ULTIMO-MM             PIC 9(02).
001320         10  WS-ULTIMO-DD             PIC 9(02).
001330     05  WS-UPLUSONE-DATE             PIC 9(08) VALUE ZERO.
001340     05  WS-PREV-ULTIMO-DATE          PIC 9(08) VALUE ZERO.
001350     05  FILLER                       PIC X(04).
001360
001370 LINKAGE SECTION.
001380
001390*    CALLING SEQUENCE -- SEE COPY MEMBER ARCCDATE FOR THE FULL
001400*    LAYOUT COMMENTARY.  ARC400CL BUILDS THE HOLIDAY TABLE FROM
001410*    ARCRULE'S RUL-HOLIDAY-TABLE BEFORE THE CALL.
001420 01  DTL-CLEARING-DATE-PARMS.
001430     COPY ARCCDATE.
001440
001450 PROCEDURE DIVISION USING DTL-CLEARING-DATE-PARMS.
001460
001470 000-MAIN-LINE.
001480     MOVE 'OK' TO DTL-RETURN-CODE.
001490     IF DTL-HOLIDAY-COUNT = ZERO
001500         MOVE 'HE' TO DTL-RETURN-CODE
001510     END-IF.
001520     PERFORM 200-COMPUTE-ULTIMO-DATE THRU 200-EXIT.
001530     PERFORM 300-COMPUTE-UPLUSONE-DATE THRU 300-EXIT.
001540     PERFORM 400-SELECT-CLEARING-DATE THRU 400-EXIT.
001550     GOBACK.
001560
001570 200-COMPUTE-ULTIMO-DATE.
001580     MOVE DTL-TODAY-CCYY TO WS-CALC-CCYY.
001590     MOVE DTL-TODAY-MM   TO WS-CALC-MM.
001600     PERFORM 750-GET-DAYS-IN-MONTH THRU 750-EXIT.
001610     MOVE WS-DAYS-IN-MONTH TO WS-CALC-DD.
001620     PERFORM 850-CHECK-BUSINESS-DAY THRU 850-EXIT.
001630     PERFORM 210-BACK-UP-TO-BUSINESS-DAY THRU 210-EXIT
001640         UNTIL BUSINESS-DAY.
001650     MOVE WS-CALC-CCYYMMDD TO WS-ULTIMO-DATE.
001660 200-EXIT.
001670     EXIT.
001680
001690 210-BACK-UP-TO-BUSINESS-DAY.
001700     PERFORM 710-DECREMENT-CALC-DATE THRU 710-EXIT.
001710     PERFORM 850-CHECK-BUSINESS-DAY THRU 850-EXIT.
001720 210-EXIT.
001730     EXIT.
001740
001750 300-COMPUTE-UPLUSONE-DATE.
001760     MOVE DTL-TODAY-CCYY TO WS-CALC-CCYY.
001770     MOVE DTL-TODAY-MM   TO WS-CALC-MM.
001780     MOVE 1 TO WS-CALC-DD.
001790     PERFORM 850-CHECK-BUSINESS-DAY THRU 850-EXIT.
001800     PERFORM 310-STEP-UP-TO-BUSINESS-DAY THRU 310-EXIT
001810         UNTIL BUSINESS-DAY.
001820     MOVE WS-CALC-CCYYMMDD TO WS-UPLUSONE-DATE.
001830 300-EXIT.
001840     EXIT.
001850
001860 310-STEP-UP-TO-BUSINESS-DAY.
001870     PERFORM 700-INCREMENT-CALC-DATE THRU 700-EXIT.
001880     PERFORM 850-CHECK-BUSINESS-DAY THRU 850-EXIT.
001890 310-EXIT.
001900     EXIT.
001910
001920 400-SELECT-CLEARING-DATE.
001930     IF WS-ULTIMO-DATE < DTL-TODAYS-DATE
001940         MOVE WS-ULTIMO-DATE TO DTL-CLEARING-DATE
001950     ELSE
001960         IF DTL-TODAYS-DATE NOT > WS-UPLUSONE-DATE
001970             PERFORM 500-COMPUTE-PREV-ULTIMO THRU 500-EXIT
001980             MOVE WS-PREV-ULTIMO-DATE TO DTL-CLEARING-DATE
001990         ELSE
002000             MOVE DTL-TODAYS-DATE TO DTL-CLEARING-DATE
002010         END-IF
002020     END-IF.
002030 400-EXIT.
002040     EXIT.
002050
002060*    PREVIOUS-MONTH ULTIMO -- ONE CALENDAR DAY BACK FROM ULTIMO-
002070*    PLUS-ONE, THEN BACKED UP OVER WEEKENDS AND HOLIDAYS THE SAME
002080*    AS 200-COMPUTE-ULTIMO-DATE DOES FOR THE CURRENT MONTH.
002090 500-COMPUTE-PREV-ULTIMO.
002100     MOVE WS-UPLUSONE-DATE TO WS-CALC-CCYYMMDD.
002110     PERFORM 710-DECREMENT-CALC-DATE THRU 710-EXIT.
002120     PERFORM 850-CHECK-BUSINESS-DAY THRU 850-EXIT.
002130     PERFORM 210-BACK-UP-TO-BUSINESS-DAY THRU 210-EXIT
002140         UNTIL BUSINESS-DAY.
002150     MOVE WS-CALC-CCYYMMDD TO WS-PREV-ULTIMO-DATE.
002160 500-EXIT.
002170     EXIT.
002180
002190*    CALENDAR STEP PARAGRAPHS -- ADD OR SUBTRACT ONE DAY FROM
002200*    WS-CALC-CCYYMMDD, ROLLING THE MONTH AND YEAR AS NEEDED.
002210 700-INCREMENT-CALC-DATE.
002220     ADD 1 TO WS-CALC-DD.
002230     PERFORM 750-GET-DAYS-IN-MONTH THRU 750-EXIT.
002240     IF WS-CALC-DD > WS-DAYS-IN-MONTH
002250         MOVE 1 TO WS-CALC-DD
002260         ADD 1 TO WS-CALC-MM
002270         IF WS-CALC-MM > 12
002280             MOVE 1 TO WS-CALC-MM
002290             ADD 1 TO WS-CALC-CCYY
002300         END-IF
002310     END-IF.
002320 700-EXIT.
002330     EXIT.
002340
002350 710-DECREMENT-CALC-DATE.
002360     IF WS-CALC-DD > 1
002370         SUBTRACT 1 FROM WS-CALC-DD
002380     ELSE
002390         SUBTRACT 1 FROM WS-CALC-MM
002400         IF WS-CALC-MM < 1
002410             MOVE 12 TO WS-CALC-MM
002420             SUBTRACT 1 FROM WS-CALC-CCYY
002430         END-IF
002440         PERFORM 750-GET-DAYS-IN-MONTH THRU 750-EXIT
002450         MOVE WS-DAYS-IN-MONTH TO WS-CALC-DD
002460     END-IF.
002470 710-EXIT.
002480     EXIT.
002490
002500 750-GET-DAYS-IN-MONTH.
002510     IF WS-CALC-MM = 02
002520         PERFORM 760-CHECK-LEAP-YEAR THRU 760-EXIT
002530     ELSE
002540         MOVE WS-DIM-MONTH-DAYS(WS-CALC-MM) TO WS-DAYS-IN-MONTH
002550     END-IF.
002560 750-EXIT.
002570     EXIT.
002580
002590*    LEAP YEAR IF DIVISIBLE BY 4, EXCEPT CENTURY YEARS ARE ONLY
002600*    LEAP IF ALSO DIVISIBLE BY 400 (SO 2000 IS, 1900 WAS NOT).
002610 760-CHECK-LEAP-YEAR.
002620     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-LEAP-Q4
002630                                  REMAINDER WS-LEAP-R4.
002640     IF WS-LEAP-R4 NOT = ZERO
002650         MOVE 28 TO WS-DAYS-IN-MONTH
002660     ELSE
002670         DIVIDE WS-CALC-CCYY BY 100 GIVING WS-LEAP-Q100
002680                                      REMAINDER WS-LEAP-R100
002690         IF WS-LEAP-R100 NOT = ZERO
002700             MOVE 29 TO WS-DAYS-IN-MONTH
002710         ELSE
002720             DIVIDE WS-CALC-CCYY BY 400 GIVING WS-LEAP-Q400
002730                                          REMAINDER WS-LEAP-R400
002740             IF WS-LEAP-R400 = ZERO
002750                 MOVE 29 TO WS-DAYS-IN-MONTH
002760             ELSE
002770                 MOVE 28 TO WS-DAYS-IN-MONTH
002780             END-IF
002790         END-IF
002800     END-IF.
002810 760-EXIT.
002820     EXIT.
002830
002840*    BUSINESS-DAY TEST -- NOT A WEEKEND AND NOT ON THE ENTITY'S
002850*    HOLIDAY LIST FOR WS-CALC-MM / WS-CALC-DD.
002860 850-CHECK-BUSINESS-DAY.
002870     MOVE 'YES' TO WS-BUSINESS-DAY-SW.
002880     PERFORM 800-COMPUTE-DAY-OF-WEEK THRU 800-EXIT.
002890     IF DOW-IS-SATURDAY OR DOW-IS-SUNDAY
002900         MOVE 'NO ' TO WS-BUSINESS-DAY-SW
002910     END-IF.
002920     IF BUSINESS-DAY
002930         SET DTL-HOL-IDX TO 1
002940         PERFORM 855-CHECK-ONE-HOLIDAY THRU 855-EXIT
002950             UNTIL DTL-HOL-IDX > DTL-HOLIDAY-COUNT
002960                OR NOT BUSINESS-DAY
002970     END-IF.
002980 850-EXIT.
002990     EXIT.
003000
003010 855-CHECK-ONE-HOLIDAY.
003020     IF DTL-HOLIDAY-MONTH(DTL-HOL-IDX) = WS-CALC-MM
003030        AND DTL-HOLIDAY-DAY(DTL-HOL-IDX) = WS-CALC-DD
003040         MOVE 'NO ' TO WS-BUSINESS-DAY-SW
003050     END-IF.
003060     SET DTL-HOL-IDX UP BY 1.
003070 855-EXIT.
003080     EXIT.
003090
003100*    ZELLER'S CONGRUENCE -- JANUARY AND FEBRUARY ARE TREATED AS
003110*    MONTHS 13 AND 14 OF THE PRIOR YEAR SO THE FORMULA'S MARCH-
003120*    THROUGH-FEBRUARY YEAR BOUNDARY WORKS OUT.  RESULT IS
003130*    0 = SATURDAY, 1 = SUNDAY, 2 = MONDAY ... 6 = FRIDAY.
003140 800-COMPUTE-DAY-OF-WEEK.
003150     MOVE WS-CALC-CCYY TO WS-Z-YEAR.
003160     MOVE WS-CALC-MM   TO WS-Z-MONTH.
003170     MOVE WS-CALC-DD   TO WS-Z-DAY.
003180     IF WS-Z-MONTH < 3
003190         ADD 12 TO WS-Z-MONTH
003200         SUBTRACT 1 FROM WS-Z-YEAR
003210     END-IF.
003220     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
003230                                 REMAINDER WS-Z-YR-OF-CENT.
003240     COMPUTE WS-Z-TERM-1 = (13 * (WS-Z-MONTH + 1)) / 5.
003250     COMPUTE WS-Z-TERM-2 = WS-Z-YR-OF-CENT / 4.
003260     COMPUTE WS-Z-TERM-3 = WS-Z-CENTURY / 4.
003270     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM-1 + WS-Z-YR-OF-CENT
003280                      + WS-Z-TERM-2 + WS-Z-TERM-3
003290                      + (5 * WS-Z-CENTURY).
003300     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOTIENT
003310                             REMAINDER WS-DOW-CODE.
003320 800-EXIT.
003330     EXIT.
