000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ARC120DM.
000030 AUTHOR.         T G HARRIS.
000040 INSTALLATION.   COBOL DEV CENTER.
000050 DATE-WRITTEN.   03/21/94.
000060 DATE-COMPILED.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*         ARC120DM COMPACTS AND PARSES THE NIGHTLY DMS DISPUTE
000130*         CASE EXTRACT FOR ONE PROCESSING ENTITY, THEN SORTS THE
000140*         SURVIVING CASES DESCENDING BY CASE ID SO THE
000150*         CONSOLIDATOR (ARC200CN) CAN WALK BOTH EXTRACTS IN
000160*         MATCHING SEQUENCE.  THE DMS REPORT IS A PIPE-FRAMED
000170*         TEXT DUMP LIKE THE FBL5N ONE ARC110FB HANDLES.
000180*
000190*              INPUT FILE   -  DDS0001.ARDMS.RAWTXT
000200*              OUTPUT FILE  -  DDS0001.ARDMS.CASES (SORTED)
000210*              WORK FILE    -  SORTWK01
000220*
000230******************************************************************
000240*                     C H A N G E   L O G
000250******************************************************************
000260*    DATE     BY   TICKET     DESCRIPTION
000270*  --------  ----  ---------  ------------------------------------
000280*  03/21/94  TGH   AR-0033    ORIGINAL PROGRAM.
000290*  02/02/97  TGH   AR-0221    STATUS-AC NOW BUILT FROM THE F30
000300*                             SPEC 50 CHAR LIMIT -- TRUNCATE ON
000310*                             THE WAY IN SO ARC500ST NEVER SEES
000320*                             AN OVERSIZE COMMENT TO GROW.
000330*  06/09/98  SDM   AR-0267    Y2K -- CREATED-ON DATE SPLIT TO A
000340*                             FOUR DIGIT YEAR SUBFIELD.
000350*  09/14/01  KLM   AR-0319    RAISE MAX RAW LINE TO 220 BYTES TO
000360*                             MATCH THE WIDER DMS EXPORT FORMAT.
000370*  03/19/07  KLM   AR-0341    150-CHECK-LINE-IS-DATA WAS DIGIT-
000380*                             CHECKING FIELD 1 (DEBTOR) INSTEAD
000390*                             OF FIELD 3 (NOTIFICATION).  ADDED
000400*                             THE FORWARD PIPE SCAN TO LOCATE
000410*                             FIELD 3 BEFORE TESTING IT.
000420*  08/10/26  RRB   AR-0355    400-BUILD-SORT-RECORD WAS MOVING
000430*                             RAW FIELD 3 (THE COMBINED 12-DIGIT
000440*                             NOTIFICATION) STRAIGHT INTO NOTIF-
000450*                             TYPE AND TREATING FIELD 4 AS NOTIF-
000460*                             SEQUENCE, SHIFTING EVERY FIELD FROM
000470*                             STATUS-SALES ON ONE COLUMN SHORT --
000480*                             ROOT-CAUSE WAS ACTUALLY RECEIVING
000490*                             THE AUTOCLAIMS-NOTE TEXT.  SPLIT
000500*                             FIELD 3 BY REF-MOD LIKE 320-BUILD-
000510*                             DATE SPLITS A DATE, AND SHIFTED THE
000520*                             REMAINING MOVES BACK ONE COLUMN.
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.    IBM-390.
000580 OBJECT-COMPUTER.    IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT DMS-RAW-FILE
000650         ASSIGN TO UT-S-ARDMSRAW
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-DMSRAW-STATUS.
000680
000690     SELECT DMS-SORT-WORK
000700         ASSIGN TO SORTWK01.
000710
000720     SELECT DMS-CASES-FILE
000730         ASSIGN TO UT-S-ARDMSOUT
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS IS WS-DMSOUT-STATUS.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800 FD  DMS-RAW-FILE
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 220 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS DMS-RAW-LINE.
000860 01  DMS-RAW-LINE                     PIC X(220).
000870
000880 SD  DMS-SORT-WORK
000890     RECORD CONTAINS 253 CHARACTERS
000900     DATA RECORD IS SRT-CASE-REC.
000910     COPY ARCDISP REPLACING ==:PFX:== BY ==SRT==.
000920
000930 FD  DMS-CASES-FILE
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 253 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS OUT-CASE-REC.
000990     COPY ARCDISP REPLACING ==:PFX:== BY ==OUT==.
001000
001010 WORKING-STORAGE SECTION.
001020
001030*    STANDALONE SCAN SUBSCRIPTS -- LINE-LENGTH BACKSCAN AND THE
001040*    FORWARD PIPE COUNT, NEITHER OF WHICH TRAVELS WITH A GROUP,
001050*    SO BOTH STAY AT THE 77 LEVEL THE WAY A LONE SUBSCRIPT ALWAYS
001060*    HAS IN THIS SHOP'S PROGRAMS.
001070 77  WS-SCAN-SUB                      PIC 9(03) COMP VALUE ZERO.
001080 77  WS-SCAN-POS                      PIC 9(03) COMP VALUE ZERO.
001090 77  WS-PIPE-COUNT                    PIC 9(01) COMP VALUE ZERO.
001100 77  WS-THIRD-FIELD-START             PIC 9(03) COMP VALUE ZERO.
001110
001120 01  FILE-STATUS-CODES.
001130     05  WS-DMSRAW-STATUS             PIC X(02) VALUE SPACES.
001140         88  DMSRAW-OK                    VALUE '00'.
001150     05  WS-DMSOUT-STATUS             PIC X(02) VALUE SPACES.
001160         88  DMSOUT-OK                    VALUE '00'.
001170     05  FILLER                       PIC X(02).
001180
001190 01  PROGRAM-INDICATOR-SWITCHES.
001200     05  WS-EOF-RAW-SW                PIC X(03) VALUE 'NO '.
001210         88  EOF-RAW                      VALUE 'YES'.
001220     05  WS-LINE-IS-DATA-SW           PIC X(03) VALUE 'NO '.
001230         88  LINE-IS-DATA                 VALUE 'YES'.
001240     05  FILLER                       PIC X(02).
001250
001260 01  COUNTERS-AND-ACCUMULATORS.
001270     05  WS-LINES-READ                PIC 9(07) COMP VALUE ZERO.
001280     05  WS-CASES-KEPT                PIC 9(07) COMP VALUE ZERO.
001290     05  WS-LINES-DISCARDED           PIC 9(07) COMP VALUE ZERO.
001300     05  FILLER                       PIC X(04).
001310
001320 01  WS-LINE-SCAN-FIELDS.
001330     05  WS-LINE-LEN                  PIC 9(03) COMP VALUE ZERO.
001340     05  WS-STRIPPED-LINE             PIC X(220) VALUE SPACES.
001350*    THE PIPE-CHECK LOGIC ONLY EVER CARES ABOUT THE FIRST BYTE
001360*    OF THE STRIPPED LINE -- SAME VIEW ARC110FB KEEPS FOR ITS
001370*    OWN RAW-LINE SCAN.
001380     05  WS-STRIPPED-LINE-LEAD REDEFINES WS-STRIPPED-LINE.
001390         10  WS-STRIPPED-FIRST-CHAR   PIC X(01).
001400         10  WS-STRIPPED-REST         PIC X(219).
001410     05  FILLER                       PIC X(04).
001420
001430 01  WS-SPLIT-FIELDS.
001440     05  WS-FIELD-TAB OCCURS 14 TIMES INDEXED BY WS-FIELD-IDX
001450                                      PIC X(30).
001460     05  FILLER                       PIC X(04).
001470
001480 01  WS-TRIM-WORK.
001490     05  WS-TRIM-IN                   PIC X(30).
001500     05  WS-TRIM-OUT                  PIC X(30).
001510     05  WS-TRIM-POS                  PIC 9(02) COMP.
001520*    NUMERIC-CHECK VIEW OF THE CASE-ID FIELD (WS-FIELD-TAB(2))
001530*    BEFORE IT GOES INTO SRT-CASE-ID -- RIGHT-JUSTIFIED SO A
001540*    SHORT CASE ID SORTS THE SAME AS ITS ZERO-FILLED COUSIN.
001550     05  WS-CASEID-CHECK              PIC X(30).
001560     05  WS-CASEID-CHECK-N REDEFINES
001570                              WS-CASEID-CHECK PIC 9(30).
001580     05  FILLER                       PIC X(04).
001590
001600 01  WS-MISC-FLDS.
001610     05  WS-CURRENT-DATE-FIELDS.
001620         10  WS-CURRENT-YEAR          PIC 9(04).
001630         10  WS-CURRENT-MONTH         PIC 9(02).
001640         10  WS-CURRENT-DAY           PIC 9(02).
001650*    COMPRESSED CCYYMMDD VIEW FOR THE DIAGNOSTIC BANNER DATE STAMP.
001660     05  WS-CURRENT-DATE-COMPRESSED REDEFINES
001670                                  WS-CURRENT-DATE-FIELDS.
001680         10  WS-CURRENT-CCYY          PIC 9(04).
001690         10  WS-CURRENT-MMDD          PIC 9(04).
001700     05  ABEND-REASON                 PIC X(50) VALUE SPACES.
001710     05  FILLER                       PIC X(04).
001720
001730 PROCEDURE DIVISION.
001740
001750 000-MAINLINE.
001760     SORT DMS-SORT-WORK
001770         ON DESCENDING KEY SRT-CASE-ID
001780         INPUT PROCEDURE  IS 100-SELECT-CASES THRU 100-EXIT
001790         OUTPUT PROCEDURE IS 200-WRITE-SORTED-CASES THRU 200-EXIT.
001800     PERFORM 700-WRITE-DIAGNOSTICS THRU 700-EXIT.
001810     MOVE ZERO TO RETURN-CODE.
001820     GOBACK.
001830
001840******************************************************************
001850* SORT INPUT PROCEDURE -- READ THE RAW DMS EXTRACT, KEEP ONLY    *
001860* DATA LINES, SPLIT THEM INTO THE 14 DMS FIELDS, AND RELEASE     *
001870* THEM TO THE SORT.                                              *
001880******************************************************************
001890 100-SELECT-CASES.
001900     OPEN INPUT DMS-RAW-FILE.
001910     PERFORM 900-READ-RAW-LINE THRU 900-EXIT.
001920 100-SELECT-LOOP.
001930     IF EOF-RAW
001940         GO TO 100-SELECT-DONE.
001950     PERFORM 150-CHECK-LINE-IS-DATA THRU 150-EXIT.
001960     IF LINE-IS-DATA
001970         PERFORM 300-STRIP-AND-SPLIT THRU 300-EXIT
001980         PERFORM 400-BUILD-SORT-RECORD THRU 400-EXIT
001990         RELEASE DMS-SORT-REC
002000         ADD +1 TO WS-CASES-KEPT
002010     ELSE
002020         ADD +1 TO WS-LINES-DISCARDED.
002030     PERFORM 900-READ-RAW-LINE THRU 900-EXIT.
002040     GO TO 100-SELECT-LOOP.
002050 100-SELECT-DONE.
002060     CLOSE DMS-RAW-FILE.
002070 100-EXIT.
002080     EXIT.
002090
002100******************************************************************
002110* A KEPT DMS DATA LINE IS '|<FIELD>|<FIELD>|<DIGITS>...' -- THE  *
002120* LINE STARTS WITH A PIPE, AND THE THIRD PIPE-DELIMITED FIELD    *
002130* (NOTIFICATION NUMBER) IS ALL DIGITS.  DEBTOR (FIELD 1) AND     *
002140* CASE ID (FIELD 2) ARE NOT DIGIT-CHECKED HERE -- THEY GET       *
002150* THEIR OWN VALIDATION FURTHER DOWN THE PIPELINE.                *
002160*    AR-0341 (03/19/07, KLM) -- THIS PARAGRAPH USED TO TEST      *
002170*    POSITION 2 (FIELD 1, DEBTOR) BY MISTAKE.  A LINE WHOSE      *
002180*    DEBTOR HAPPENED TO BE ALL DIGITS BUT WHOSE NOTIFICATION      *
002190*    NUMBER WAS BLANK OR TEXT WAS BEING KEPT AS A DATA LINE.      *
002200******************************************************************
002210 150-CHECK-LINE-IS-DATA.
002220     MOVE 'NO ' TO WS-LINE-IS-DATA-SW.
002230     PERFORM 160-FIND-LINE-LENGTH THRU 160-EXIT.
002240     IF WS-LINE-LEN > 2
002250         IF DMS-RAW-LINE(1:1) = '|'
002260             PERFORM 152-FIND-THIRD-FIELD-START THRU 152-EXIT
002270             IF WS-THIRD-FIELD-START > 0
002280                AND WS-THIRD-FIELD-START NOT > WS-LINE-LEN
002290                 IF DMS-RAW-LINE(WS-THIRD-FIELD-START:1) IS NUMERIC
002300                     MOVE 'YES' TO WS-LINE-IS-DATA-SW
002310                 END-IF
002320             END-IF
002330         END-IF
002340     END-IF.
002350 150-EXIT.
002360     EXIT.
002370
002380******************************************************************
002390* LOCATE THE FIRST BYTE OF THE THIRD PIPE-DELIMITED FIELD BY      *
002400* COUNTING PIPES FORWARD FROM THE FRONT OF THE LINE.  THE THIRD   *
002410* PIPE ENCOUNTERED (THE LEADING PIPE COUNTS AS THE FIRST) ENDS    *
002420* FIELD TWO -- WS-SCAN-POS IS ALREADY ONE PAST IT WHEN THE LOOP   *
002430* STOPS, SO IT IS LEFT POINTING AT THE START OF FIELD THREE.      *
002440* NO THIRD PIPE ON THE LINE LEAVES WS-THIRD-FIELD-START ZERO.     *
002450******************************************************************
002460 152-FIND-THIRD-FIELD-START.
002470     MOVE ZERO TO WS-THIRD-FIELD-START.
002480     MOVE ZERO TO WS-PIPE-COUNT.
002490     MOVE 1 TO WS-SCAN-POS.
002500     PERFORM 153-SCAN-FOR-PIPE THRU 153-EXIT
002510         UNTIL WS-PIPE-COUNT = 3
002520            OR WS-SCAN-POS > WS-LINE-LEN.
002530     IF WS-PIPE-COUNT = 3
002540         MOVE WS-SCAN-POS TO WS-THIRD-FIELD-START
002550     END-IF.
002560 152-EXIT.
002570     EXIT.
002580
002590 153-SCAN-FOR-PIPE.
002600     IF DMS-RAW-LINE(WS-SCAN-POS:1) = '|'
002610         ADD 1 TO WS-PIPE-COUNT
002620     END-IF.
002630     ADD 1 TO WS-SCAN-POS.
002640 153-EXIT.
002650     EXIT.
002660
002670 160-FIND-LINE-LENGTH.
002680     MOVE 220 TO WS-LINE-LEN.
002690     MOVE 220 TO WS-SCAN-SUB.
002700     PERFORM 165-BACKSCAN-FOR-DATA THRU 165-EXIT
002710         UNTIL WS-SCAN-SUB = 0
002720            OR DMS-RAW-LINE(WS-SCAN-SUB:1) NOT = SPACE.
002730     MOVE WS-SCAN-SUB TO WS-LINE-LEN.
002740 160-EXIT.
002750     EXIT.
002760
002770 165-BACKSCAN-FOR-DATA.
002780     SUBTRACT 1 FROM WS-SCAN-SUB.
002790 165-EXIT.
002800     EXIT.
002810
002820 300-STRIP-AND-SPLIT.
002830     MOVE SPACES TO WS-STRIPPED-LINE.
002840     MOVE DMS-RAW-LINE(2:WS-LINE-LEN - 2) TO WS-STRIPPED-LINE.
002850     INSPECT WS-STRIPPED-LINE REPLACING ALL '"' BY SPACE.
002860     SET WS-FIELD-IDX TO 1.
002870     PERFORM 310-CLEAR-FIELD-TAB THRU 310-EXIT
002880         UNTIL WS-FIELD-IDX > 14.
002890     UNSTRING WS-STRIPPED-LINE DELIMITED BY '|'
002900         INTO WS-FIELD-TAB(1)  WS-FIELD-TAB(2)  WS-FIELD-TAB(3)
002910              WS-FIELD-TAB(4)  WS-FIELD-TAB(5)  WS-FIELD-TAB(6)
002920              WS-FIELD-TAB(7)  WS-FIELD-TAB(8)  WS-FIELD-TAB(9)
002930              WS-FIELD-TAB(10) WS-FIELD-TAB(11) WS-FIELD-TAB(12)
002940              WS-FIELD-TAB(13) WS-FIELD-TAB(14).
002950     SET WS-FIELD-IDX TO 1.
002960     PERFORM 320-TRIM-ONE-FIELD THRU 320-EXIT
002970         UNTIL WS-FIELD-IDX > 14.
002980 300-EXIT.
002990     EXIT.
003000
003010 310-CLEAR-FIELD-TAB.
003020     MOVE SPACES TO WS-FIELD-TAB(WS-FIELD-IDX).
003030     SET WS-FIELD-IDX UP BY 1.
003040 310-EXIT.
003050     EXIT.
003060
003070 320-TRIM-ONE-FIELD.
003080     MOVE WS-FIELD-TAB(WS-FIELD-IDX) TO WS-TRIM-IN.
003090     PERFORM 350-LEFT-TRIM-FIELD THRU 350-EXIT.
003100     MOVE WS-TRIM-OUT TO WS-FIELD-TAB(WS-FIELD-IDX).
003110     SET WS-FIELD-IDX UP BY 1.
003120 320-EXIT.
003130     EXIT.
003140
003150 350-LEFT-TRIM-FIELD.
003160     MOVE SPACES TO WS-TRIM-OUT.
003170     MOVE 1 TO WS-TRIM-POS.
003180     PERFORM 355-SCAN-FOR-NONSPACE THRU 355-EXIT
003190         UNTIL WS-TRIM-POS > 30
003200            OR WS-TRIM-IN(WS-TRIM-POS:1) NOT = SPACE.
003210     IF WS-TRIM-POS < 30
003220         MOVE WS-TRIM-IN(WS-TRIM-POS:) TO WS-TRIM-OUT.
003230 350-EXIT.
003240     EXIT.
003250
003260 355-SCAN-FOR-NONSPACE.
003270     ADD 1 TO WS-TRIM-POS.
003280 355-EXIT.
003290     EXIT.
003300
003310******************************************************************
003320* FIELD ORDER ON THE DMS EXTRACT:                                *
003330*   1 DEBTOR  2 CASE-ID  3 NOTIFICATION (12 DIGITS -- FIRST 3    *
003340*     ARE THE NOTIF-TYPE, LAST 9 ARE THE NOTIF-SEQUENCE, SPLIT   *
003350*     BY REF-MOD THE SAME WAY 320-BUILD-DATE SPLITS A DATE)      *
003360*   4 STATUS-SALES  5 ASSIGNMENT  6 STATUS  7 CREATED-ON         *
003370*   8 STATUS-AC  9 PROCESSOR  10 CATEGORY-DESC  11 ROOT-CAUSE    *
003380*  12 AUTOCLAIMS-NOTE / FAX-NUMBER  13 CATEGORY                  *
003390******************************************************************
003400 400-BUILD-SORT-RECORD.
003410     INITIALIZE SRT-CASE-REC.
003420     MOVE WS-FIELD-TAB(1)  TO SRT-DEBITOR.
003430     MOVE WS-FIELD-TAB(2)  TO SRT-CASE-ID.
003440     MOVE WS-FIELD-TAB(3)(1:3)  TO SRT-NOTIF-TYPE.
003450     MOVE WS-FIELD-TAB(3)(4:9) TO SRT-NOTIF-SEQUENCE.
003460     MOVE WS-FIELD-TAB(4)  TO SRT-STATUS-SALES.
003470     MOVE WS-FIELD-TAB(5)  TO SRT-ASSIGNMENT-DISP.
003480     MOVE WS-FIELD-TAB(6)  TO SRT-STATUS.
003490     MOVE WS-FIELD-TAB(7)(1:2)  TO SRT-CREATED-DD.
003500     MOVE WS-FIELD-TAB(7)(4:2)  TO SRT-CREATED-MM.
003510     MOVE WS-FIELD-TAB(7)(7:4)  TO SRT-CREATED-YYYY.
003520     IF WS-FIELD-TAB(8)(50:1) NOT = SPACE
003530         MOVE WS-FIELD-TAB(8)(1:50) TO SRT-STATUS-AC
003540     ELSE
003550         MOVE WS-FIELD-TAB(8) TO SRT-STATUS-AC.
003560     MOVE WS-FIELD-TAB(9)  TO SRT-PROCESSOR.
003570     MOVE WS-FIELD-TAB(10) TO SRT-CATEGORY-DESC.
003580     MOVE WS-FIELD-TAB(11) TO SRT-ROOT-CAUSE.
003590     MOVE WS-FIELD-TAB(12) TO SRT-AUTOCLAIMS-NOTE.
003600     MOVE WS-FIELD-TAB(12) TO SRT-FAX-NUMBER.
003610     MOVE WS-FIELD-TAB(13) TO SRT-CATEGORY.
003620 400-EXIT.
003630     EXIT.
003640
003650******************************************************************
003660* SORT OUTPUT PROCEDURE -- RETURN EACH SORTED RECORD AND WRITE   *
003670* IT TO THE ENTITY'S CASE FILE, WHICH ARC200CN READS SEQUENTIAL. *
003680******************************************************************
003690 200-WRITE-SORTED-CASES.
003700     OPEN OUTPUT DMS-CASES-FILE.
003710     MOVE 'NO ' TO WS-EOF-RAW-SW.
003720     PERFORM 250-RETURN-SORT-REC THRU 250-EXIT.
003730 200-WRITE-LOOP.
003740     IF EOF-RAW
003750         GO TO 200-WRITE-DONE.
003760     MOVE SRT-CASE-REC TO OUT-CASE-REC.
003770     WRITE OUT-CASE-REC.
003780     PERFORM 250-RETURN-SORT-REC THRU 250-EXIT.
003790     GO TO 200-WRITE-LOOP.
003800 200-WRITE-DONE.
003810     CLOSE DMS-CASES-FILE.
003820 200-EXIT.
003830     EXIT.
003840
003850 250-RETURN-SORT-REC.
003860     RETURN DMS-SORT-WORK
003870         AT END MOVE 'YES' TO WS-EOF-RAW-SW.
003880 250-EXIT.
003890     EXIT.
003900
003910 700-WRITE-DIAGNOSTICS.
003920     DISPLAY 'ARC120DM - DMS PREPROCESSOR COMPLETE'.
003930     DISPLAY 'RAW LINES READ      : ' WS-LINES-READ.
003940     DISPLAY 'CASES KEPT / SORTED : ' WS-CASES-KEPT.
003950     DISPLAY 'LINES DISCARDED     : ' WS-LINES-DISCARDED.
003960 700-EXIT.
003970     EXIT.
003980
003990 900-READ-RAW-LINE.
004000     READ DMS-RAW-FILE
004010         AT END MOVE 'YES' TO WS-EOF-RAW-SW
004020         GO TO 900-EXIT
004030     END-READ.
004040     ADD +1 TO WS-LINES-READ.
004050 900-EXIT.
004060     EXIT.
