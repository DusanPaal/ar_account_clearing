000100******************************************************************
000200*    ARCITEM  --  OPEN ITEM (FBL5N EXTRACT) RECORD LAYOUT        *
000300*    ONE ROW PER OPEN AR LINE ITEM, PLUS THE FIELDS THE          *
000400*    EVALUATOR/CONSOLIDATOR ADD DURING PROCESSING.               *
000500*    RRB 03/14/94 ORIGINAL LAYOUT FOR THE AR CLEARING SUITE      *
000600*    TGH 11/02/96 ADDED VIRTUAL-ID FOR MULTI-CASE ITEM TEXT      *
000700*    SDM 06/09/98 WIDENED WARNINGS TO X(60) PER AUDIT REQUEST    *
000800******************************************************************
000900 01  FBL-ITEM-REC.
001000     05  FBL-DOCUMENT-NUMBER          PIC 9(10).
001100     05  FBL-ASSIGNMENT-ACC           PIC X(18).
001200     05  FBL-DOCUMENT-TYPE            PIC X(02).
001300         88  FBL-DOCTYPE-CREDIT-MEMO      VALUE 'DG'.
001400         88  FBL-DOCTYPE-PAYMENT          VALUE 'DZ'.
001500         88  FBL-DOCTYPE-DEBIT-ADVICE     VALUE 'DA'.
001600         88  FBL-DOCTYPE-INVOICE          VALUE 'DR'.
001700     05  FBL-DOCUMENT-DATE.
001800         10  FBL-DOC-DATE-DD          PIC 9(02).
001900         10  FBL-DOC-DATE-MM          PIC 9(02).
002000         10  FBL-DOC-DATE-YYYY        PIC 9(04).
002100     05  FBL-DUE-DATE.
002200         10  FBL-DUE-DATE-DD          PIC 9(02).
002300         10  FBL-DUE-DATE-MM          PIC 9(02).
002400         10  FBL-DUE-DATE-YYYY        PIC 9(04).
002500     05  FBL-DUE-DATE-COMPRESSED REDEFINES FBL-DUE-DATE.
002600         10  FBL-DUE-CCYYMMDD-DD      PIC 9(02).
002700         10  FBL-DUE-CCYYMMDD-REST    PIC 9(06).
002800     05  FBL-DC-AMOUNT                PIC S9(11)V99.
002900     05  FBL-CURRENCY                 PIC X(03).
003000     05  FBL-TAX                      PIC X(02).
003100     05  FBL-TEXT                     PIC X(50).
003200     05  FBL-BRANCH                   PIC 9(08).
003300     05  FBL-HEAD-OFFICE-TXT          PIC X(08).
003400     05  FBL-HEAD-OFFICE-NUM  REDEFINES FBL-HEAD-OFFICE-TXT
003500                                      PIC 9(08).
003600     05  FBL-ID                       PIC 9(08).
003700     05  FBL-VIRTUAL-ID               PIC 9(08).
003800     05  FBL-MATCH-FLAGS.
003900         10  FBL-ID-MATCH-SW          PIC X(01) VALUE 'N'.
004000             88  FBL-ID-MATCH             VALUE 'Y'.
004100         10  FBL-AMOUNT-MATCH-SW      PIC X(01) VALUE 'N'.
004200             88  FBL-AMOUNT-MATCH         VALUE 'Y'.
004300         10  FBL-TAX-MATCH-SW         PIC X(01) VALUE 'N'.
004400             88  FBL-TAX-MATCH            VALUE 'Y'.
004500     05  FBL-WARNINGS                 PIC X(60).
004600     05  FILLER                       PIC X(15).
