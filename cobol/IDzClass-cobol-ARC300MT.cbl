000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ARC300MT.
000030 AUTHOR.         R R BOWMAN.
000040 INSTALLATION.   COBOL DEV CENTER.
000050 DATE-WRITTEN.   04/11/94.
000060 DATE-COMPILED.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*         ARC300MT IS THE ITEM EVALUATOR.  IT READS THE
000130*         CONSOLIDATED ITEM FILE ARC200CN WROTE (DESCENDING ID
000140*         ORDER, SO EVERY ITEM SHARING AN ID IS ALREADY
000150*         ADJACENT), GROUPS CONSECUTIVE ITEMS ON ID, AND SETS
000160*         THE THREE MATCH FLAGS -- ID-MATCH, TAX-MATCH AND
000170*         AMOUNT-MATCH -- FOR EVERY ITEM IN A GROUP OF TWO OR
000180*         MORE.  ITEMS WITH NO ID (ID = ZERO) OR WHOSE ID IS
000190*         UNIQUE ON THE FILE PASS THROUGH WITH ALL THREE FLAGS
000200*         LEFT 'N'.  ITEMS WITH ALL THREE FLAGS 'Y' ARE THE
000210*         MATCHED SET ARC400CL WILL BUILD CLEARING RECORDS FROM.
000220*
000230*         THRESHOLDS AND THE COMPATIBLE-TAX-CODE LIST COME FROM
000240*         ARCRULE.  THE TAX-THRESHOLD TABLE HAS NO VALUE CLAUSE
000250*         SO 150-LOAD-RULE-TABLES BELOW LOADS ENTITY 4400'S
000260*         CURRENT FIGURES -- SEE THAT PARAGRAPH WHEN A NEW
000270*         ENTITY IS ONBOARDED.
000280*
000290*              INPUT FILE   -  DDS0001.ARCONS.ITEMS
000300*              OUTPUT FILE  -  DDS0001.ARMAT.ITEMS
000310*
000320******************************************************************
000330*                     C H A N G E   L O G
000340******************************************************************
000350*    DATE     BY   TICKET     DESCRIPTION
000360*  --------  ----  ---------  ------------------------------------
000370*  04/11/94  RRB   AR-0041    ORIGINAL PROGRAM.
000380*  10/11/95  RRB   AR-0148    TAX-MATCH NOW ALLOWS THE TWO-CODE
000390*                             ONE-BLANK CASE AGAINST THE
000400*                             COMPATIBLE-TAX-CODE LIST.
000410*  06/09/98  SDM   AR-0268    Y2K REVIEW -- NO TWO DIGIT YEAR
000420*                             WINDOWS FOUND IN THIS PROGRAM.
000430*  02/25/99  SDM   AR-0272    RAISED THE GROUP TABLE TO 20
000440*                             ENTRIES -- ENTITY 4400 HAD A
000450*                             17-ITEM CASE IN JANUARY.
000460*  03/19/07  KLM   AR-0341    RAISED THE GROUP TABLE AGAIN TO 200
000470*                             ENTRIES AFTER AUDIT ASKED WHY THE
000480*                             OVERFLOW BRANCH HAD NO GUARANTEE OF
000490*                             CATCHING EVERY REAL CASE SIZE.  ALSO
000500*                             MADE THE OVERFLOW BRANCH TAG THE
000510*                             LOST ITEM'S ID ONTO THE LAST GROUP
000520*                             MEMBER'S WARNINGS INSTEAD OF JUST
000530*                             DISPLAYING AND DROPPING IT.
000540******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.    IBM-390.
000590 OBJECT-COMPUTER.    IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT MATCH-IN-FILE
000660         ASSIGN TO UT-S-ARCONOUT
000670         ORGANIZATION IS SEQUENTIAL
000680         FILE STATUS IS WS-MATCHIN-STATUS.
000690
000700     SELECT MATCH-OUT-FILE
000710         ASSIGN TO UT-S-ARMATOUT
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WS-MATCHOUT-STATUS.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770
000780 FD  MATCH-IN-FILE
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 224 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS MIN-ITEM-REC.
000840     COPY ARCITEM REPLACING ==FBL-== BY ==MIN-==.
000850
000860 FD  MATCH-OUT-FILE
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 224 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS MOU-ITEM-REC.
000920     COPY ARCITEM REPLACING ==FBL-== BY ==MOU-==.
000930
000940 WORKING-STORAGE SECTION.
000950
000960*    STANDALONE SCRATCH COUNTERS -- NOT PART OF ANY GROUP, SO
000970*    THEY STAY AT THE 77 LEVEL THE WAY THE SHOP HAS ALWAYS
000980*    DECLARED A LONE BACKSCAN SUBSCRIPT OR POINTER.
000990 77  WS-WARN-SCAN-SUB                 PIC 9(02) COMP.
001000 77  WS-WARN-POINTER                  PIC 9(02) COMP.
001010
001020 01  FILE-STATUS-CODES.
001030     05  WS-MATCHIN-STATUS            PIC X(02) VALUE SPACES.
001040     05  WS-MATCHOUT-STATUS           PIC X(02) VALUE SPACES.
001050     05  FILLER                       PIC X(02).
001060
001070 01  PROGRAM-INDICATOR-SWITCHES.
001080     05  WS-EOF-MATCHIN-SW            PIC X(03) VALUE 'NO '.
001090         88  EOF-MATCHIN                  VALUE 'YES'.
001100     05  WS-GROUP-HAS-POS-SW          PIC X(03) VALUE 'NO '.
001110         88  GROUP-HAS-POS                VALUE 'YES'.
001120     05  WS-GROUP-HAS-NEG-SW          PIC X(03) VALUE 'NO '.
001130         88  GROUP-HAS-NEG                VALUE 'YES'.
001140     05  WS-ID-MATCH-SW               PIC X(01) VALUE 'N'.
001150         88  WS-ID-MATCH                  VALUE 'Y'.
001160     05  WS-TAX-MATCH-SW              PIC X(01) VALUE 'N'.
001170         88  WS-TAX-MATCH                 VALUE 'Y'.
001180     05  WS-AMOUNT-MATCH-SW           PIC X(01) VALUE 'N'.
001190         88  WS-AMOUNT-MATCH              VALUE 'Y'.
001200     05  WS-TAX-COMPATIBLE-SW         PIC X(03) VALUE 'NO '.
001210         88  TAX-IS-COMPATIBLE            VALUE 'YES'.
001220     05  WS-TAX-ALREADY-LISTED-SW     PIC X(03) VALUE 'NO '.
001230         88  TAX-ALREADY-LISTED           VALUE 'YES'.
001240     05  WS-THRESH-FOUND-SW           PIC X(03) VALUE 'NO '.
001250         88  THRESH-FOUND                 VALUE 'YES'.
001260     05  FILLER                       PIC X(02).
001270
001280*    RULE TABLES -- BASE THRESHOLD, THE PER-TAX-CODE THRESHOLD
001290*    TABLE AND THE COMPATIBLE-TAX-CODE LIST.  THE COMPATIBLE
001300*    LIST SELF-LOADS FROM THE COPYBOOK'S OWN VALUE CLAUSE; THE
001310*    OTHER TWO ARE POPULATED BY 150-LOAD-RULE-TABLES BELOW.
001320     COPY ARCRULE.
001330
001340 01  COUNTERS-AND-ACCUMULATORS.
001350     05  WS-ITEMS-READ                PIC 9(07) COMP VALUE ZERO.
001360     05  WS-ITEMS-WRITTEN             PIC 9(07) COMP VALUE ZERO.
001370     05  WS-GROUPS-EVALUATED          PIC 9(07) COMP VALUE ZERO.
001380     05  WS-GROUPS-MATCHED            PIC 9(07) COMP VALUE ZERO.
001390     05  WS-TABLE-SUB                 PIC 9(04) COMP VALUE ZERO.
001400     05  WS-PREVIOUS-ID               PIC 9(08) VALUE ZERO.
001410     05  WS-GROUP-SUM                 PIC S9(11)V99 VALUE ZERO.
001420     05  WS-ABS-SUM                   PIC S9(11)V99 VALUE ZERO.
001430     05  WS-EFFECTIVE-TAX-CODE        PIC X(02) VALUE SPACES.
001440     05  WS-EFFECTIVE-THRESHOLD       PIC S9(05)V99 VALUE ZERO.
001450     05  WS-COMPAT-CODE-HOLD          PIC X(02) VALUE SPACES.
001460     05  FILLER                       PIC X(04).
001470
001480*    DISTINCT-TAX-CODE WORK TABLE -- THE MATCHING RULE ONLY CARES
001490*    WHETHER THE GROUP HAS ONE, TWO-WITH-A-BLANK, OR SOME OTHER
001500*    MIX, SO SIX SLOTS IS FAR MORE THAN A REAL GROUP CAN FILL.
001510 01  WS-DISTINCT-TAX-CONTROL.
001520     05  WS-DISTINCT-TAX-COUNT        PIC 9(02) COMP VALUE ZERO.
001530     05  WS-DISTINCT-TAX-TABLE OCCURS 6 TIMES
001540                                INDEXED BY WS-DIST-IDX.
001550         10  WS-DIST-TAX-CODE         PIC X(02).
001560     05  FILLER                       PIC X(02).
001570
001580*    MATCH GROUP WORK TABLE -- HOLDS EVERY ITEM SHARING THE
001590*    CURRENT ID UNTIL THE GROUP BREAKS, SO THE MATCH FLAGS CAN
001600*    BE SET ON ALL MEMBERS BEFORE ANY OF THEM ARE WRITTEN.
001610 01  WS-GROUP-TABLE-CONTROL.
001620     05  WS-GROUP-COUNT               PIC 9(04) COMP VALUE ZERO.
001630     05  WS-GROUP-OVERFLOW-SW         PIC X(03) VALUE 'NO '.
001640         88  GROUP-OVERFLOW               VALUE 'YES'.
001650     05  WS-GROUP-ENTRY OCCURS 200 TIMES
001660                        INDEXED BY WS-GRP-IDX.
001670         10  MGR-DOCUMENT-NUMBER      PIC 9(10).
001680         10  MGR-ASSIGNMENT-ACC       PIC X(18).
001690         10  MGR-DOCUMENT-TYPE        PIC X(02).
001700         10  MGR-DOCUMENT-DATE.
001710             15  MGR-DOC-DATE-DD      PIC 9(02).
001720             15  MGR-DOC-DATE-MM      PIC 9(02).
001730             15  MGR-DOC-DATE-YYYY    PIC 9(04).
001740         10  MGR-DOC-DATE-COMPRESSED REDEFINES
001750                                  MGR-DOCUMENT-DATE.
001760             15  MGR-DOC-CCYYMMDD-DD  PIC 9(02).
001770             15  MGR-DOC-CCYYMMDD-REST PIC 9(06).
001780         10  MGR-DUE-DATE.
001790             15  MGR-DUE-DATE-DD      PIC 9(02).
001800             15  MGR-DUE-DATE-MM      PIC 9(02).
001810             15  MGR-DUE-DATE-YYYY    PIC 9(04).
001820         10  MGR-DUE-DATE-COMPRESSED REDEFINES
001830                                  MGR-DUE-DATE.
001840             15  MGR-DUE-CCYYMMDD-DD  PIC 9(02).
001850             15  MGR-DUE-CCYYMMDD-REST PIC 9(06).
001860         10  MGR-DC-AMOUNT            PIC S9(11)V99.
001870         10  MGR-CURRENCY             PIC X(03).
001880         10  MGR-TAX                  PIC X(02).
001890         10  MGR-TEXT                 PIC X(50).
001900         10  MGR-BRANCH               PIC 9(08).
001910         10  MGR-HEAD-OFFICE-TXT      PIC X(08).
001920         10  MGR-HEAD-OFFICE-NUM REDEFINES
001930                                  MGR-HEAD-OFFICE-TXT
001940                                  PIC 9(08).
001950         10  MGR-ID                   PIC 9(08).
001960         10  MGR-VIRTUAL-ID           PIC 9(08).
001970         10  MGR-ID-MATCH-SW          PIC X(01).
001980         10  MGR-AMOUNT-MATCH-SW      PIC X(01).
001990         10  MGR-TAX-MATCH-SW         PIC X(01).
002000         10  MGR-WARNINGS             PIC X(60).
002010         10  FILLER                   PIC X(15).
002020
002030 01  WS-MISC-FLDS.
002040     05  ABEND-REASON                 PIC X(50) VALUE SPACES.
002050     05  FILLER                       PIC X(04).
002060
002070 PROCEDURE DIVISION.
002080
002090 000-MAINLINE.
002100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002110     PERFORM 150-LOAD-RULE-TABLES THRU 150-EXIT.
002120     PERFORM 900-READ-ITEM THRU 900-EXIT.
002130     PERFORM 200-PROCESS-ITEM THRU 200-EXIT
002140         UNTIL EOF-MATCHIN.
002150     PERFORM 600-FLUSH-GROUP THRU 600-EXIT.
002160     PERFORM 700-WRITE-DIAGNOSTICS THRU 700-EXIT.
002170     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002180     MOVE ZERO TO RETURN-CODE.
002190     GOBACK.
002200
002210******************************************************************
002220* LOAD THE THRESHOLD FIGURES CURRENTLY ON FILE FOR ENTITY 4400.   *
002230* THE COMPATIBLE-TAX-CODE LIST NEEDS NO CODE -- IT SELF-LOADS     *
002240* FROM THE COPYBOOK'S VALUE CLAUSE.                               *
002250******************************************************************
002260 150-LOAD-RULE-TABLES.
002270     MOVE 5.00 TO RUL-BASE-THRESHOLD.
002280     MOVE 2 TO RUL-TAX-THRESH-COUNT.
002290     MOVE 'YR' TO RUL-TAX-THRESH-CODE(1).
002300     MOVE 10.00 TO RUL-TAX-THRESH-AMT(1).
002310     MOVE 'K6' TO RUL-TAX-THRESH-CODE(2).
002320     MOVE 2.50 TO RUL-TAX-THRESH-AMT(2).
002330 150-EXIT.
002340     EXIT.
002350
002360******************************************************************
002370* WHEN THE ID CHANGES FROM THE PRIOR RECORD, THE GROUP JUST      *
002380* BUILT IS COMPLETE -- FLUSH IT BEFORE STARTING THE NEW ONE.      *
002390******************************************************************
002400 200-PROCESS-ITEM.
002410     IF WS-GROUP-COUNT > 0
002420        AND MIN-ID NOT = WS-PREVIOUS-ID
002430         PERFORM 600-FLUSH-GROUP THRU 600-EXIT
002440     END-IF.
002450     PERFORM 250-ADD-TO-GROUP THRU 250-EXIT.
002460     MOVE MIN-ID TO WS-PREVIOUS-ID.
002470     PERFORM 900-READ-ITEM THRU 900-EXIT.
002480 200-EXIT.
002490     EXIT.
002500
002510******************************************************************
002520* ADD THE CURRENT INPUT RECORD TO THE GROUP TABLE AND ROLL ITS    *
002530* AMOUNT INTO THE RUNNING SUM AND SIGN SWITCHES.  AR-0272 RAISED  *
002540* THE TABLE TO 20 ENTRIES BACK IN '99; AR-0341 BELOW RAISED IT    *
002550* AGAIN, FAR PAST ANY GROUP SIZE ENTITY 4400 HAS EVER POSTED, SO  *
002560* THE OVERFLOW BRANCH IS A CAN'T-HAPPEN BACKSTOP -- BUT IF IT     *
002570* EVER DOES HAPPEN, THE ITEM IS STILL WRITTEN (TAGGED ONTO THE    *
002580* LAST GROUP MEMBER'S WARNINGS) RATHER THAN QUIETLY DROPPED.      *
002590******************************************************************
002600 250-ADD-TO-GROUP.
002610     IF WS-GROUP-COUNT = 200
002620         MOVE 'YES' TO WS-GROUP-OVERFLOW-SW
002630         DISPLAY 'ARC300MT - GROUP TABLE FULL FOR ID ' MIN-ID
002640         SET WS-GRP-IDX TO WS-GROUP-COUNT
002650         PERFORM 255-TAG-OVERFLOW-WARNING THRU 255-EXIT
002660         GO TO 250-EXIT
002670     END-IF.
002680     ADD +1 TO WS-GROUP-COUNT.
002690     SET WS-GRP-IDX TO WS-GROUP-COUNT.
002700     MOVE MIN-ITEM-REC TO WS-GROUP-ENTRY(WS-GRP-IDX).
002710     ADD MIN-DC-AMOUNT TO WS-GROUP-SUM.
002720     IF MIN-DC-AMOUNT > ZERO
002730         MOVE 'YES' TO WS-GROUP-HAS-POS-SW
002740     END-IF.
002750     IF MIN-DC-AMOUNT < ZERO
002760         MOVE 'YES' TO WS-GROUP-HAS-NEG-SW
002770     END-IF.
002780 250-EXIT.
002790     EXIT.
002800
002810******************************************************************
002820* APPEND THE OVERFLOW NOTE ONTO THE LAST STORED MEMBER'S OWN      *
002830* WARNINGS FIELD, RIGHT AFTER ANY TEXT ALREADY THERE, THE SAME    *
002840* WAY THE CLEARING GENERATOR APPENDS SKIP MESSAGES.               *
002850******************************************************************
002860 255-TAG-OVERFLOW-WARNING.
002870     MOVE 60 TO WS-WARN-SCAN-SUB.
002880     PERFORM 256-BACKSCAN-WARNING THRU 256-EXIT
002890         UNTIL WS-WARN-SCAN-SUB = 0
002900            OR MGR-WARNINGS(WS-GRP-IDX)(WS-WARN-SCAN-SUB:1)
002910                                                    NOT = SPACE.
002920     IF WS-WARN-SCAN-SUB = 0
002930         MOVE 1 TO WS-WARN-POINTER
002940     ELSE
002950         COMPUTE WS-WARN-POINTER = WS-WARN-SCAN-SUB + 2
002960     END-IF.
002970     IF WS-WARN-POINTER < 60
002980         STRING 'Group table full -- ID ' MIN-ID ' lost.'
002990             DELIMITED BY SIZE
003000             INTO MGR-WARNINGS(WS-GRP-IDX)
003010             WITH POINTER WS-WARN-POINTER
003020         END-STRING
003030     END-IF.
003040 255-EXIT.
003050     EXIT.
003060
003070 256-BACKSCAN-WARNING.
003080     SUBTRACT 1 FROM WS-WARN-SCAN-SUB.
003090 256-EXIT.
003100     EXIT.
003110
003120******************************************************************
003130* A GROUP OF TWO OR MORE GETS EVALUATED; A SINGLETON (OR THE      *
003140* NO-ID GROUP, ID = ZERO) JUST PASSES THROUGH WITH THE MATCH      *
003150* FLAGS THE CONSOLIDATOR ALREADY LEFT AS 'N'.  EITHER WAY THE     *
003160* BUFFERED ROWS ARE WRITTEN AND THE WORK AREAS RESET.             *
003170******************************************************************
003180 600-FLUSH-GROUP.
003190     IF WS-GROUP-COUNT > 1
003200        AND WS-PREVIOUS-ID NOT = ZERO
003210         PERFORM 300-EVALUATE-GROUP THRU 300-EXIT
003220     END-IF.
003230     PERFORM 650-WRITE-GROUP THRU 650-EXIT.
003240     MOVE ZERO TO WS-GROUP-COUNT.
003250     MOVE ZERO TO WS-GROUP-SUM.
003260     MOVE 'NO ' TO WS-GROUP-HAS-POS-SW.
003270     MOVE 'NO ' TO WS-GROUP-HAS-NEG-SW.
003280 600-EXIT.
003290     EXIT.
003300
003310******************************************************************
003320* SET THE THREE MATCH FLAGS ON EVERY MEMBER OF THE BUFFERED       *
003330* GROUP.  ID-MATCH IS AUTOMATIC ONCE WE ARE HERE -- THE GROUP     *
003340* ALREADY HAS TWO OR MORE ITEMS SHARING ONE ID.                   *
003350******************************************************************
003360 300-EVALUATE-GROUP.
003370     ADD +1 TO WS-GROUPS-EVALUATED.
003380     MOVE 'Y' TO WS-ID-MATCH-SW.
003390     PERFORM 320-CHECK-TAX-MATCH THRU 320-EXIT.
003400     PERFORM 330-DETERMINE-THRESHOLD THRU 330-EXIT.
003410     PERFORM 340-CHECK-AMOUNT-MATCH THRU 340-EXIT.
003420     SET WS-GRP-IDX TO 1.
003430     PERFORM 305-SET-GROUP-MATCH-FLAGS THRU 305-EXIT
003440         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
003450     IF WS-ID-MATCH AND WS-TAX-MATCH AND WS-AMOUNT-MATCH
003460         ADD +1 TO WS-GROUPS-MATCHED
003470     END-IF.
003480 300-EXIT.
003490     EXIT.
003500
003510 305-SET-GROUP-MATCH-FLAGS.
003520     MOVE WS-ID-MATCH-SW     TO MGR-ID-MATCH-SW(WS-GRP-IDX).
003530     MOVE WS-TAX-MATCH-SW    TO MGR-TAX-MATCH-SW(WS-GRP-IDX).
003540     MOVE WS-AMOUNT-MATCH-SW TO MGR-AMOUNT-MATCH-SW(WS-GRP-IDX).
003550     SET WS-GRP-IDX UP BY 1.
003560 305-EXIT.
003570     EXIT.
003580
003590******************************************************************
003600* COLLECT THE GROUP'S DISTINCT TAX CODES, THEN APPLY THE          *
003610* ONE-CODE / TWO-CODE-ONE-BLANK RULE.  THE EFFECTIVE TAX CODE IS  *
003620* SET HERE EVEN WHEN TAX-MATCH ENDS UP FALSE -- 330 NEEDS IT TO   *
003630* LOOK UP THE THRESHOLD EITHER WAY.                               *
003640******************************************************************
003650 320-CHECK-TAX-MATCH.
003660     MOVE 'N' TO WS-TAX-MATCH-SW.
003670     MOVE SPACES TO WS-EFFECTIVE-TAX-CODE.
003680     MOVE ZERO TO WS-DISTINCT-TAX-COUNT.
003690     SET WS-GRP-IDX TO 1.
003700     PERFORM 322-COLLECT-ONE-GROUP-CODE THRU 322-EXIT
003710         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
003720     IF WS-DISTINCT-TAX-COUNT = 1
003730         MOVE 'Y' TO WS-TAX-MATCH-SW
003740         MOVE WS-DIST-TAX-CODE(1) TO WS-EFFECTIVE-TAX-CODE
003750     END-IF.
003760     IF WS-DISTINCT-TAX-COUNT = 2
003770        AND (WS-DIST-TAX-CODE(1) = SPACES
003780         OR  WS-DIST-TAX-CODE(2) = SPACES)
003790         PERFORM 325-CHECK-COMPATIBLE-PAIR THRU 325-EXIT
003800     END-IF.
003810 320-EXIT.
003820     EXIT.
003830
003840 322-COLLECT-ONE-GROUP-CODE.
003850     MOVE 'NO ' TO WS-TAX-ALREADY-LISTED-SW.
003860     SET WS-DIST-IDX TO 1.
003870     PERFORM 324-CHECK-CODE-LISTED THRU 324-EXIT
003880         UNTIL WS-DIST-IDX > WS-DISTINCT-TAX-COUNT.
003890     IF NOT TAX-ALREADY-LISTED
003900         ADD +1 TO WS-DISTINCT-TAX-COUNT
003910         SET WS-DIST-IDX TO WS-DISTINCT-TAX-COUNT
003920         MOVE MGR-TAX(WS-GRP-IDX) TO WS-DIST-TAX-CODE(WS-DIST-IDX)
003930     END-IF.
003940     SET WS-GRP-IDX UP BY 1.
003950 322-EXIT.
003960     EXIT.
003970
003980 324-CHECK-CODE-LISTED.
003990     IF WS-DIST-TAX-CODE(WS-DIST-IDX) = MGR-TAX(WS-GRP-IDX)
004000         MOVE 'YES' TO WS-TAX-ALREADY-LISTED-SW
004010     END-IF.
004020     SET WS-DIST-IDX UP BY 1.
004030 324-EXIT.
004040     EXIT.
004050
004060******************************************************************
004070* ONE OF THE TWO DISTINCT CODES IS BLANK -- T IS THE OTHER ONE.   *
004080* T BECOMES THE EFFECTIVE TAX CODE REGARDLESS OF THE OUTCOME      *
004090* BELOW; TAX-MATCH ONLY GOES TRUE WHEN T IS ON THE COMPATIBLE     *
004100* LIST.                                                           *
004110******************************************************************
004120 325-CHECK-COMPATIBLE-PAIR.
004130     IF WS-DIST-TAX-CODE(1) = SPACES
004140         MOVE WS-DIST-TAX-CODE(2) TO WS-COMPAT-CODE-HOLD
004150     ELSE
004160         MOVE WS-DIST-TAX-CODE(1) TO WS-COMPAT-CODE-HOLD
004170     END-IF.
004180     MOVE WS-COMPAT-CODE-HOLD TO WS-EFFECTIVE-TAX-CODE.
004190     MOVE 'NO ' TO WS-TAX-COMPATIBLE-SW.
004200     MOVE 1 TO WS-TABLE-SUB.
004210     PERFORM 327-CHECK-COMPAT-CODE THRU 327-EXIT
004220         UNTIL WS-TABLE-SUB > 10.
004230     IF TAX-IS-COMPATIBLE
004240         MOVE 'Y' TO WS-TAX-MATCH-SW
004250     END-IF.
004260 325-EXIT.
004270     EXIT.
004280
004290 327-CHECK-COMPAT-CODE.
004300     IF RUL-COMPAT-TAX-CODE(WS-TABLE-SUB) = WS-COMPAT-CODE-HOLD
004310         MOVE 'YES' TO WS-TAX-COMPATIBLE-SW
004320     END-IF.
004330     ADD 1 TO WS-TABLE-SUB.
004340 327-EXIT.
004350     EXIT.
004360
004370******************************************************************
004380* IF THE EFFECTIVE TAX CODE HAS ITS OWN ENTRY IN THE THRESHOLD    *
004390* TABLE, USE THAT AMOUNT; OTHERWISE FALL BACK TO THE BASE         *
004400* THRESHOLD (0.01 WHEN THE BASE ITSELF IS ZERO).                  *
004410******************************************************************
004420 330-DETERMINE-THRESHOLD.
004430     MOVE 'NO ' TO WS-THRESH-FOUND-SW.
004440     MOVE 1 TO WS-TABLE-SUB.
004450     PERFORM 332-CHECK-THRESH-ENTRY THRU 332-EXIT
004460         UNTIL WS-TABLE-SUB > RUL-TAX-THRESH-COUNT.
004470     IF NOT THRESH-FOUND
004480         IF RUL-BASE-THRESHOLD = ZERO
004490             MOVE .01 TO WS-EFFECTIVE-THRESHOLD
004500         ELSE
004510             MOVE RUL-BASE-THRESHOLD TO WS-EFFECTIVE-THRESHOLD
004520         END-IF
004530     END-IF.
004540 330-EXIT.
004550     EXIT.
004560
004570 332-CHECK-THRESH-ENTRY.
004580     IF RUL-TAX-THRESH-CODE(WS-TABLE-SUB) = WS-EFFECTIVE-TAX-CODE
004590         MOVE 'YES' TO WS-THRESH-FOUND-SW
004600         MOVE RUL-TAX-THRESH-AMT(WS-TABLE-SUB)
004610            TO WS-EFFECTIVE-THRESHOLD
004620     END-IF.
004630     ADD 1 TO WS-TABLE-SUB.
004640 332-EXIT.
004650     EXIT.
004660
004670******************************************************************
004680* AMOUNT-MATCH NEEDS THE GROUP'S NET TO BE INSIDE THE THRESHOLD   *
004690* *AND* AT LEAST ONE ITEM ON EACH SIDE OF ZERO -- OTHERWISE A     *
004700* GROUP OF SEVERAL SMALL SAME-SIGN AMOUNTS WOULD FALSELY MATCH.   *
004710******************************************************************
004720 340-CHECK-AMOUNT-MATCH.
004730     MOVE 'N' TO WS-AMOUNT-MATCH-SW.
004740     IF WS-GROUP-SUM < ZERO
004750         COMPUTE WS-ABS-SUM = WS-GROUP-SUM * -1
004760     ELSE
004770         MOVE WS-GROUP-SUM TO WS-ABS-SUM
004780     END-IF.
004790     IF WS-ABS-SUM < WS-EFFECTIVE-THRESHOLD
004800        AND GROUP-HAS-POS
004810        AND GROUP-HAS-NEG
004820         MOVE 'Y' TO WS-AMOUNT-MATCH-SW
004830     END-IF.
004840 340-EXIT.
004850     EXIT.
004860
004870******************************************************************
004880* WRITE EVERY BUFFERED GROUP MEMBER TO THE OUTPUT FILE.           *
004890******************************************************************
004900 650-WRITE-GROUP.
004910     SET WS-GRP-IDX TO 1.
004920     PERFORM 655-WRITE-ONE-MEMBER THRU 655-EXIT
004930         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.
004940 650-EXIT.
004950     EXIT.
004960
004970 655-WRITE-ONE-MEMBER.
004980     MOVE WS-GROUP-ENTRY(WS-GRP-IDX) TO MOU-ITEM-REC.
004990     WRITE MOU-ITEM-REC.
005000     ADD +1 TO WS-ITEMS-WRITTEN.
005010     SET WS-GRP-IDX UP BY 1.
005020 655-EXIT.
005030     EXIT.
005040
005050 700-WRITE-DIAGNOSTICS.
005060     DISPLAY 'ARC300MT - ITEM EVALUATOR COMPLETE'.
005070     DISPLAY 'ITEMS READ          : ' WS-ITEMS-READ.
005080     DISPLAY 'GROUPS EVALUATED    : ' WS-GROUPS-EVALUATED.
005090     DISPLAY 'GROUPS FULLY MATCHED: ' WS-GROUPS-MATCHED.
005100     DISPLAY 'ITEMS WRITTEN       : ' WS-ITEMS-WRITTEN.
005110 700-EXIT.
005120     EXIT.
005130
005140 800-OPEN-FILES.
005150     OPEN INPUT MATCH-IN-FILE.
005160     OPEN OUTPUT MATCH-OUT-FILE.
005170 800-EXIT.
005180     EXIT.
005190
005200 850-CLOSE-FILES.
005210     CLOSE MATCH-IN-FILE MATCH-OUT-FILE.
005220 850-EXIT.
005230     EXIT.
005240
005250 900-READ-ITEM.
005260     READ MATCH-IN-FILE
005270         AT END MOVE 'YES' TO WS-EOF-MATCHIN-SW
005280         GO TO 900-EXIT
005290     END-READ.
005300     ADD +1 TO WS-ITEMS-READ.
005310 900-EXIT.
005320     EXIT.
