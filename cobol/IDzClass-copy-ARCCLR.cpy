000100******************************************************************
000200*    ARCCLR   --  CLEARING RECORD LAYOUT                          *
000300*    ONE ROW PER CASE-ID/CURRENCY GROUP THAT SURVIVED THE        *
000400*    ITEM EVALUATOR.  BUILT BY ARC400CL, UPDATED BY ARC500ST,    *
000500*    PRINTED BY ARC600RP.                                        *
000600*    TGH 04/18/94 ORIGINAL LAYOUT                                *
000700*    SDM 09/30/98 ADDED CASE-ID-TABLE FOR VIRTUAL GROUP POSTINGS *
000800******************************************************************
000900 01  CLR-OUT-REC.
001000     05  CLR-CASE-ID                  PIC 9(08).
001100     05  CLR-CURRENCY                 PIC X(03).
001200     05  CLR-SKIPPED-SW               PIC X(01) VALUE 'N'.
001300         88  CLR-SKIPPED                  VALUE 'Y'.
001400     05  CLR-MESSAGE                  PIC X(120).
001500     05  CLR-ASSIGNMENT               PIC X(18).
001600     05  CLR-HEAD-OFFICE              PIC 9(08).
001700     05  CLR-TAX-CODE                 PIC X(02).
001800     05  CLR-ROOT-CAUSE               PIC X(03).
001900     05  CLR-GL-ACCOUNT               PIC 9(08).
002000     05  CLR-COST-CENTER              PIC X(10).
002100     05  CLR-POSTING-TEXT             PIC X(50).
002200     05  CLR-REST-AMOUNT              PIC S9(11)V99.
002300     05  CLR-POSTING-KEY              PIC 9(02).
002400         88  CLR-POSTING-KEY-DEBIT        VALUE 40.
002500         88  CLR-POSTING-KEY-CREDIT       VALUE 50.
002600     05  CLR-NOTIFICATION             PIC 9(12).
002700     05  CLR-F30-STATUS               PIC X(80).
002800     05  CLR-DMS-STATUS               PIC X(80).
002900     05  CLR-QM-STATUS                PIC X(80).
003000     05  CLR-POSTING-NUMBER           PIC 9(10).
003100     05  CLR-CASE-ID-COUNT            PIC 9(02) COMP.
003200     05  CLR-CASE-ID-TABLE            PIC 9(08)
003300                           OCCURS 25 TIMES
003400                           INDEXED BY CLR-CASE-ID-IDX
003500                                      CLR-CASE-ID-IDX2.
003600     05  FILLER                       PIC X(20).
