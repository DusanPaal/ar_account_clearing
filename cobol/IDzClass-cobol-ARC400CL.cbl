000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     ARC400CL.
000030 AUTHOR.         T G HARRIS.
000040 INSTALLATION.   COBOL DEV CENTER.
000050 DATE-WRITTEN.   04/18/94.
000060 DATE-COMPILED.
000070 SECURITY.       NON-CONFIDENTIAL.
000080*
000090******************************************************************
000100*REMARKS.
000110*
000120*         ARC400CL IS THE CLEARING-INPUT GENERATOR.  IT READS THE
000130*         MATCHED ITEMS ARC300MT WROTE, RE-SORTS THEM BY CURRENCY
000140*         AND ID, AND BUILDS ONE CLEARING RECORD PER (CURRENCY,
000150*         ID) GROUP -- REST AMOUNT, TAX CODE, CASE-ID LIST, ROOT
000160*         CAUSE, GL ACCOUNT/COST CENTER, POSTING TEXT, ASSIGNMENT
000170*         AND POSTING KEY -- FOR ARC500ST TO POST AND ARC600RP TO
000180*         REPORT.  THE CLEARING DATE AND POSTING NUMBER ARE NOT
000190*         SET HERE -- THAT IS ARC500ST'S JOB, ONE PER CURRENCY
000200*         BATCH, ONCE THE WHOLE BATCH IS ASSEMBLED.
000210*
000220*              INPUT FILE   -  DDS0001.ARMAT.ITEMS
000230*              INPUT FILE   -  DDS0001.ARDMS.CASES (RE-READ HERE
000240*                               FOR CATEGORY / ROOT CAUSE /
000250*                               NOTIFICATION -- SEE ARC200CN)
000260*              INPUT FILE   -  DDS0001.ARCUST.CHANNEL (OPTIONAL)
000270*              OUTPUT FILE  -  DDS0001.ARCLR.RECORDS
000280*              WORK FILE    -  SORTWK01
000290*
000300******************************************************************
000310*                     C H A N G E   L O G
000320******************************************************************
000330*    DATE     BY   TICKET     DESCRIPTION
000340*  --------  ----  ---------  ------------------------------------
000350*  04/18/94  TGH   AR-0041    ORIGINAL PROGRAM.
000360*  02/02/97  TGH   AR-0221    POSTING TEXT CAPPED AT 50 CHARACTERS
000370*                             TO MATCH THE F30 STATUS-AC LIMIT --
000380*                             'D ' COMPRESSED OUT OF THE CASE-ID
000390*                             LIST WHEN IT RUNS LONG.
000400*  02/19/98  RRB   AR-0261    ADDED THE PENALTY GL SET AND THE
000410*                             ENTITY / COMPANY CODE SKIPPED-TAX
000420*                             EXCLUSION CHECK.
000430*  06/09/98  SDM   AR-0267    Y2K -- HOLIDAY TABLE BUILD AND THE
000440*                             CALL TO ARC450DT MOVED OUT TO
000450*                             ARC500ST SO THE FOUR DIGIT YEAR
000460*                             ARITHMETIC AND THE ONE-POSTING-
000470*                             PER-BATCH NUMBERING LIVE TOGETHER
000480*                             IN ONE PLACE.
000490*  09/14/01  KLM   AR-0319    RAISED THE CASE-ID LIST AND THE
000500*                             CLEARING GROUP WORK TABLE TO THEIR
000510*                             CURRENT SIZES.
000520*  03/19/07  KLM   AR-0341    RAISED THE CLEARING GROUP WORK
000530*                             TABLE AGAIN TO 200 (SEE ARC300MT,
000540*                             SAME AUDIT).  A GROUP THAT STILL
000550*                             OVERFLOWS IT NOW POSTS AS SKIPPED
000560*                             WITH A MESSAGE INSTEAD OF CLEARING
000570*                             ON A PARTIAL REST-AMOUNT SUM.
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.    IBM-390.
000630 OBJECT-COMPUTER.    IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT MATCHED-ITEMS-FILE
000700         ASSIGN TO UT-S-ARMATOUT
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-MATIN-STATUS.
000730
000740     SELECT CASES-IN-FILE
000750         ASSIGN TO UT-S-ARDMSOUT
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS IS WS-CASESIN-STATUS.
000780
000790     SELECT OPTIONAL CUST-CHANNEL-FILE
000800         ASSIGN TO UT-S-ARCUSTIN
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS WS-CUSTIN-STATUS.
000830
000840     SELECT CLEARED-OUT-FILE
000850         ASSIGN TO UT-S-ARCLROUT
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS WS-CLROUT-STATUS.
000880
000890     SELECT MATCH-SORT-WORK
000900         ASSIGN TO SORTWK01.
000910
000920 DATA DIVISION.
000930 FILE SECTION.
000940
000950 FD  MATCHED-ITEMS-FILE
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 224 CHARACTERS
000990     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS MAT-ITEM-REC.
001010     COPY ARCITEM REPLACING ==FBL-== BY ==MAT-==.
001020
001030 SD  MATCH-SORT-WORK
001040     RECORD CONTAINS 224 CHARACTERS
001050     DATA RECORD IS SRT-ITEM-REC.
001060     COPY ARCITEM REPLACING ==FBL-== BY ==SRT-==.
001070
001080 FD  CASES-IN-FILE
001090     RECORDING MODE IS F
001100     LABEL RECORDS ARE STANDARD
001110     RECORD CONTAINS 253 CHARACTERS
001120     BLOCK CONTAINS 0 RECORDS
001130     DATA RECORD IS CIN-CASE-REC.
001140     COPY ARCDISP REPLACING ==:PFX:== BY ==CIN==.
001150
001160 FD  CUST-CHANNEL-FILE
001170     RECORDING MODE IS F
001180     LABEL RECORDS ARE STANDARD
001190     RECORD CONTAINS 59 CHARACTERS
001200     BLOCK CONTAINS 0 RECORDS
001210     DATA RECORD IS CHN-CUST-REC.
001220     COPY ARCCUST.
001230
001240 FD  CLEARED-OUT-FILE
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 730 CHARACTERS
001280     BLOCK CONTAINS 0 RECORDS
001290     DATA RECORD IS CLR-OUT-REC.
001300     COPY ARCCLR.
001310
001320 WORKING-STORAGE SECTION.
001330
001340*    STANDALONE SCRATCH SUBSCRIPTS -- BACKSCAN AND POINTER WORK
001350*    THAT NEVER TRAVELS AS PART OF A GROUP, SO IT STAYS AT THE
001360*    77 LEVEL THE SAME WAY THE SHOP HAS ALWAYS SET ONE ASIDE.
001370 77  WS-PTX-SCAN-SUB                  PIC 9(03) COMP VALUE ZERO.
001380 77  WS-MSG-SCAN-SUB                  PIC 9(03) COMP VALUE ZERO.
001390 77  WS-MSG-POINTER                   PIC 9(03) COMP VALUE ZERO.
001400
001410 01  FILE-STATUS-CODES.
001420     05  WS-MATIN-STATUS              PIC X(02) VALUE SPACES.
001430         88  MATIN-OK                     VALUE '00'.
001440     05  WS-CASESIN-STATUS            PIC X(02) VALUE SPACES.
001450         88  CASESIN-OK                   VALUE '00'.
001460     05  WS-CUSTIN-STATUS             PIC X(02) VALUE SPACES.
001470         88  CUSTIN-OK                    VALUE '00'.
001480     05  WS-CLROUT-STATUS             PIC X(02) VALUE SPACES.
001490         88  CLROUT-OK                    VALUE '00'.
001500     05  FILLER                       PIC X(04).
001510
001520 01  PROGRAM-INDICATOR-SWITCHES.
001530     05  WS-EOF-MATIN-SW              PIC X(03) VALUE 'NO '.
001540         88  EOF-MATIN                    VALUE 'YES'.
001550     05  WS-EOF-CASESIN-SW            PIC X(03) VALUE 'NO '.
001560         88  EOF-CASESIN                  VALUE 'YES'.
001570     05  WS-EOF-CUSTIN-SW             PIC X(03) VALUE 'NO '.
001580         88  EOF-CUSTIN                   VALUE 'YES'.
001590     05  WS-EOF-SRT-SW                PIC X(03) VALUE 'NO '.
001600         88  EOF-SRT                      VALUE 'YES'.
001610     05  WS-CUST-FILE-PRESENT-SW      PIC X(03) VALUE 'NO '.
001620         88  CUST-FILE-PRESENT           VALUE 'YES'.
001630     05  WS-DISPUTE-FOUND-SW          PIC X(03) VALUE 'NO '.
001640         88  DISPUTE-FOUND                VALUE 'YES'.
001650     05  WS-CUST-FOUND-SW             PIC X(03) VALUE 'NO '.
001660         88  CUST-FOUND                   VALUE 'YES'.
001670     05  WS-GL-SET-FOUND-SW           PIC X(03) VALUE 'NO '.
001680         88  GL-SET-FOUND                 VALUE 'YES'.
001690     05  WS-CASE-ALREADY-LISTED-SW    PIC X(03) VALUE 'NO '.
001700         88  CASE-ALREADY-LISTED          VALUE 'YES'.
001710     05  WS-TAX-ALREADY-LISTED-SW     PIC X(03) VALUE 'NO '.
001720         88  TAX-ALREADY-LISTED           VALUE 'YES'.
001730     05  WS-TAX-COMPATIBLE-SW         PIC X(03) VALUE 'NO '.
001740         88  TAX-COMPATIBLE               VALUE 'YES'.
001750     05  WS-CURR-TAX-FOUND-SW         PIC X(03) VALUE 'NO '.
001760         88  CURR-TAX-FOUND               VALUE 'YES'.
001770     05  WS-HDOFF-TAX-FOUND-SW        PIC X(03) VALUE 'NO '.
001780         88  HDOFF-TAX-FOUND              VALUE 'YES'.
001790     05  WS-CAT-TAX-FOUND-SW          PIC X(03) VALUE 'NO '.
001800         88  CAT-TAX-FOUND                VALUE 'YES'.
001810     05  WS-TAX-EXCLUDED-SW           PIC X(03) VALUE 'NO '.
001820         88  TAX-EXCLUDED                 VALUE 'YES'.
001830     05  WS-GROUP-HAS-DG-SW           PIC X(03) VALUE 'NO '.
001840         88  WS-GROUP-HAS-DG              VALUE 'YES'.
001850     05  WS-GROUP-HAS-DZDA-SW         PIC X(03) VALUE 'NO '.
001860         88  WS-GROUP-HAS-DZDA            VALUE 'YES'.
001870     05  FILLER                       PIC X(15).
001880
001890     COPY ARCRULE.
001900
001910 01  COUNTERS-AND-ACCUMULATORS.
001920     05  WS-ITEMS-READ                PIC 9(07) COMP VALUE ZERO.
001930     05  WS-ITEMS-SELECTED            PIC 9(07) COMP VALUE ZERO.
001940     05  WS-GROUPS-BUILT              PIC 9(07) COMP VALUE ZERO.
001950     05  WS-GROUPS-SKIPPED            PIC 9(07) COMP VALUE ZERO.
001960     05  FILLER                       PIC X(04).
001970
001980*    DISPUTE CASE TABLE -- LOADED ONCE, FRESH, FROM THE SAME
001990*    SORTED CASE FILE ARC200CN CONSOLIDATES AGAINST.  ONLY THE
002000*    FIELDS THE CLEARING-INPUT RULES NEED ARE CACHED HERE, KEYED
002010*    BY THE FIRST CASE ID IN A GROUP'S CASE-ID LIST.
002020 01  WS-DISPUTE-TABLE-CONTROL.
002030     05  WS-DISPUTE-COUNT             PIC 9(04) COMP VALUE ZERO.
002040     05  WS-DISPUTE-ENTRY OCCURS 1000 TIMES
002050                          INDEXED BY WS-DSP-IDX.
002060         10  DSP-CASE-ID              PIC 9(08).
002070         10  DSP-NOTIFICATION.
002080             15  DSP-NOTIF-TYPE       PIC 9(03).
002090             15  DSP-NOTIF-SEQUENCE   PIC 9(09).
002100         10  DSP-NOTIF-COMBINED REDEFINES DSP-NOTIFICATION
002110                                      PIC 9(12).
002120         10  DSP-CATEGORY             PIC X(03).
002130             88  DSP-CATEGORY-PENALTY     VALUES '010' '011'
002140                                                   '012'.
002150         10  DSP-ROOT-CAUSE           PIC X(03).
002160             88  DSP-ROOT-CAUSE-L01       VALUE 'L01'.
002170             88  DSP-ROOT-CAUSE-L06       VALUE 'L06'.
002180         10  FILLER                   PIC X(05).
002190
002200*    OPTIONAL CUSTOMER CHANNEL TABLE -- ACCOUNT NUMBER TO
002210*    CUSTOMER NAME AND TRADE/RETAIL CHANNEL.  SEARCHED BY HEAD
002220*    OFFICE FOR THE POSTING TEXT CUSTOMER NAME, AND BY BRANCH
002230*    FOR THE GL COST CENTER WHEN A SET'S TWO CENTERS DIFFER.
002240 01  WS-CUST-TABLE-CONTROL.
002250     05  WS-CUST-COUNT                PIC 9(04) COMP VALUE ZERO.
002260     05  WS-CUST-ENTRY OCCURS 500 TIMES
002270                       INDEXED BY WS-CST-IDX.
002280         10  CST-ACCOUNT-NUMBER       PIC 9(08).
002290         10  CST-CUSTOMER-NAME        PIC X(35).
002300         10  CST-CHANNEL              PIC X(06).
002310             88  CST-CHANNEL-TRADE        VALUE 'TRADE '.
002320             88  CST-CHANNEL-RETAIL       VALUE 'RETAIL'.
002330         10  FILLER                   PIC X(05).
002340
002350*    ONE CLEARING GROUP (SAME CURRENCY, SAME ID) BUFFERED HERE
002360*    UNTIL THE SORT OUTPUT PROCEDURE SEES THE NEXT KEY BREAK.
002370 01  WS-CLR-GROUP-CONTROL.
002380     05  WS-GROUP-COUNT               PIC 9(03) COMP VALUE ZERO.
002390     05  WS-GROUP-OVERFLOW-SW         PIC X(03) VALUE 'NO '.
002400         88  GROUP-OVERFLOW               VALUE 'YES'.
002410     05  WS-GROUP-ENTRY OCCURS 200 TIMES
002420                        INDEXED BY WS-CGR-IDX.
002430         10  CGR-DOCUMENT-TYPE        PIC X(02).
002440         10  CGR-DC-AMOUNT            PIC S9(11)V99.
002450         10  CGR-TAX                  PIC X(02).
002460         10  CGR-BRANCH               PIC 9(08).
002470         10  CGR-VIRTUAL-ID           PIC 9(08).
002480         10  FILLER                   PIC X(05).
002490
002500 01  WS-GROUP-BREAK-KEYS.
002510     05  WS-PREVIOUS-CURRENCY         PIC X(03) VALUE SPACES.
002520     05  WS-PREVIOUS-ID               PIC 9(08) VALUE ZERO.
002530     05  FILLER                       PIC X(04).
002540
002550 01  WS-CLR-BUILD-FIELDS.
002560     05  WS-GROUP-SUM                 PIC S9(11)V99 VALUE ZERO.
002570     05  WS-GROUP-HEAD-OFFICE         PIC 9(08) VALUE ZERO.
002580*    CHARACTER VIEW OF THE HEAD OFFICE NUMBER -- USED WHEN A GROUP
002590*    IS SKIPPED FOR A COST-CENTER LOOKUP FAILURE SO THE JOB LOG
002600*    SHOWS IT IN THE SAME FORM AS THE POSTING RECORD, NOT AS A
002610*    ZERO-SUPPRESSED DISPLAY NUMERIC.
002620     05  WS-GROUP-HEAD-OFFICE-X REDEFINES
002630                       WS-GROUP-HEAD-OFFICE     PIC X(08).
002640     05  WS-DISTINCT-TAX-COUNT        PIC 9(02) COMP VALUE ZERO.
002650     05  WS-DISTINCT-TAX-TABLE        PIC X(02)
002660                       OCCURS 5 TIMES
002670                       INDEXED BY WS-DTX-IDX.
002680     05  WS-FINAL-TAX-CODE            PIC X(02) VALUE SPACES.
002690     05  WS-COMPAT-CODE-HOLD          PIC X(02) VALUE SPACES.
002700     05  WS-COMPAT-SUB                PIC 9(02) COMP VALUE ZERO.
002710     05  WS-GROUP-CATEGORY            PIC X(03) VALUE SPACES.
002720     05  WS-GROUP-PREV-ROOT-CAUSE     PIC X(03) VALUE SPACES.
002730     05  WS-CUSTOMER-NAME             PIC X(35) VALUE SPACES.
002740     05  WS-GL-SELECTION.
002750         10  WS-GL-ACCOUNT            PIC 9(08) VALUE ZERO.
002760         10  WS-GL-TRADE-CC           PIC X(10) VALUE SPACES.
002770         10  WS-GL-RETAIL-CC          PIC X(10) VALUE SPACES.
002780     05  FILLER                       PIC X(06).
002790
002800*    POSTING-TEXT WORK BUFFER -- BUILT OVERSIZE (UP TO 25 CASE
002810*    IDS APPENDED) THEN CAPPED TO THE 50-BYTE OUTPUT FIELD, WITH
002820*    THE 'D ' COMPRESSION APPLIED FIRST WHEN IT RUNS LONG.
002830 01  WS-POSTING-TEXT-WORK-AREA.
002840     05  WS-POSTING-TEXT-WORK         PIC X(320) VALUE SPACES.
002850     05  WS-PTX-POINTER               PIC 9(03) COMP VALUE ZERO.
002860     05  WS-PTX-LENGTH                PIC 9(03) COMP VALUE ZERO.
002870     05  WS-CMP-SUB                   PIC 9(03) COMP VALUE ZERO.
002880     05  WS-TOKEN-POS                 PIC 9(02) COMP VALUE ZERO.
002890     05  WS-TOKEN-FOUND-POS           PIC 9(02) COMP VALUE ZERO.
002900     05  FILLER                       PIC X(04).
002910
002920 01  WS-MISC-FLDS.
002930     05  WS-CASE-ID-EDIT              PIC Z(7)9.
002940     05  WS-CASE-ID-EDIT-X REDEFINES
002950                       WS-CASE-ID-EDIT PIC X(08).
002960     05  WS-CASE-ID-TRIMMED           PIC X(08) VALUE SPACES.
002970     05  WS-TRIM-POS2                 PIC 9(02) COMP VALUE ZERO.
002980     05  FILLER                       PIC X(04).
002990
003000 PROCEDURE DIVISION.
003010
003020*    LOAD THE FOUR RULE/REFERENCE TABLES, RE-SORT THE MATCHED ITEMS BY
003030*    CURRENCY AND ID, BUILD ONE CLEARING RECORD PER GROUP, THEN DUMP THE
003040*    RUN COUNTS TO THE JOB LOG.
003050 000-MAIN-LINE.
003060     PERFORM 120-LOAD-COCD-RULES THRU 120-EXIT.
003070     PERFORM 130-LOAD-ENT-RULES THRU 130-EXIT.
003080     PERFORM 150-LOAD-DISPUTE-TABLE THRU 150-EXIT.
003090     PERFORM 170-LOAD-CUST-TABLE THRU 170-EXIT.
003100     SORT MATCH-SORT-WORK
003110         ON ASCENDING KEY SRT-CURRENCY
003120         ON DESCENDING KEY SRT-ID
003130         INPUT PROCEDURE  IS 200-SELECT-MATCHED-ITEMS THRU
003140                              200-EXIT
003150         OUTPUT PROCEDURE IS 300-BUILD-CLEARING-RECORDS THRU
003160                              300-EXIT.
003170     PERFORM 700-WRITE-DIAGNOSTICS THRU 700-EXIT.
003180     MOVE ZERO TO RETURN-CODE.
003190     GOBACK.
003200
003210*    COMPANY-CODE ACCOUNTING RULES -- THIS SHOP KEEPS THESE AS
003220*    LITERAL TABLES RATHER THAN A PARAMETER FILE (SEE THE
003230*    ARCRULE COPYBOOK REMARKS).
003240 120-LOAD-COCD-RULES.
003250     MOVE 'NA' TO RUL-CC-DIFF-UNIV-TAX-CODE.
003260     MOVE 'NA' TO RUL-CC-UNUSED-TAX-CODE.
003270     MOVE 'DIFF $CUSTOMER$' TO RUL-CC-LOCAL-DIFF-NAME.
003280     MOVE 'DE' TO RUL-CC-COUNTRY.
003290     MOVE 3 TO RUL-CC-CURR-TAX-COUNT.
003300     MOVE 'EUR' TO RUL-CC-CURR-CODE(1).
003310     MOVE 'YR'  TO RUL-CC-CURR-TAX(1).
003320     MOVE 'USD' TO RUL-CC-CURR-CODE(2).
003330     MOVE 'YN'  TO RUL-CC-CURR-TAX(2).
003340     MOVE 'GBP' TO RUL-CC-CURR-CODE(3).
003350     MOVE 'TT'  TO RUL-CC-CURR-TAX(3).
003360     MOVE 2 TO RUL-CC-CAT-TAX-COUNT.
003370     MOVE '010' TO RUL-CC-CAT-CODE(1).
003380     MOVE 'YO'  TO RUL-CC-CAT-TAX(1).
003390     MOVE '020' TO RUL-CC-CAT-CODE(2).
003400     MOVE 'C3'  TO RUL-CC-CAT-TAX(2).
003410     MOVE 1 TO RUL-CC-SKIP-TAX-COUNT.
003420     MOVE 'AU' TO RUL-CC-SKIP-TAX-TABLE(1).
003430 120-EXIT.
003440     EXIT.
003450
003460*    ENTITY ACCOUNTING RULES -- HEAD-OFFICE TAX MAP, THE ENTITY'S
003470*    OWN SKIPPED-TAX LIST, AND THE FOUR GL ACCOUNT SETS.  THE
003480*    WRITE-OFF-COMMON SET IS ALWAYS CONFIGURED; THE OTHER THREE
003490*    ARE OPTIONAL PER RUL-GL-xxxx-USED-SW.
003500 130-LOAD-ENT-RULES.
003510     MOVE 3 TO RUL-ENT-HDOFF-TAX-COUNT.
003520     MOVE 10203040 TO RUL-ENT-HDOFF-ACCT(1).
003530     MOVE 'YR' TO RUL-ENT-HDOFF-TAX(1).
003540     MOVE 10203041 TO RUL-ENT-HDOFF-ACCT(2).
003550     MOVE 'YN' TO RUL-ENT-HDOFF-TAX(2).
003560     MOVE 10203042 TO RUL-ENT-HDOFF-ACCT(3).
003570     MOVE 'TT' TO RUL-ENT-HDOFF-TAX(3).
003580     MOVE 1 TO RUL-ENT-SKIP-TAX-COUNT.
003590     MOVE 'IG' TO RUL-ENT-SKIP-TAX-TABLE(1).
003600     MOVE 'Y' TO RUL-GL-PENALTY-USED-SW.
003610     MOVE 60011000 TO RUL-GL-PENALTY-ACCOUNT.
003620     MOVE 'CC-1000TR' TO RUL-GL-PENALTY-TRADE-CC.
003630     MOVE 'CC-1000RT' TO RUL-GL-PENALTY-RTL-CC.
003640     MOVE 'Y' TO RUL-GL-WOFFD-USED-SW.
003650     MOVE 60012000 TO RUL-GL-WOFFD-ACCOUNT.
003660     MOVE 'CC-2000' TO RUL-GL-WOFFD-TRADE-CC.
003670     MOVE 'CC-2000' TO RUL-GL-WOFFD-RTL-CC.
003680     MOVE 'Y' TO RUL-GL-WOFFC-USED-SW.
003690     MOVE 60013000 TO RUL-GL-WOFFC-ACCOUNT.
003700     MOVE 'CC-3000' TO RUL-GL-WOFFC-TRADE-CC.
003710     MOVE 'CC-3000' TO RUL-GL-WOFFC-RTL-CC.
003720     MOVE 60014000 TO RUL-GL-WOFFCM-ACCOUNT.
003730     MOVE 'CC-4000TR' TO RUL-GL-WOFFCM-TRADE-CC.
003740     MOVE 'CC-4000RT' TO RUL-GL-WOFFCM-RTL-CC.
003750 130-EXIT.
003760     EXIT.
003770
003780******************************************************************
003790* LOAD THE DISPUTE CASE TABLE -- SAME SORTED FILE ARC200CN READS,*
003800* READ AGAIN HERE SINCE ARC200CN ONLY CACHES ITS OWN THREE       *
003810* CONSISTENCY-CHECK FIELDS.                                      *
003820******************************************************************
003830 150-LOAD-DISPUTE-TABLE.
003840     MOVE ZERO TO WS-DISPUTE-COUNT.
003850     OPEN INPUT CASES-IN-FILE.
003860     PERFORM 155-READ-CASE-RECORD THRU 155-EXIT.
003870     PERFORM 160-STORE-ONE-CASE THRU 160-EXIT
003880         UNTIL EOF-CASESIN.
003890     CLOSE CASES-IN-FILE.
003900 150-EXIT.
003910     EXIT.
003920
003930*    SHARED READ PARAGRAPH FOR THE DISPUTE TABLE LOAD LOOP.
003940 155-READ-CASE-RECORD.
003950     READ CASES-IN-FILE
003960         AT END MOVE 'YES' TO WS-EOF-CASESIN-SW
003970     END-READ.
003980 155-EXIT.
003990     EXIT.
004000
004010*    TABLE IS CAPPED AT 1000 CASES -- SAME CAP THE CONSOLIDATOR USES,
004020*    SEE ARC200CN REMARKS FOR WHY THAT NUMBER WAS PICKED.
004030 160-STORE-ONE-CASE.
004040     IF WS-DISPUTE-COUNT < 1000
004050         ADD 1 TO WS-DISPUTE-COUNT
004060         SET WS-DSP-IDX TO WS-DISPUTE-COUNT
004070         MOVE CIN-CASE-ID       TO DSP-CASE-ID(WS-DSP-IDX)
004080         MOVE CIN-NOTIFICATION  TO DSP-NOTIFICATION(WS-DSP-IDX)
004090         MOVE CIN-CATEGORY      TO DSP-CATEGORY(WS-DSP-IDX)
004100         MOVE CIN-ROOT-CAUSE    TO DSP-ROOT-CAUSE(WS-DSP-IDX)
004110     END-IF.
004120     PERFORM 155-READ-CASE-RECORD THRU 155-EXIT.
004130 160-EXIT.
004140     EXIT.
004150
004160******************************************************************
004170* LOAD THE OPTIONAL CUSTOMER CHANNEL TABLE.  IF THE FILE IS NOT  *
004180* PRESENT AT THIS SHOP FOR THIS ENTITY, THE TABLE STAYS EMPTY    *
004190* AND EVERY LOOKUP AGAINST IT SIMPLY COMES BACK NOT-FOUND.       *
004200******************************************************************
004210 170-LOAD-CUST-TABLE.
004220     MOVE ZERO TO WS-CUST-COUNT.
004230     MOVE 'NO ' TO WS-CUST-FILE-PRESENT-SW.
004240     OPEN INPUT CUST-CHANNEL-FILE.
004250     IF CUSTIN-OK
004260         MOVE 'YES' TO WS-CUST-FILE-PRESENT-SW
004270         PERFORM 175-READ-CUST-RECORD THRU 175-EXIT
004280         PERFORM 180-STORE-ONE-CUST THRU 180-EXIT
004290             UNTIL EOF-CUSTIN
004300         CLOSE CUST-CHANNEL-FILE
004310     END-IF.
004320 170-EXIT.
004330     EXIT.
004340
004350*    SHARED READ PARAGRAPH FOR THE CUSTOMER CHANNEL TABLE LOAD LOOP.
004360 175-READ-CUST-RECORD.
004370     READ CUST-CHANNEL-FILE
004380         AT END MOVE 'YES' TO WS-EOF-CUSTIN-SW
004390     END-READ.
004400 175-EXIT.
004410     EXIT.
004420
004430*    TABLE IS CAPPED AT 500 ACCOUNTS.  IF THE OPTIONAL FILE EVER CARRIES
004440*    MORE THAN THAT FOR ONE ENTITY, THE OVERFLOW ROWS ARE SIMPLY NOT
004450*    SEARCHABLE -- COST CENTER LOOKUPS AGAINST THEM FALL THROUGH TO THE
004460*    NOT-FOUND / SKIPPED PATH IN 481-LOOKUP-CHANNEL-CC.
004470 180-STORE-ONE-CUST.
004480     IF WS-CUST-COUNT < 500
004490         ADD 1 TO WS-CUST-COUNT
004500         SET WS-CST-IDX TO WS-CUST-COUNT
004510         MOVE CHN-ACCOUNT-NUMBER TO CST-ACCOUNT-NUMBER(WS-CST-IDX)
004520         MOVE CHN-CUSTOMER-NAME  TO CST-CUSTOMER-NAME(WS-CST-IDX)
004530         MOVE CHN-CHANNEL        TO CST-CHANNEL(WS-CST-IDX)
004540     END-IF.
004550     PERFORM 175-READ-CUST-RECORD THRU 175-EXIT.
004560 180-EXIT.
004570     EXIT.
004580
004590******************************************************************
004600* SORT INPUT PROCEDURE -- KEEP ONLY THE FULLY MATCHED ITEMS      *
004610* (ALL THREE FLAGS SET) AND RELEASE THEM FOR THE CURRENCY/ID     *
004620* RE-SORT.                                                       *
004630******************************************************************
004640 200-SELECT-MATCHED-ITEMS.
004650     OPEN INPUT MATCHED-ITEMS-FILE.
004660     PERFORM 210-READ-MATCHED-ITEM THRU 210-EXIT.
004670 200-SELECT-LOOP.
004680     IF EOF-MATIN
004690         GO TO 200-SELECT-DONE.
004700     IF MAT-ID-MATCH AND MAT-AMOUNT-MATCH AND MAT-TAX-MATCH
004710         MOVE MAT-ITEM-REC TO SRT-ITEM-REC
004720         RELEASE SRT-ITEM-REC
004730         ADD 1 TO WS-ITEMS-SELECTED
004740     END-IF.
004750     PERFORM 210-READ-MATCHED-ITEM THRU 210-EXIT.
004760     GO TO 200-SELECT-LOOP.
004770 200-SELECT-DONE.
004780     CLOSE MATCHED-ITEMS-FILE.
004790 200-EXIT.
004800     EXIT.
004810
004820*    SHARED READ PARAGRAPH FOR THE SORT INPUT PROCEDURE.
004830 210-READ-MATCHED-ITEM.
004840     READ MATCHED-ITEMS-FILE
004850         AT END MOVE 'YES' TO WS-EOF-MATIN-SW
004860         GO TO 210-EXIT
004870     END-READ.
004880     ADD 1 TO WS-ITEMS-READ.
004890 210-EXIT.
004900     EXIT.
004910
004920******************************************************************
004930* SORT OUTPUT PROCEDURE -- RETURN THE RE-SORTED MATCHED ITEMS,   *
004940* BUFFER EACH (CURRENCY, ID) GROUP, AND FLUSH IT TO ONE CLEARING *
004950* RECORD WHENEVER THE KEY BREAKS.                                *
004960******************************************************************
004970 300-BUILD-CLEARING-RECORDS.
004980     OPEN OUTPUT CLEARED-OUT-FILE.
004990     MOVE 'NO ' TO WS-EOF-SRT-SW.
005000     MOVE ZERO TO WS-GROUP-COUNT.
005010     MOVE SPACES TO WS-PREVIOUS-CURRENCY.
005020     MOVE ZERO TO WS-PREVIOUS-ID.
005030     PERFORM 310-RETURN-SORT-REC THRU 310-EXIT.
005040 300-BUILD-LOOP.
005050     IF EOF-SRT
005060         GO TO 300-BUILD-DONE.
005070     IF WS-GROUP-COUNT > 0
005080        AND (SRT-CURRENCY NOT = WS-PREVIOUS-CURRENCY
005090             OR SRT-ID NOT = WS-PREVIOUS-ID)
005100         PERFORM 400-FLUSH-GROUP THRU 400-EXIT
005110     END-IF.
005120     PERFORM 320-ADD-TO-GROUP THRU 320-EXIT.
005130     MOVE SRT-CURRENCY TO WS-PREVIOUS-CURRENCY.
005140     MOVE SRT-ID       TO WS-PREVIOUS-ID.
005150     PERFORM 310-RETURN-SORT-REC THRU 310-EXIT.
005160     GO TO 300-BUILD-LOOP.
005170 300-BUILD-DONE.
005180     IF WS-GROUP-COUNT > 0
005190         PERFORM 400-FLUSH-GROUP THRU 400-EXIT
005200     END-IF.
005210     CLOSE CLEARED-OUT-FILE.
005220 300-EXIT.
005230     EXIT.
005240
005250*    SHARED RETURN PARAGRAPH FOR THE SORT OUTPUT PROCEDURE.
005260 310-RETURN-SORT-REC.
005270     RETURN MATCH-SORT-WORK
005280         AT END MOVE 'YES' TO WS-EOF-SRT-SW.
005290 310-EXIT.
005300     EXIT.
005310
005320*    AR-0341 -- RAISED FROM 25 TO 200 ENTRIES (SEE THE CHANGE LOG).  THE
005330*    OVERFLOW BRANCH NOW TAGS WS-GROUP-OVERFLOW-SW RATHER THAN JUST
005340*    DISPLAYING AND DROPPING THE ITEM; 410-INIT-CLR-RECORD READS THAT
005350*    SWITCH AND SKIPS THE WHOLE GROUP INSTEAD OF POSTING A PARTIAL SUM.
005360 320-ADD-TO-GROUP.
005370     IF WS-GROUP-COUNT = 200
005380         DISPLAY 'ARC400CL - CLEARING GROUP OVERFLOW ID '
005390                  SRT-ID
005400         MOVE 'YES' TO WS-GROUP-OVERFLOW-SW
005410         GO TO 320-EXIT
005420     END-IF.
005430     ADD 1 TO WS-GROUP-COUNT.
005440     SET WS-CGR-IDX TO WS-GROUP-COUNT.
005450     MOVE SRT-DOCUMENT-TYPE   TO CGR-DOCUMENT-TYPE(WS-CGR-IDX).
005460     MOVE SRT-DC-AMOUNT       TO CGR-DC-AMOUNT(WS-CGR-IDX).
005470     MOVE SRT-TAX             TO CGR-TAX(WS-CGR-IDX).
005480     MOVE SRT-BRANCH          TO CGR-BRANCH(WS-CGR-IDX).
005490     MOVE SRT-VIRTUAL-ID      TO CGR-VIRTUAL-ID(WS-CGR-IDX).
005500     MOVE SRT-HEAD-OFFICE-NUM TO WS-GROUP-HEAD-OFFICE.
005510 320-EXIT.
005520     EXIT.
005530
005540******************************************************************
005550* BUILD AND WRITE ONE CLEARING RECORD FOR THE BUFFERED GROUP,    *
005560* THEN RESET THE BUFFER FOR THE NEXT KEY.                        *
005570******************************************************************
005580 400-FLUSH-GROUP.
005590     PERFORM 410-INIT-CLR-RECORD THRU 410-EXIT.
005600     PERFORM 420-BUILD-CASE-ID-LIST THRU 420-EXIT.
005610     PERFORM 430-LOOKUP-DISPUTE-DATA THRU 430-EXIT.
005620     PERFORM 440-SUM-REST-AMOUNT THRU 440-EXIT.
005630     PERFORM 450-COLLECT-DISTINCT-TAX THRU 450-EXIT.
005640     PERFORM 460-DERIVE-TAX-CODE THRU 460-EXIT.
005650     PERFORM 470-DERIVE-ROOT-CAUSE THRU 470-EXIT.
005660     PERFORM 480-SELECT-GL-ACCOUNT THRU 480-EXIT.
005670     PERFORM 490-BUILD-POSTING-TEXT THRU 490-EXIT.
005680     PERFORM 500-SET-ASSIGNMENT THRU 500-EXIT.
005690     PERFORM 510-CHECK-TAX-EXCLUSION THRU 510-EXIT.
005700     PERFORM 520-SET-POSTING-KEY THRU 520-EXIT.
005710     PERFORM 530-WRITE-CLEARING-RECORD THRU 530-EXIT.
005720     MOVE ZERO TO WS-GROUP-COUNT.
005730     MOVE 'NO ' TO WS-GROUP-OVERFLOW-SW.
005740 400-EXIT.
005750     EXIT.
005760
005770******************************************************************
005780* AR-0341 -- THE GROUP TABLE WAS RAISED FROM 25 TO 200 SO THIS   *
005790* SHOULD NEVER FIRE, BUT IF THE BUFFER EVER DOES OVERFLOW, THE   *
005800* SURVIVING GROUP IS POSTED AS SKIPPED RATHER THAN CLEARED --    *
005810* A REST AMOUNT COMPUTED FROM A PARTIAL GROUP WOULD BE WRONG,    *
005820* NOT JUST INCOMPLETE, SO IT MUST NOT GO TO POSTING.              *
005830******************************************************************
005840 410-INIT-CLR-RECORD.
005850     INITIALIZE CLR-OUT-REC.
005860     MOVE WS-PREVIOUS-ID       TO CLR-CASE-ID.
005870     MOVE WS-PREVIOUS-CURRENCY TO CLR-CURRENCY.
005880     MOVE 'N' TO CLR-SKIPPED-SW.
005890     MOVE SPACES TO CLR-MESSAGE.
005900     IF GROUP-OVERFLOW
005910         MOVE 'Y' TO CLR-SKIPPED-SW
005920         STRING 'Clearing group exceeded the 200-item table -- '
005930                'skipped rather than posted with a partial sum.'
005940             DELIMITED BY SIZE INTO CLR-MESSAGE
005950         END-STRING
005960     END-IF.
005970     MOVE WS-GROUP-HEAD-OFFICE TO CLR-HEAD-OFFICE.
005980     ADD 1 TO WS-GROUPS-BUILT.
005990 410-EXIT.
006000     EXIT.
006010
006020******************************************************************
006030* CASE-ID LIST -- IF ANY MEMBER CARRIES A VIRTUAL ID, THE LIST   *
006040* IS THE MEMBERS' DISTINCT VIRTUAL IDS (THE ORIGINAL CASE IDS    *
006050* SWAPPED OUT BY THE CONSOLIDATOR); OTHERWISE IT IS JUST THE     *
006060* GROUP ID ITSELF.                                               *
006070******************************************************************
006080 420-BUILD-CASE-ID-LIST.
006090     MOVE ZERO TO CLR-CASE-ID-COUNT.
006100     IF CGR-VIRTUAL-ID(1) NOT = ZERO
006110         SET WS-CGR-IDX TO 1
006120         PERFORM 421-ADD-DISTINCT-VIRTUAL THRU 421-EXIT
006130             UNTIL WS-CGR-IDX > WS-GROUP-COUNT
006140     ELSE
006150         ADD 1 TO CLR-CASE-ID-COUNT
006160         SET CLR-CASE-ID-IDX TO CLR-CASE-ID-COUNT
006170         MOVE WS-PREVIOUS-ID TO CLR-CASE-ID-TABLE(CLR-CASE-ID-IDX)
006180     END-IF.
006190 420-EXIT.
006200     EXIT.
006210
006220*    ONE PASS PER GROUP MEMBER; 422 BELOW CHECKS WHETHER THIS MEMBER'S
006230*    VIRTUAL ID IS ALREADY IN THE LIST BEFORE IT IS ADDED.
006240 421-ADD-DISTINCT-VIRTUAL.
006250     MOVE 'NO ' TO WS-CASE-ALREADY-LISTED-SW.
006260     IF CLR-CASE-ID-COUNT > ZERO
006270         SET CLR-CASE-ID-IDX2 TO 1
006280         PERFORM 422-CHECK-ONE-LISTED THRU 422-EXIT
006290             UNTIL CLR-CASE-ID-IDX2 > CLR-CASE-ID-COUNT
006300     END-IF.
006310     IF NOT CASE-ALREADY-LISTED
006320        AND CLR-CASE-ID-COUNT < 25
006330         ADD 1 TO CLR-CASE-ID-COUNT
006340         SET CLR-CASE-ID-IDX TO CLR-CASE-ID-COUNT
006350         MOVE CGR-VIRTUAL-ID(WS-CGR-IDX)
006360             TO CLR-CASE-ID-TABLE(CLR-CASE-ID-IDX)
006370     END-IF.
006380     SET WS-CGR-IDX UP BY 1.
006390 421-EXIT.
006400     EXIT.
006410
006420*    INNER SCAN OF THE CASE-ID LIST BUILT SO FAR.
006430 422-CHECK-ONE-LISTED.
006440     IF CLR-CASE-ID-TABLE(CLR-CASE-ID-IDX2) = CGR-VIRTUAL-ID(WS-CGR-IDX)
006450         MOVE 'YES' TO WS-CASE-ALREADY-LISTED-SW
006460     END-IF.
006470     SET CLR-CASE-ID-IDX2 UP BY 1.
006480 422-EXIT.
006490     EXIT.
006500
006510******************************************************************
006520* CATEGORY, PREVIOUS ROOT CAUSE AND NOTIFICATION COME FROM THE   *
006530* DISPUTE RECORD FOR THE GROUP'S FIRST CASE ID -- A VIRTUAL ID   *
006540* IS NEVER A REAL DMS CASE, SO THE LOOKUP MUST USE THE ORIGINAL. *
006550******************************************************************
006560 430-LOOKUP-DISPUTE-DATA.
006570     MOVE 'NO ' TO WS-DISPUTE-FOUND-SW.
006580     SET WS-DSP-IDX TO 1.
006590     SEARCH WS-DISPUTE-ENTRY
006600         AT END CONTINUE
006610         WHEN DSP-CASE-ID(WS-DSP-IDX) = CLR-CASE-ID-TABLE(1)
006620             MOVE 'YES' TO WS-DISPUTE-FOUND-SW
006630     END-SEARCH.
006640     IF DISPUTE-FOUND
006650         MOVE DSP-CATEGORY(WS-DSP-IDX)  TO WS-GROUP-CATEGORY
006660         MOVE DSP-ROOT-CAUSE(WS-DSP-IDX)
006670             TO WS-GROUP-PREV-ROOT-CAUSE
006680         MOVE DSP-NOTIF-COMBINED(WS-DSP-IDX) TO CLR-NOTIFICATION
006690     ELSE
006700         MOVE SPACES TO WS-GROUP-CATEGORY
006710         MOVE SPACES TO WS-GROUP-PREV-ROOT-CAUSE
006720         MOVE ZERO   TO CLR-NOTIFICATION
006730     END-IF.
006740 430-EXIT.
006750     EXIT.
006760
006770*    REST AMOUNT IS THE SIMPLE SUM OF EVERY MEMBER'S DC AMOUNT -- SIGN
006780*    AND ROUNDING WERE ALREADY SETTLED BY ARC300MT'S MATCH LOGIC.
006790 440-SUM-REST-AMOUNT.
006800     MOVE ZERO TO WS-GROUP-SUM.
006810     SET WS-CGR-IDX TO 1.
006820     PERFORM 441-ADD-ONE-AMOUNT THRU 441-EXIT
006830         UNTIL WS-CGR-IDX > WS-GROUP-COUNT.
006840     MOVE WS-GROUP-SUM TO CLR-REST-AMOUNT.
006850 440-EXIT.
006860     EXIT.
006870
006880*    ONE GROUP MEMBER'S CONTRIBUTION TO THE REST AMOUNT.
006890 441-ADD-ONE-AMOUNT.
006900     ADD CGR-DC-AMOUNT(WS-CGR-IDX) TO WS-GROUP-SUM.
006910     SET WS-CGR-IDX UP BY 1.
006920 441-EXIT.
006930     EXIT.
006940
006950*    UP TO 5 DISTINCT TAX CODES ACROSS THE GROUP; IN PRACTICE 460 BELOW
006960*    ONLY EVER ACTS ON A COUNT OF 1 OR 2, BUT THE TABLE IS SIZED WIDER
006970*    SO A GROUP WITH MORE VARIETY DOES NOT ABEND THE PROGRAM.
006980 450-COLLECT-DISTINCT-TAX.
006990     MOVE ZERO TO WS-DISTINCT-TAX-COUNT.
007000     SET WS-CGR-IDX TO 1.
007010     PERFORM 451-CHECK-ONE-TAX THRU 451-EXIT
007020         UNTIL WS-CGR-IDX > WS-GROUP-COUNT.
007030 450-EXIT.
007040     EXIT.
007050
007060*    ADD THIS MEMBER'S TAX CODE TO THE DISTINCT LIST IF IT IS NOT
007070*    ALREADY THERE AND THE LIST HAS ROOM.
007080 451-CHECK-ONE-TAX.
007090     MOVE 'NO ' TO WS-TAX-ALREADY-LISTED-SW.
007100     IF CGR-TAX(WS-CGR-IDX) NOT = SPACES
007110         IF WS-DISTINCT-TAX-COUNT > ZERO
007120             SET WS-DTX-IDX TO 1
007130             PERFORM 452-CHECK-ONE-DISTINCT THRU 452-EXIT
007140                 UNTIL WS-DTX-IDX > WS-DISTINCT-TAX-COUNT
007150         END-IF
007160         IF NOT TAX-ALREADY-LISTED
007170            AND WS-DISTINCT-TAX-COUNT < 5
007180             ADD 1 TO WS-DISTINCT-TAX-COUNT
007190             SET WS-DTX-IDX TO WS-DISTINCT-TAX-COUNT
007200             MOVE CGR-TAX(WS-CGR-IDX)
007210                 TO WS-DISTINCT-TAX-TABLE(WS-DTX-IDX)
007220         END-IF
007230     END-IF.
007240     SET WS-CGR-IDX UP BY 1.
007250 451-EXIT.
007260     EXIT.
007270
007280*    INNER SCAN OF THE DISTINCT-TAX LIST BUILT SO FAR.
007290 452-CHECK-ONE-DISTINCT.
007300     IF WS-DISTINCT-TAX-TABLE(WS-DTX-IDX) = CGR-TAX(WS-CGR-IDX)
007310         MOVE 'YES' TO WS-TAX-ALREADY-LISTED-SW
007320     END-IF.
007330     SET WS-DTX-IDX UP BY 1.
007340 452-EXIT.
007350     EXIT.
007360
007370******************************************************************
007380* TAX CODE CASCADE -- CONCATENATE THE DISTINCT GROUP TAX CODES   *
007390* (ONE CODE, OR A BLANK-COMPATIBLE PAIR), THEN THE COMPANY-CODE  *
007400* OVERRIDE, THEN CURRENCY / HEAD-OFFICE / CATEGORY, THEN THE     *
007410* UNUSED-TAX FALLBACK.  STILL BLANK AT THE END MEANS SKIP.       *
007420******************************************************************
007430 460-DERIVE-TAX-CODE.
007440     MOVE SPACES TO WS-FINAL-TAX-CODE.
007450     IF WS-DISTINCT-TAX-COUNT = 1
007460         MOVE WS-DISTINCT-TAX-TABLE(1) TO WS-FINAL-TAX-CODE
007470     END-IF.
007480     IF WS-DISTINCT-TAX-COUNT = 2
007490         PERFORM 461-CHECK-COMPATIBLE-PAIR THRU 461-EXIT
007500     END-IF.
007510     IF RUL-CC-DIFF-UNIV-TAX-CODE NOT = 'NA'
007520         MOVE RUL-CC-DIFF-UNIV-TAX-CODE TO WS-FINAL-TAX-CODE
007530     END-IF.
007540     IF WS-FINAL-TAX-CODE = SPACES
007550         PERFORM 462-CASCADE-CURRENCY-TAX THRU 462-EXIT
007560     END-IF.
007570     IF WS-FINAL-TAX-CODE = SPACES
007580        AND RUL-CC-UNUSED-TAX-CODE NOT = 'NA'
007590         MOVE RUL-CC-UNUSED-TAX-CODE TO WS-FINAL-TAX-CODE
007600     END-IF.
007610     MOVE WS-FINAL-TAX-CODE TO CLR-TAX-CODE.
007620     IF WS-FINAL-TAX-CODE = SPACES
007630         MOVE 'Y' TO CLR-SKIPPED-SW
007640         STRING 'No tax code used! Program attemted to assign a '
007650                'valid tax code, but failed to find a suitable '
007660                'accounting rule.'
007670             DELIMITED BY SIZE INTO CLR-MESSAGE
007680         END-STRING
007690     END-IF.
007700 460-EXIT.
007710     EXIT.
007720
007730*    A GROUP WITH EXACTLY TWO DISTINCT TAX CODES IS ONLY USABLE IF ONE
007740*    OF THE TWO IS BLANK -- BLANK-COMPATIBLE WITH ANYTHING -- AND THE
007750*    OTHER APPEARS ON THE COMPATIBLE-CODE TABLE IN ARCRULE.
007760 461-CHECK-COMPATIBLE-PAIR.
007770     MOVE SPACES TO WS-COMPAT-CODE-HOLD.
007780     IF WS-DISTINCT-TAX-TABLE(1) = SPACES
007790         MOVE WS-DISTINCT-TAX-TABLE(2) TO WS-COMPAT-CODE-HOLD
007800     END-IF.
007810     IF WS-DISTINCT-TAX-TABLE(2) = SPACES
007820         MOVE WS-DISTINCT-TAX-TABLE(1) TO WS-COMPAT-CODE-HOLD
007830     END-IF.
007840     IF WS-COMPAT-CODE-HOLD NOT = SPACES
007850         MOVE 'NO ' TO WS-TAX-COMPATIBLE-SW
007860         MOVE 1 TO WS-COMPAT-SUB
007870         PERFORM 461A-CHECK-ONE-COMPAT THRU 461A-EXIT
007880             UNTIL WS-COMPAT-SUB > 10
007890                OR TAX-COMPATIBLE
007900         IF TAX-COMPATIBLE
007910             MOVE WS-COMPAT-CODE-HOLD TO WS-FINAL-TAX-CODE
007920         END-IF
007930     END-IF.
007940 461-EXIT.
007950     EXIT.
007960
007970*    ONE ROW OF THE COMPATIBLE-CODE TABLE FROM ARCRULE.
007980 461A-CHECK-ONE-COMPAT.
007990     IF RUL-COMPAT-TAX-CODE(WS-COMPAT-SUB) = WS-COMPAT-CODE-HOLD
008000         MOVE 'YES' TO WS-TAX-COMPATIBLE-SW
008010     END-IF.
008020     ADD 1 TO WS-COMPAT-SUB.
008030 461A-EXIT.
008040     EXIT.
008050
008060*    FIRST STEP OF THE CASCADE -- DOES THE COMPANY CODE'S CURRENCY/TAX
008070*    TABLE NAME A CODE FOR THIS CURRENCY.
008080 462-CASCADE-CURRENCY-TAX.
008090     MOVE 'NO ' TO WS-CURR-TAX-FOUND-SW.
008100     SET RUL-CURR-TAX-IDX TO 1.
008110     SEARCH RUL-CC-CURR-TAX-TABLE
008120         AT END CONTINUE
008130         WHEN RUL-CC-CURR-CODE(RUL-CURR-TAX-IDX) = WS-PREVIOUS-CURRENCY
008140             MOVE 'YES' TO WS-CURR-TAX-FOUND-SW
008150     END-SEARCH.
008160     IF CURR-TAX-FOUND
008170         MOVE RUL-CC-CURR-TAX(RUL-CURR-TAX-IDX) TO WS-FINAL-TAX-CODE
008180     ELSE
008190         PERFORM 463-CASCADE-HDOFF-TAX THRU 463-EXIT
008200     END-IF.
008210 462-EXIT.
008220     EXIT.
008230
008240*    SECOND STEP OF THE CASCADE -- DOES THE ENTITY'S HEAD-OFFICE/TAX
008250*    TABLE NAME A CODE FOR THIS GROUP'S HEAD OFFICE.
008260 463-CASCADE-HDOFF-TAX.
008270     MOVE 'NO ' TO WS-HDOFF-TAX-FOUND-SW.
008280     SET RUL-HDOFF-IDX TO 1.
008290     SEARCH RUL-ENT-HDOFF-TAX-TABLE
008300         AT END CONTINUE
008310         WHEN RUL-ENT-HDOFF-ACCT(RUL-HDOFF-IDX) = CLR-HEAD-OFFICE
008320             MOVE 'YES' TO WS-HDOFF-TAX-FOUND-SW
008330     END-SEARCH.
008340     IF HDOFF-TAX-FOUND
008350         MOVE RUL-ENT-HDOFF-TAX(RUL-HDOFF-IDX) TO WS-FINAL-TAX-CODE
008360     ELSE
008370         PERFORM 464-CASCADE-CATEGORY-TAX THRU 464-EXIT
008380     END-IF.
008390 463-EXIT.
008400     EXIT.
008410
008420*    LAST STEP OF THE CASCADE -- DOES THE COMPANY CODE'S CATEGORY/TAX
008430*    TABLE NAME A CODE FOR THIS DISPUTE CATEGORY.
008440 464-CASCADE-CATEGORY-TAX.
008450     MOVE 'NO ' TO WS-CAT-TAX-FOUND-SW.
008460     SET RUL-CAT-TAX-IDX TO 1.
008470     SEARCH RUL-CC-CAT-TAX-TABLE
008480         AT END CONTINUE
008490         WHEN RUL-CC-CAT-CODE(RUL-CAT-TAX-IDX) = WS-GROUP-CATEGORY
008500             MOVE 'YES' TO WS-CAT-TAX-FOUND-SW
008510     END-SEARCH.
008520     IF CAT-TAX-FOUND
008530         MOVE RUL-CC-CAT-TAX(RUL-CAT-TAX-IDX) TO WS-FINAL-TAX-CODE
008540     END-IF.
008550 464-EXIT.
008560     EXIT.
008570
008580******************************************************************
008590* ROOT CAUSE -- KEEP THE DISPUTE'S OWN L01/L06, OTHERWISE DERIVE *
008600* IT FROM THE DOCUMENT TYPES IN THE GROUP.  ANYTHING ELSE IS A   *
008610* HARD SKIP -- THE POSTING CANNOT CARRY AN INVALID ROOT CAUSE.   *
008620******************************************************************
008630 470-DERIVE-ROOT-CAUSE.
008640     IF WS-GROUP-PREV-ROOT-CAUSE = 'L01'
008650        OR WS-GROUP-PREV-ROOT-CAUSE = 'L06'
008660         MOVE WS-GROUP-PREV-ROOT-CAUSE TO CLR-ROOT-CAUSE
008670     ELSE
008680         MOVE 'NO ' TO WS-GROUP-HAS-DG-SW
008690         MOVE 'NO ' TO WS-GROUP-HAS-DZDA-SW
008700         SET WS-CGR-IDX TO 1
008710         PERFORM 471-SCAN-DOC-TYPES THRU 471-EXIT
008720             UNTIL WS-CGR-IDX > WS-GROUP-COUNT
008730         IF WS-GROUP-HAS-DG
008740             MOVE 'L06' TO CLR-ROOT-CAUSE
008750         ELSE
008760             IF WS-GROUP-HAS-DZDA
008770                 MOVE 'L01' TO CLR-ROOT-CAUSE
008780             ELSE
008790                 MOVE 'Y' TO CLR-SKIPPED-SW
008800                 STRING 'Unable to determine a valid root cause '
008810                        'for this clearing group.'
008820                     DELIMITED BY SIZE INTO CLR-MESSAGE
008830                 END-STRING
008840             END-IF
008850         END-IF
008860     END-IF.
008870 470-EXIT.
008880     EXIT.
008890
008900*    ONE GROUP MEMBER'S DOCUMENT TYPE -- DG DRIVES L06, DZ/DA DRIVE L01.
008910 471-SCAN-DOC-TYPES.
008920     IF CGR-DOCUMENT-TYPE(WS-CGR-IDX) = 'DG'
008930         MOVE 'YES' TO WS-GROUP-HAS-DG-SW
008940     END-IF.
008950     IF CGR-DOCUMENT-TYPE(WS-CGR-IDX) = 'DZ'
008960        OR CGR-DOCUMENT-TYPE(WS-CGR-IDX) = 'DA'
008970         MOVE 'YES' TO WS-GROUP-HAS-DZDA-SW
008980     END-IF.
008990     SET WS-CGR-IDX UP BY 1.
009000 471-EXIT.
009010     EXIT.
009020
009030******************************************************************
009040* GL ACCOUNT / COST CENTER -- PICK THE ACCOUNT SET BY CATEGORY   *
009050* AND SIGN, THEN THE COST CENTER EITHER COMES STRAIGHT FROM THE  *
009060* SET (TRADE = RETAIL) OR FROM A BRANCH LOOKUP IN THE CUSTOMER   *
009070* CHANNEL TABLE WHEN THE SET SPLITS TRADE FROM RETAIL.           *
009080******************************************************************
009090 480-SELECT-GL-ACCOUNT.
009100     MOVE ZERO TO CLR-GL-ACCOUNT.
009110     MOVE SPACES TO CLR-COST-CENTER.
009120     IF CLR-REST-AMOUNT = ZERO
009130         GO TO 480-EXIT.
009140     MOVE 'NO ' TO WS-GL-SET-FOUND-SW.
009150     IF RUL-GL-PENALTY-CONFIGURED
009160        AND (WS-GROUP-CATEGORY = '010' OR WS-GROUP-CATEGORY = '011'
009170                                        OR WS-GROUP-CATEGORY = '012')
009180         MOVE RUL-GL-PENALTY-ACCOUNT  TO WS-GL-ACCOUNT
009190         MOVE RUL-GL-PENALTY-TRADE-CC TO WS-GL-TRADE-CC
009200         MOVE RUL-GL-PENALTY-RTL-CC   TO WS-GL-RETAIL-CC
009210         MOVE 'YES' TO WS-GL-SET-FOUND-SW
009220     END-IF.
009230     IF NOT GL-SET-FOUND
009240        AND RUL-GL-WOFFD-CONFIGURED
009250        AND CLR-REST-AMOUNT > ZERO
009260         MOVE RUL-GL-WOFFD-ACCOUNT  TO WS-GL-ACCOUNT
009270         MOVE RUL-GL-WOFFD-TRADE-CC TO WS-GL-TRADE-CC
009280         MOVE RUL-GL-WOFFD-RTL-CC   TO WS-GL-RETAIL-CC
009290         MOVE 'YES' TO WS-GL-SET-FOUND-SW
009300     END-IF.
009310     IF NOT GL-SET-FOUND
009320        AND RUL-GL-WOFFC-CONFIGURED
009330        AND CLR-REST-AMOUNT < ZERO
009340         MOVE RUL-GL-WOFFC-ACCOUNT  TO WS-GL-ACCOUNT
009350         MOVE RUL-GL-WOFFC-TRADE-CC TO WS-GL-TRADE-CC
009360         MOVE RUL-GL-WOFFC-RTL-CC   TO WS-GL-RETAIL-CC
009370         MOVE 'YES' TO WS-GL-SET-FOUND-SW
009380     END-IF.
009390     IF NOT GL-SET-FOUND
009400         MOVE RUL-GL-WOFFCM-ACCOUNT  TO WS-GL-ACCOUNT
009410         MOVE RUL-GL-WOFFCM-TRADE-CC TO WS-GL-TRADE-CC
009420         MOVE RUL-GL-WOFFCM-RTL-CC   TO WS-GL-RETAIL-CC
009430     END-IF.
009440     MOVE WS-GL-ACCOUNT TO CLR-GL-ACCOUNT.
009450     IF WS-GL-TRADE-CC = WS-GL-RETAIL-CC
009460         MOVE WS-GL-TRADE-CC TO CLR-COST-CENTER
009470     ELSE
009480         PERFORM 481-LOOKUP-CHANNEL-CC THRU 481-EXIT
009490     END-IF.
009500 480-EXIT.
009510     EXIT.
009520
009530*    BRANCH LOOKUP AGAINST THE OPTIONAL CUSTOMER CHANNEL TABLE -- ONLY
009540*    REACHED WHEN THE GL ACCOUNT SET SPLITS TRADE FROM RETAIL COST
009550*    CENTERS.  NOT FOUND (OR FILE NOT PRESENT) IS A HARD SKIP.
009560 481-LOOKUP-CHANNEL-CC.
009570     MOVE 'NO ' TO WS-CUST-FOUND-SW.
009580     IF CUST-FILE-PRESENT
009590         SET WS-CST-IDX TO 1
009600         SEARCH WS-CUST-ENTRY
009610             AT END CONTINUE
009620             WHEN CST-ACCOUNT-NUMBER(WS-CST-IDX) = CGR-BRANCH(1)
009630                 MOVE 'YES' TO WS-CUST-FOUND-SW
009640         END-SEARCH
009650     END-IF.
009660     IF CUST-FOUND
009670         IF CST-CHANNEL-TRADE(WS-CST-IDX)
009680             MOVE WS-GL-TRADE-CC TO CLR-COST-CENTER
009690         END-IF
009700         IF CST-CHANNEL-RETAIL(WS-CST-IDX)
009710             MOVE WS-GL-RETAIL-CC TO CLR-COST-CENTER
009720         END-IF
009730     ELSE
009740         MOVE 'Y' TO CLR-SKIPPED-SW
009750         STRING 'Customer channel data not found for branch '
009760                'account -- cost center could not be determined.'
009770             DELIMITED BY SIZE INTO CLR-MESSAGE
009780         END-STRING
009790         DISPLAY 'ARC400CL - NO CHANNEL DATA FOR HEAD OFFICE '
009800                  WS-GROUP-HEAD-OFFICE-X
009810     END-IF.
009820 481-EXIT.
009830     EXIT.
009840
009850******************************************************************
009860* POSTING TEXT -- 'NA' WHEN THE RECORD NETS TO ZERO; OTHERWISE   *
009870* THE LOCAL DIFFERENCE NAME WITH THE CUSTOMER NAME SUBSTITUTED   *
009880* IN FOR $CUSTOMER$, EACH CASE ID APPENDED, AND 'D ' COMPRESSED  *
009890* OUT IF THE RESULT RUNS PAST THE 50-BYTE OUTPUT FIELD.          *
009900******************************************************************
009910 490-BUILD-POSTING-TEXT.
009920     IF CLR-REST-AMOUNT = ZERO
009930         MOVE 'NA' TO CLR-POSTING-TEXT
009940     ELSE
009950         PERFORM 491-LOOKUP-CUSTOMER-NAME THRU 491-EXIT
009960         PERFORM 492-SUBSTITUTE-CUSTOMER THRU 492-EXIT
009970         PERFORM 494-FIND-TEXT-LENGTH THRU 494-EXIT
009980         COMPUTE WS-PTX-POINTER = WS-PTX-LENGTH + 1
009990         PERFORM 495-APPEND-CASE-IDS THRU 495-EXIT
010000         PERFORM 496-COMPRESS-IF-LONG THRU 496-EXIT
010010     END-IF.
010020 490-EXIT.
010030     EXIT.
010040
010050*    LOOKUP IS BY HEAD OFFICE, NOT BY BRANCH -- THE POSTING TEXT NAMES
010060*    THE HEAD OFFICE CUSTOMER, NOT THE INDIVIDUAL BRANCH.
010070 491-LOOKUP-CUSTOMER-NAME.
010080     MOVE SPACES TO WS-CUSTOMER-NAME.
010090     MOVE 'NO ' TO WS-CUST-FOUND-SW.
010100     IF CUST-FILE-PRESENT
010110         SET WS-CST-IDX TO 1
010120         SEARCH WS-CUST-ENTRY
010130             AT END CONTINUE
010140             WHEN CST-ACCOUNT-NUMBER(WS-CST-IDX) = CLR-HEAD-OFFICE
010150                 MOVE 'YES' TO WS-CUST-FOUND-SW
010160         END-SEARCH
010170     END-IF.
010180     IF CUST-FOUND
010190         MOVE CST-CUSTOMER-NAME(WS-CST-IDX) TO WS-CUSTOMER-NAME
010200     END-IF.
010210 491-EXIT.
010220     EXIT.
010230
010240*    FIND THE '$CUSTOMER$' TOKEN IN THE COMPANY CODE'S LOCAL DIFFERENCE
010250*    NAME AND SPLICE THE LOOKED-UP CUSTOMER NAME IN ITS PLACE.  NO TOKEN
010260*    FOUND MEANS THE NAME LITERAL IS USED AS-IS.
010270 492-SUBSTITUTE-CUSTOMER.
010280     MOVE SPACES TO WS-POSTING-TEXT-WORK.
010290     MOVE 1 TO WS-TOKEN-POS.
010300     MOVE 0 TO WS-TOKEN-FOUND-POS.
010310     PERFORM 493-SCAN-FOR-TOKEN THRU 493-EXIT
010320         UNTIL WS-TOKEN-POS > 21
010330            OR WS-TOKEN-FOUND-POS NOT = 0.
010340     IF WS-TOKEN-FOUND-POS NOT = 0
010350         STRING RUL-CC-LOCAL-DIFF-NAME(1:WS-TOKEN-FOUND-POS - 1)
010360                    DELIMITED BY SIZE
010370                WS-CUSTOMER-NAME DELIMITED BY SPACE
010380                RUL-CC-LOCAL-DIFF-NAME(WS-TOKEN-FOUND-POS + 10:)
010390                    DELIMITED BY SIZE
010400             INTO WS-POSTING-TEXT-WORK
010410         END-STRING
010420     ELSE
010430         MOVE RUL-CC-LOCAL-DIFF-NAME TO WS-POSTING-TEXT-WORK
010440     END-IF.
010450 492-EXIT.
010460     EXIT.
010470
010480 493-SCAN-FOR-TOKEN.
010490     IF RUL-CC-LOCAL-DIFF-NAME(WS-TOKEN-POS:10) = '$CUSTOMER$'
010500         MOVE WS-TOKEN-POS TO WS-TOKEN-FOUND-POS
010510     ELSE
010520         ADD 1 TO WS-TOKEN-POS
010530     END-IF.
010540 493-EXIT.
010550     EXIT.
010560
010570 494-FIND-TEXT-LENGTH.
010580     MOVE 320 TO WS-PTX-LENGTH.
010590     MOVE 320 TO WS-PTX-SCAN-SUB.
010600     PERFORM 494A-BACKSCAN THRU 494A-EXIT
010610         UNTIL WS-PTX-SCAN-SUB = 0
010620            OR WS-POSTING-TEXT-WORK(WS-PTX-SCAN-SUB:1) NOT = SPACE.
010630     MOVE WS-PTX-SCAN-SUB TO WS-PTX-LENGTH.
010640 494-EXIT.
010650     EXIT.
010660
010670*    LOOP BODY -- STEP THE SCAN SUBSCRIPT BACK ONE BYTE.
010680 494A-BACKSCAN.
010690     SUBTRACT 1 FROM WS-PTX-SCAN-SUB.
010700 494A-EXIT.
010710     EXIT.
010720
010730*    APPEND ' D <CASE ID>' FOR EVERY DISTINCT ID IN THE GROUP'S LIST.
010740 495-APPEND-CASE-IDS.
010750     SET CLR-CASE-ID-IDX TO 1.
010760     PERFORM 495A-APPEND-ONE-CASE THRU 495A-EXIT
010770         UNTIL CLR-CASE-ID-IDX > CLR-CASE-ID-COUNT.
010780 495-EXIT.
010790     EXIT.
010800
010810*    ONE CASE ID, RIGHT-TRIMMED OF ITS LEADING ZEROS, ONTO THE RUNNING
010820*    POSTING TEXT WORK AREA.
010830 495A-APPEND-ONE-CASE.
010840     MOVE CLR-CASE-ID-TABLE(CLR-CASE-ID-IDX) TO WS-CASE-ID-EDIT.
010850     PERFORM 495B-TRIM-CASE-ID THRU 495B-EXIT.
010860     STRING ' D ' DELIMITED BY SIZE
010870            WS-CASE-ID-TRIMMED DELIMITED BY SPACE
010880         INTO WS-POSTING-TEXT-WORK
010890         WITH POINTER WS-PTX-POINTER
010900     END-STRING.
010910     SET CLR-CASE-ID-IDX UP BY 1.
010920 495A-EXIT.
010930     EXIT.
010940
010950*    STRIP THE LEADING ZERO-FILL OFF AN EDITED CASE ID SO IT APPENDS TO
010960*    POSTING TEXT AND ASSIGNMENT AS A PLAIN NUMBER, NOT '00001234'.
010970 495B-TRIM-CASE-ID.
010980     MOVE SPACES TO WS-CASE-ID-TRIMMED.
010990     MOVE 1 TO WS-TRIM-POS2.
011000     PERFORM 495C-SCAN-CASE-ID THRU 495C-EXIT
011010         UNTIL WS-TRIM-POS2 > 8
011020            OR WS-CASE-ID-EDIT-X(WS-TRIM-POS2:1) NOT = SPACE.
011030     IF WS-TRIM-POS2 < 8
011040         MOVE WS-CASE-ID-EDIT-X(WS-TRIM-POS2:) TO WS-CASE-ID-TRIMMED
011050     END-IF.
011060 495B-EXIT.
011070     EXIT.
011080
011090*    LOOP BODY -- STEP THE TRIM SUBSCRIPT FORWARD ONE BYTE.
011100 495C-SCAN-CASE-ID.
011110     ADD 1 TO WS-TRIM-POS2.
011120 495C-EXIT.
011130     EXIT.
011140
011150*    THE OUTPUT FIELD IS ONLY 50 BYTES.  IF THE BUILT TEXT RUNS LONGER,
011160*    SQUEEZE OUT THE 'D ' SEPARATORS BEFORE TRUNCATING SO AS MANY CASE
011170*    IDS AS POSSIBLE SURVIVE INTO THE POSTING TEXT.
011180 496-COMPRESS-IF-LONG.
011190     PERFORM 494-FIND-TEXT-LENGTH THRU 494-EXIT.
011200     IF WS-PTX-LENGTH > 50
011210         MOVE 1 TO WS-CMP-SUB
011220         PERFORM 496A-COMPRESS-ONE-SCAN THRU 496A-EXIT
011230             UNTIL WS-CMP-SUB >= WS-PTX-LENGTH
011240     END-IF.
011250     MOVE WS-POSTING-TEXT-WORK(1:50) TO CLR-POSTING-TEXT.
011260 496-EXIT.
011270     EXIT.
011280
011290 496A-COMPRESS-ONE-SCAN.
011300     IF WS-POSTING-TEXT-WORK(WS-CMP-SUB:1) = 'D'
011310        AND WS-POSTING-TEXT-WORK(WS-CMP-SUB + 1:1) = SPACE
011320         MOVE WS-POSTING-TEXT-WORK(WS-CMP-SUB + 2:)
011330             TO WS-POSTING-TEXT-WORK(WS-CMP-SUB + 1:)
011340         SUBTRACT 1 FROM WS-PTX-LENGTH
011350     ELSE
011360         ADD 1 TO WS-CMP-SUB
011370     END-IF.
011380 496A-EXIT.
011390     EXIT.
011400
011410******************************************************************
011420* ASSIGNMENT -- THE LITERAL '2' FOR A FRENCH COMPANY CODE        *
011430* (DIFFERENCE INDICATOR), OTHERWISE THE GROUP ID ITSELF.         *
011440******************************************************************
011450 500-SET-ASSIGNMENT.
011460     IF RUL-CC-COUNTRY-FRANCE
011470         MOVE '2' TO CLR-ASSIGNMENT
011480     ELSE
011490         MOVE WS-PREVIOUS-ID TO WS-CASE-ID-EDIT
011500         PERFORM 495B-TRIM-CASE-ID THRU 495B-EXIT
011510         MOVE WS-CASE-ID-TRIMMED TO CLR-ASSIGNMENT
011520     END-IF.
011530 500-EXIT.
011540     EXIT.
011550
011560******************************************************************
011570* TAX EXCLUSION -- IF THE FINAL TAX CODE IS ON EITHER THE        *
011580* ENTITY'S OR THE COMPANY CODE'S SKIPPED-TAX LIST, THE RECORD IS *
011590* SKIPPED AND THE EXCLUSION MESSAGE IS APPENDED AFTER ANY        *
011600* EARLIER SKIP MESSAGE ALREADY IN CLR-MESSAGE.                   *
011610******************************************************************
011620 510-CHECK-TAX-EXCLUSION.
011630     MOVE 'NO ' TO WS-TAX-EXCLUDED-SW.
011640     IF CLR-TAX-CODE NOT = SPACES
011650         SET RUL-ENT-SKIP-IDX TO 1
011660         PERFORM 511-CHECK-ENT-SKIP THRU 511-EXIT
011670             UNTIL RUL-ENT-SKIP-IDX > RUL-ENT-SKIP-TAX-COUNT
011680                OR TAX-EXCLUDED
011690         IF NOT TAX-EXCLUDED
011700             SET RUL-CC-SKIP-IDX TO 1
011710             PERFORM 512-CHECK-CC-SKIP THRU 512-EXIT
011720                 UNTIL RUL-CC-SKIP-IDX > RUL-CC-SKIP-TAX-COUNT
011730                    OR TAX-EXCLUDED
011740         END-IF
011750     END-IF.
011760     IF TAX-EXCLUDED
011770         MOVE 'Y' TO CLR-SKIPPED-SW
011780         PERFORM 513-APPEND-EXCLUSION-MSG THRU 513-EXIT
011790     END-IF.
011800 510-EXIT.
011810     EXIT.
011820
011830*    ONE ROW OF THE ENTITY'S OWN SKIPPED-TAX TABLE.
011840 511-CHECK-ENT-SKIP.
011850     IF RUL-ENT-SKIP-TAX-TABLE(RUL-ENT-SKIP-IDX) = CLR-TAX-CODE
011860         MOVE 'YES' TO WS-TAX-EXCLUDED-SW
011870     END-IF.
011880     SET RUL-ENT-SKIP-IDX UP BY 1.
011890 511-EXIT.
011900     EXIT.
011910
011920*    ONE ROW OF THE COMPANY CODE'S SKIPPED-TAX TABLE.
011930 512-CHECK-CC-SKIP.
011940     IF RUL-CC-SKIP-TAX-TABLE(RUL-CC-SKIP-IDX) = CLR-TAX-CODE
011950         MOVE 'YES' TO WS-TAX-EXCLUDED-SW
011960     END-IF.
011970     SET RUL-CC-SKIP-IDX UP BY 1.
011980 512-EXIT.
011990     EXIT.
012000
012010*    SAME BACKSCAN-AND-STRING IDIOM AS 255-TAG-OVERFLOW-WARNING IN
012020*    ARC300MT -- FIND WHERE THE EXISTING MESSAGE TEXT ENDS AND TACK THE
012030*    EXCLUSION WORDING ON AFTER IT RATHER THAN OVERWRITING IT.
012040 513-APPEND-EXCLUSION-MSG.
012050     MOVE 120 TO WS-MSG-SCAN-SUB.
012060     PERFORM 513A-BACKSCAN-MSG THRU 513A-EXIT
012070         UNTIL WS-MSG-SCAN-SUB = 0
012080            OR CLR-MESSAGE(WS-MSG-SCAN-SUB:1) NOT = SPACE.
012090     IF WS-MSG-SCAN-SUB = 0
012100         MOVE 1 TO WS-MSG-POINTER
012110     ELSE
012120         COMPUTE WS-MSG-POINTER = WS-MSG-SCAN-SUB + 2
012130     END-IF.
012140     IF WS-MSG-POINTER < 120
012150         STRING 'Clearing skipped based on tax exclusion '
012160                'criteria defined in accounting rules.'
012170             DELIMITED BY SIZE
012180             INTO CLR-MESSAGE
012190             WITH POINTER WS-MSG-POINTER
012200         END-STRING
012210     END-IF.
012220 513-EXIT.
012230     EXIT.
012240
012250*    LOOP BODY -- STEP THE SCAN SUBSCRIPT BACK ONE BYTE.
012260 513A-BACKSCAN-MSG.
012270     SUBTRACT 1 FROM WS-MSG-SCAN-SUB.
012280 513A-EXIT.
012290     EXIT.
012300
012310******************************************************************
012320* POSTING KEY -- 40 (DEBIT) FOR A POSITIVE REST AMOUNT, 50       *
012330* (CREDIT) FOR A NEGATIVE ONE, WITH THE AMOUNT ITSELF FLIPPED TO *
012340* ITS ABSOLUTE VALUE FOR THE OUTPUT RECORD.                      *
012350******************************************************************
012360 520-SET-POSTING-KEY.
012370     IF CLR-REST-AMOUNT > ZERO
012380         MOVE 40 TO CLR-POSTING-KEY
012390     END-IF.
012400     IF CLR-REST-AMOUNT < ZERO
012410         MOVE 50 TO CLR-POSTING-KEY
012420         COMPUTE CLR-REST-AMOUNT = CLR-REST-AMOUNT * -1
012430     END-IF.
012440 520-EXIT.
012450     EXIT.
012460
012470*    COUNT THE SKIP BEFORE THE WRITE SO THE DIAGNOSTIC LINE BELOW
012480*    MATCHES WHAT ACTUALLY WENT TO THE OUTPUT FILE.
012490 530-WRITE-CLEARING-RECORD.
012500     IF CLR-SKIPPED
012510         ADD 1 TO WS-GROUPS-SKIPPED
012520     END-IF.
012530     WRITE CLR-OUT-REC.
012540 530-EXIT.
012550     EXIT.
012560
012570*    END-OF-RUN COUNTS TO THE JOB LOG -- SAME SHAPE AS EVERY OTHER
012580*    ARCxxx PROGRAM'S CLOSING DISPLAY BLOCK.
012590 700-WRITE-DIAGNOSTICS.
012600     DISPLAY 'ARC400CL - CLEARING-INPUT GENERATOR COMPLETE'.
012610     DISPLAY 'ITEMS READ FROM MATCH FILE   : ' WS-ITEMS-READ.
012620     DISPLAY 'MATCHED ITEMS SELECTED       : ' WS-ITEMS-SELECTED.
012630     DISPLAY 'CLEARING RECORDS BUILT       : ' WS-GROUPS-BUILT.
012640     DISPLAY 'CLEARING RECORDS SKIPPED     : ' WS-GROUPS-SKIPPED.
012650     DISPLAY 'DISPUTE CASES LOADED         : ' WS-DISPUTE-COUNT.
012660     DISPLAY 'CUSTOMERS LOADED             : ' WS-CUST-COUNT.
012670 700-EXIT.
012680     EXIT.
